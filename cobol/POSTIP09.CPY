000100*****************************************************************
000200*                                                               *
000300*   POSTIP09  --  OPEN POSITION ENTRY                          *
000400*   -------------------------------------                      *
000500*   ONE ENTRY PER CONTRACT CURRENTLY HELD IN THE MARGIN         *
000600*   ACCOUNT.  WORKING-STORAGE ONLY - NEVER WRITTEN TO A FILE.   *
000700*   NEW LAYOUT - NO PRIOR TIPnn COVERED A POSITION SHAPE; BUILT *
000800*   TO MATCH THE FAMILY'S DETAIL-RECORD/REDEFINES CONVENTION.   *
000900*                                                               *
001000*****************************************************************
001100*        L O G   O F   C H A N G E S                            *
001200*****************************************************************
001300*  DATE     BY   REQ#     DESCRIPTION                           *
001400*  -------- ---- -------- -------------------------------------*
001500*  08/17/02 TLN  IX-0169  INITIAL LAYOUT - ONE SLOT PER CONTRACT  IX0169
001600*  05/05/07 TLN  IX-0218  VOLUME SIGNED, LONG-ONLY BUT KEPT S9    IX0218
001700*  01/11/13 SHR  IX-0263  ADDED ALTERNATE SETTLE-GAP REDEFINES    IX0263
001800*****************************************************************
001900 01  POS-POSITION-ENTRY.
002000     05  POS-TS-CODE                    PIC X(12).
002100     05  POS-VOLUME-CNT                 PIC S9(5)  COMP.
002200     05  POS-ENTRY-PRICE-AMT            PIC 9(5)V99.
002300     05  POS-LAST-SETTLE-AMT            PIC 9(5)V99.
002400     05  POS-MULTIPLIER-CNT             PIC 9(4).
002500     05  FILLER                         PIC X(10).
002600 01  POS-SETTLE-GAP-AREA REDEFINES POS-POSITION-ENTRY.
002700     05  POS-GAP-TS-CODE                PIC X(12).
002800     05  POS-GAP-VOLUME-CNT             PIC S9(5)  COMP.
002900     05  POS-PRICE-GAP-AMT              PIC S9(5)V99.
003000     05  POS-GAP-MULTIPLIER-CNT         PIC 9(4).
003100     05  FILLER                         PIC X(12).
