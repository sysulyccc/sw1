000100*****************************************************************
000200*                                                               *
000300*   IXB0100  --  INDEX FUTURES ROLL-STRATEGY BACKTEST DRIVER    *
000400*   ------------------------------------------------------------
000500*   LOADS THE CONTRACT MASTER, FUTURES AND INDEX DAILY BARS,    *
000600*   THE MARGIN RATE TABLE AND THE RUN PARAMETER RECORD, BUILDS  *
000700*   THE TRADING CALENDAR, THEN DRIVES THE DAY-BY-DAY BACKTEST   *
000800*   LOOP -- CALLING THE SNAPSHOT BUILDER, THE STRATEGY ENGINE   *
000900*   AND THE ACCOUNT/SETTLEMENT ENGINE FOR EACH TRADING DAY --   *
001000*   AND FINALLY HANDS THE ACCUMULATED NAV SERIES TO THE         *
001100*   PERFORMANCE ANALYZER FOR REPORTING.  THIS IS THE ONLY       *
001200*   PROGRAM IN THE SUITE THAT OPENS A FILE.                     *
001300*                                                               *
001400*****************************************************************
001500*        L O G   O F   C H A N G E S                            *
001600*****************************************************************
001700*  DATE     BY   REQ#     DESCRIPTION                           *
001800*  -------- ---- -------- -------------------------------------* IX0037
001900*  06/19/95 JRM  IX-0037  INITIAL VERSION - BASELINE ROLL ONLY    IX0037
002000*  02/14/96 JRM  IX-0064  ADDED MARGIN-RATE TABLE LOAD, DYNAMIC   IX0064
002100*                         MARGIN APPLIED AT MORNING REBALANCE     IX0064
002200*  11/10/98 DWK  IX-0107  ADDED FIXED-LOT OVERLAY CALL (IXB0450)  IX0107
002300*  03/29/99 DWK  IX-0125  Y2K - CALENDAR BUILT FROM 9(8) DATES,   IX0125
002400*                         NO MORE 2-DIGIT YEAR COMPARES           IX0125
002500*  08/22/02 TLN  IX-0173  ADDED REMAINING SIX ROLL STRATEGIES     IX0173
002600*                         TO THE ENGINE DISPATCH (VIA IXB0500)    IX0173
002700*  05/09/07 TLN  IX-0221  NAV HISTORY KEPT IN A TABLE, NOT RE-    IX0221
002800*                         READ FROM TRADELOG, FOR THE ANALYZER    IX0221
002900*  01/14/13 SHR  IX-0265  RUN-DATE-RANGE CLIP FROM RUNPARM        IX0265
003000*                         HONORED IN THE DAILY LOOP               IX0265
003100*  04/02/13 SHR  IX-0271  ADDED READ-COUNT TRACE ON CTRMAST AND    IX0271
003200*                         FUTBARS LOAD - RECONCILES AGAINST THE    IX0271
003300*                         TABLE-CNT SLOTS FILLED WHEN A SHOP IS    IX0271
003400*                         SUSPECTED OF HAVING DUPE KEYS IN SOURCE  IX0271
003500*  04/03/13 SHR  IX-0273  NAVR0901 WAS BUILT AND CARRIED BUT NEVER IX0273
003600*                         OPENED - ADDED THE NAVOUT SELECT/FD AND  IX0273
003700*                         A HEADER/DETAIL WRITE PER TRADING DAY    IX0273
003800*                         ALONGSIDE TRADELOG                       IX0273
003900*  04/03/13 SHR  IX-0274  TRADELOG CARRIED HEADER/TRAILER AREAS    IX0274
004000*                         THAT WERE NEVER WRITTEN - ADDED A HEADER IX0274
004100*                         RECORD ON OPEN AND A RUN-TOTALS TRAILER  IX0274
004200*                         ON CLOSE, USING THE COMMISSION RUNNING   IX0274
004300*                         TOTAL THAT HAD SAT UNREFERENCED SINCE    IX0274
004400*                         IX-0037                                 IX0274
004500*****************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.    IXB0100.
004800 AUTHOR.        D. W. KRAMER.
004900 INSTALLATION.  FUTURES RESEARCH - SYSTEMS DEVELOPMENT.
005000 DATE-WRITTEN.  06/19/95.
005100 DATE-COMPILED.
005200 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
005300*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-3090.
005700 OBJECT-COMPUTER. IBM-3090.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS NUMERIC-DIGITS IS '0123456789'
006100     UPSI-0 ON STATUS IS IXB-TEST-RUN-SWITCH
006200     UPSI-0 OFF STATUS IS IXB-PROD-RUN-SWITCH.
006300*
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT CTRMAST  ASSIGN TO CTRMAST
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-CTRMAST-STATUS.
006900     SELECT FUTBARS  ASSIGN TO FUTBARS
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-FUTBARS-STATUS.
007200     SELECT IDXBARS  ASSIGN TO IDXBARS
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-IDXBARS-STATUS.
007500     SELECT MARGRATE ASSIGN TO MARGRATE
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WS-MARGRATE-STATUS.
007800     SELECT RUNPARM  ASSIGN TO RUNPARM
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS WS-RUNPARM-STATUS.
008100     SELECT TRADELOG ASSIGN TO TRADELOG
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS WS-TRADELOG-STATUS.
008400     SELECT NAVOUT   ASSIGN TO NAVOUT
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS WS-NAVOUT-STATUS.
008700     SELECT RPTOUT   ASSIGN TO RPTOUT
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS WS-RPTOUT-STATUS.
009000*
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  CTRMAST
009400     LABEL RECORDS ARE STANDARD
009500     RECORDING MODE IS F.
009600 COPY CTMTIP05.
009700*
009800 FD  FUTBARS
009900     LABEL RECORDS ARE STANDARD
010000     RECORDING MODE IS F.
010100 COPY FUBTIP06.
010200*
010300 FD  IDXBARS
010400     LABEL RECORDS ARE STANDARD
010500     RECORDING MODE IS F.
010600 COPY IDBTIP07.
010700*
010800 FD  MARGRATE
010900     LABEL RECORDS ARE STANDARD
011000     RECORDING MODE IS F.
011100 COPY MGRTIP08.
011200*
011300 FD  RUNPARM
011400     LABEL RECORDS ARE STANDARD
011500     RECORDING MODE IS F.
011600 COPY PRMTIP10.
011700*
011800 FD  TRADELOG
011900     LABEL RECORDS ARE STANDARD
012000     RECORDING MODE IS F.
012100 COPY TRDR0900.
012200*
012300 FD  NAVOUT
012400     LABEL RECORDS ARE STANDARD
012500     RECORDING MODE IS F.
012600 COPY NAVR0901.
012700*
012800 FD  RPTOUT
012900     LABEL RECORDS ARE STANDARD
013000     RECORDING MODE IS F.
013100 01  RPT-PRINT-LINE.
013200     05  RPT-LINE-TEXT              PIC X(78).
013300     05  FILLER                     PIC X(02).
013400*
013500 WORKING-STORAGE SECTION.
013600*
013700*    FILE STATUS SWITCHES
013800 01  WS-FILE-STATUS-GROUP.
013900     05  WS-CTRMAST-STATUS          PIC X(02) VALUE '00'.
014000     05  WS-FUTBARS-STATUS          PIC X(02) VALUE '00'.
014100     05  WS-IDXBARS-STATUS          PIC X(02) VALUE '00'.
014200     05  WS-MARGRATE-STATUS         PIC X(02) VALUE '00'.
014300     05  WS-RUNPARM-STATUS          PIC X(02) VALUE '00'.
014400     05  WS-TRADELOG-STATUS         PIC X(02) VALUE '00'.
014500     05  WS-NAVOUT-STATUS           PIC X(02) VALUE '00'.
014600     05  WS-RPTOUT-STATUS           PIC X(02) VALUE '00'.
014700*
014800 01  WS-EOF-SWITCHES.
014900     05  WS-CTRMAST-EOF-SW          PIC X(01) VALUE 'N'.
015000         88  WS-CTRMAST-AT-EOF          VALUE 'Y'.
015100     05  WS-FUTBARS-EOF-SW          PIC X(01) VALUE 'N'.
015200         88  WS-FUTBARS-AT-EOF          VALUE 'Y'.
015300     05  WS-IDXBARS-EOF-SW          PIC X(01) VALUE 'N'.
015400         88  WS-IDXBARS-AT-EOF          VALUE 'Y'.
015500     05  WS-MARGRATE-EOF-SW         PIC X(01) VALUE 'N'.
015600         88  WS-MARGRATE-AT-EOF         VALUE 'Y'.
015700*
015800*    RUN PARAMETER WORK AREA (LOADED FROM RUNPARM, ONE ROW)
015900     COPY PRMTIP10 REPLACING ==PRM-== BY ==WRP-==.
016000*
016100*    IN-MEMORY CONTRACT MASTER TABLE
016200 01  WS-CONTRACT-TABLE-CNT          PIC 9(4) COMP VALUE ZERO.
016300 01  WS-CONTRACT-TABLE.
016400     05  WS-CT-ENTRY OCCURS 500 TIMES
016500                     INDEXED BY CTI ASCENDING KEY IS WS-CT-TS-CODE.
016600         10  WS-CT-TS-CODE           PIC X(12).
016700         10  WS-CT-FUT-CODE          PIC X(02).
016800         10  WS-CT-MULTIPLIER-CNT    PIC 9(4) COMP.
016900         10  WS-CT-LIST-DTE          PIC 9(8).
017000         10  WS-CT-DELIST-DTE        PIC 9(8).
017100         10  WS-CT-LAST-DLVY-DTE     PIC 9(8).
017200         10  WS-CT-NAME              PIC X(20).
017300*
017400*    IN-MEMORY FUTURES DAILY BAR TABLE (FLAT, ONE ROW PER
017500*    CONTRACT PER DAY, LOADED IN FILE ORDER)
017600 01  WS-FUTBAR-TABLE-CNT             PIC 9(5) COMP VALUE ZERO.
017700 01  WS-FUTBAR-TABLE.
017800     05  WS-FB-ENTRY OCCURS 8000 TIMES INDEXED BY FBI.
017900         10  WS-FB-TS-CODE           PIC X(12).
018000         10  WS-FB-TRADE-DTE         PIC 9(8).
018100         10  WS-FB-OPEN-AMT          PIC 9(5)V99.
018200         10  WS-FB-HIGH-AMT          PIC 9(5)V99.
018300         10  WS-FB-LOW-AMT           PIC 9(5)V99.
018400         10  WS-FB-CLOSE-AMT         PIC 9(5)V99.
018500         10  WS-FB-SETTLE-AMT        PIC 9(5)V99.
018600         10  WS-FB-PRE-SETTLE-AMT    PIC 9(5)V99.
018700         10  WS-FB-VOLUME-CNT        PIC 9(9) COMP.
018800         10  WS-FB-AMOUNT-AT         PIC 9(13)V99.
018900         10  WS-FB-OPEN-INT-CNT      PIC 9(9) COMP.
019000*
019100*    IN-MEMORY INDEX DAILY BAR TABLE
019200 01  WS-IDXBAR-TABLE-CNT             PIC 9(4) COMP VALUE ZERO.
019300 01  WS-IDXBAR-TABLE.
019400     05  WS-IB-ENTRY OCCURS 3000 TIMES INDEXED BY IBI.
019500         10  WS-IB-TRADE-DTE         PIC 9(8).
019600         10  WS-IB-OPEN-AMT          PIC 9(5)V99.
019700         10  WS-IB-HIGH-AMT          PIC 9(5)V99.
019800         10  WS-IB-LOW-AMT           PIC 9(5)V99.
019900         10  WS-IB-CLOSE-AMT         PIC 9(5)V99.
020000*
020100*    IN-MEMORY MARGIN RATE TABLE
020200 01  WS-MARGRATE-TABLE-CNT           PIC 9(4) COMP VALUE ZERO.
020300 01  WS-MARGRATE-TABLE.
020400     05  WS-MG-ENTRY OCCURS 2000 TIMES INDEXED BY MGI.
020500         10  WS-MG-FUT-CODE          PIC X(02).
020600         10  WS-MG-TRADE-DTE         PIC 9(8).
020700         10  WS-MG-RATIO-PCT         PIC 9(3)V99.
020800*
020900*    TRADING CALENDAR (DISTINCT INDEX TRADE DATES, ASCENDING)
021000 01  WS-CALENDAR-TABLE-CNT           PIC 9(4) COMP VALUE ZERO.
021100 01  WS-CALENDAR-TABLE.
021200     05  WS-CAL-DTE OCCURS 3000 TIMES INDEXED BY CALI
021300                     PIC 9(8).
021400 01  WS-CALENDAR-TODAY-IDX           PIC 9(4) COMP VALUE ZERO.
021500 01  WS-FIRST-INDEX-CLOSE-AMT        PIC 9(5)V99 VALUE ZERO.
021600 01  WS-TOTAL-TRADES-CNT             PIC 9(5) COMP VALUE ZERO.
021700*
021800*    OPEN POSITION TABLE (MAX ONE LOT PER HELD CONTRACT)
021900 01  WS-POSITION-TABLE-CNT           PIC 9(3) COMP VALUE ZERO.
022000 01  WS-POSITION-TABLE.
022100     05  WS-POS-ENTRY OCCURS 50 TIMES INDEXED BY POSI.
022200         10  WPS-TS-CODE             PIC X(12).
022300         10  WPS-VOLUME-CNT          PIC S9(5) COMP.
022400         10  WPS-ENTRY-PRICE-AMT     PIC 9(5)V99.
022500         10  WPS-LAST-SETTLE-AMT     PIC 9(5)V99.
022600         10  WPS-MULTIPLIER-CNT      PIC 9(4) COMP.
022700*
022800*    ACCOUNT STATE
022900 01  WS-ACCOUNT-STATE.
023000     05  WS-ACCT-CASH-AMT            PIC S9(11)V99 VALUE ZERO.
023100     05  WS-ACCT-EQUITY-AMT          PIC S9(11)V99 VALUE ZERO.
023200     05  WS-ACCT-MARGIN-USED-AMT     PIC S9(11)V99 VALUE ZERO.
023300     05  WS-ACCT-BENCHMARK-UNITS     PIC S9(9)V9999 VALUE ZERO.
023400 01  WS-ACCOUNT-STATE-ALT-VIEW REDEFINES WS-ACCOUNT-STATE.
023500     05  WS-ACCT-ALL-BYTES           PIC X(52).
023600*
023700*    NAV HISTORY TABLE (ONE ROW PER TRADING DAY OF THE RUN)
023800 01  WS-NAV-HISTORY-CNT              PIC 9(4) COMP VALUE ZERO.
023900 01  WS-NAV-HISTORY-TABLE.
024000     05  WS-NAV-ENTRY OCCURS 3000 TIMES INDEXED BY NAVI.
024100         10  WS-NAV-TRADE-DTE        PIC 9(8).
024200         10  WS-NAV-STRATEGY-AMT     PIC 9(3)V9(6).
024300         10  WS-NAV-BENCHMARK-AMT    PIC 9(3)V9(6).
024400         10  WS-NAV-EXCESS-AMT       PIC S9(3)V9(6).
024500*
024600*    SNAPSHOT AREA HANDED TO/FROM IXB0300
024700 01  WS-SNAPSHOT-AREA.
024800     05  WS-SNP-TRADE-DTE            PIC 9(8).
024900     05  WS-SNP-MAIN-TS-CODE         PIC X(12).
025000     05  WS-SNP-NEXT-TS-CODE         PIC X(12).
025100     05  WS-SNP-MAIN-OPEN-AMT        PIC 9(5)V99.
025200     05  WS-SNP-MAIN-PRE-SETTLE-AMT  PIC 9(5)V99.
025300     05  WS-SNP-NEXT-OPEN-AMT        PIC 9(5)V99.
025400     05  WS-SNP-NEXT-PRE-SETTLE-AMT  PIC 9(5)V99.
025500     05  WS-SNP-INDEX-CLOSE-AMT      PIC 9(5)V99.
025600     05  WS-SNP-RELATIVE-BASIS-RTE   PIC S9(1)V9(6).
025700*
025800*    TARGET POSITION AREA HANDED BACK FROM IXB0500
025900 01  WS-TARGET-AREA.
026000     05  WS-TGT-TS-CODE              PIC X(12).
026100     05  WS-TGT-LOTS-CNT             PIC S9(5) COMP.
026200     05  WS-TGT-MULTIPLIER-CNT       PIC 9(4) COMP.
026300     05  WS-TGT-ROLL-SWITCH          PIC X(01).
026400         88  WS-TGT-ROLL-YES             VALUE 'Y'.
026500         88  WS-TGT-ROLL-NO              VALUE 'N'.
026600     05  WS-TGT-REASON-CDE           PIC X(10).
026700 01  WS-TARGET-ALT-VIEW REDEFINES WS-TARGET-AREA.
026800     05  WS-TGT-ALL-BYTES            PIC X(29).
026900*
027000*    FIXED-LOT TRACKER OUTPUT AREA HANDED BACK FROM IXB0450
027100 01  WS-FIXEDLOT-AREA.
027200     05  WS-FXL-STRATEGY-NAV-AMT     PIC 9(3)V9(6).
027300     05  WS-FXL-BENCHMARK-NAV-AMT    PIC 9(3)V9(6).
027400 01  WS-FIXEDLOT-ALT-VIEW REDEFINES WS-FIXEDLOT-AREA.
027500     05  WS-FXL-ALL-BYTES            PIC X(18).
027600*
027700*    ANALYZER REPORT-LINE OUTPUT AREA HANDED BACK FROM IXB0900
027800 01  WS-REPORT-LINE-CNT              PIC 9(3) COMP VALUE ZERO.
027900 01  WS-REPORT-LINE-TABLE.
028000     05  WS-RPT-LINE OCCURS 80 TIMES INDEXED BY RPTI
028100                     PIC X(78).
028200*
028300*    MISCELLANEOUS WORKING FIELDS
028400*    RUN STRATEGY NAME, SET ONCE FROM WRP-STRATEGY-CDE, CARRIED ON
028500*    THE TRADELOG AND NAVOUT HEADER RECORDS - IX-0273/IX-0274
028600 01  WS-STRATEGY-NAME                PIC X(20) VALUE SPACES.
028700*
028800 01  WS-MISC-FIELDS.
028900     05  WS-SUB-1                    PIC 9(5) COMP.
029000     05  WS-SUB-2                    PIC 9(5) COMP.
029100     05  WS-TODAYS-DTE                PIC 9(8).
029200     05  WS-TRADE-AMT                 PIC 9(9)V99.
029300     05  WS-COMMISSION-AMT            PIC 9(9)V99 VALUE ZERO.
029400     05  WS-REALIZED-PNL-AMT          PIC S9(13)V99 VALUE ZERO.
029500     05  WS-ACCT-MODE-CDE             PIC X(01).
029600         88  WS-ACCT-MODE-REBALANCE       VALUE 'R'.
029700         88  WS-ACCT-MODE-SETTLE          VALUE 'M'.
029800     05  WS-TRADE-WRITTEN-SWITCH      PIC X(01) VALUE 'N'.
029900         88  WS-TRADE-WAS-WRITTEN         VALUE 'Y'.
030000*
030100*    READ-COUNT TRACE, KEPT SEPARATE FROM THE TABLE-CNT SLOTS SO
030200*    A MISMATCH (DUPE KEYS COLLAPSING INTO ONE SLOT) SHOWS UP AT
030300*    LOAD TIME RATHER THAN DOWNSTREAM - IX-0271
030400 77  WS-CTRMAST-READ-CNT          PIC 9(5) COMP VALUE ZERO.
030500 77  WS-FUTBARS-READ-CNT          PIC 9(5) COMP VALUE ZERO.
030600*
030700*    TRADE-RECORD PASS-BACK AREA FILLED BY IXB0400, WRITTEN TO
030800*    TRADELOG BY THE DRIVER
030900 01  WS-TRADE-RECORD-AREA.
031000     05  WS-TRD-TRADE-DTE             PIC 9(8).
031100     05  WS-TRD-TS-CODE               PIC X(12).
031200     05  WS-TRD-DIRECTION-CDE         PIC X(4).
031300     05  WS-TRD-VOLUME-CNT            PIC 9(5).
031400     05  WS-TRD-PRICE-AMT             PIC 9(5)V99.
031500     05  WS-TRD-AMOUNT-AT             PIC 9(13)V99.
031600     05  WS-TRD-COMMISSION-AMT        PIC 9(9)V99.
031700     05  WS-TRD-REALIZED-PNL-AMT      PIC S9(13)V99.
031800     05  WS-TRD-REASON-CDE            PIC X(10).
031900*
032000 PROCEDURE DIVISION.
032100*
032200 0000-MAIN-CONTROL.
032300     PERFORM 1000-LOAD-CONTRACT-MASTER THRU 1000-EXIT.
032400     PERFORM 1100-LOAD-FUTURES-BARS THRU 1100-EXIT.
032500     PERFORM 1200-LOAD-INDEX-BARS THRU 1200-EXIT.
032600     PERFORM 1300-LOAD-MARGIN-RATES THRU 1300-EXIT.
032700     PERFORM 1350-LOAD-RUN-PARAMETERS THRU 1350-EXIT.
032800     PERFORM 1360-SET-STRATEGY-NAME THRU 1360-EXIT.
032900     PERFORM 1400-BUILD-CALENDAR THRU 1400-EXIT.
033000     OPEN OUTPUT TRADELOG.
033100     OPEN OUTPUT NAVOUT.
033200     PERFORM 2050-WRITE-TRADELOG-HEADER THRU 2050-EXIT.
033300     PERFORM 2055-WRITE-NAVOUT-HEADER THRU 2055-EXIT.
033400     PERFORM 2000-DAILY-LOOP THRU 2000-EXIT.
033500     PERFORM 2090-WRITE-TRADELOG-TRAILER THRU 2090-EXIT.
033600     CLOSE TRADELOG.
033700     CLOSE NAVOUT.
033800     PERFORM 3000-RUN-ANALYZER THRU 3000-EXIT.
033900     GO TO 9999-END-RUN.
034000*
034100*    U1 - LOAD CONTRACT MASTER INTO WS-CONTRACT-TABLE
034200 1000-LOAD-CONTRACT-MASTER.
034300     OPEN INPUT CTRMAST.
034400     IF WS-CTRMAST-STATUS NOT = '00'
034500         DISPLAY 'IXB0100 - CTRMAST OPEN FAILED ' WS-CTRMAST-STATUS
034600         GO TO 9999-END-RUN
034700     END-IF.
034800     PERFORM 1010-READ-CTRMAST THRU 1010-EXIT.
034900     PERFORM 1020-STORE-CTRMAST THRU 1020-EXIT
035000         UNTIL WS-CTRMAST-AT-EOF.
035100     CLOSE CTRMAST.
035200     DISPLAY 'IXB0100 - CTRMAST RECORDS READ.......' WS-CTRMAST-READ-CNT.
035300 1000-EXIT.
035400     EXIT.
035500*
035600 1010-READ-CTRMAST.
035700     READ CTRMAST
035800         AT END SET WS-CTRMAST-AT-EOF TO TRUE
035900     END-READ.
036000     IF NOT WS-CTRMAST-AT-EOF
036100         ADD 1 TO WS-CTRMAST-READ-CNT
036200     END-IF.
036300 1010-EXIT.
036400     EXIT.
036500*
036600 1020-STORE-CTRMAST.
036700     SET CTI TO WS-CONTRACT-TABLE-CNT.
036800     ADD 1 TO WS-CONTRACT-TABLE-CNT.
036900     SET CTI UP BY 1.
037000     MOVE CTM-TS-CODE           TO WS-CT-TS-CODE (CTI).
037100     MOVE CTM-FUT-CODE          TO WS-CT-FUT-CODE (CTI).
037200     MOVE CTM-MULTIPLIER-CNT    TO WS-CT-MULTIPLIER-CNT (CTI).
037300     MOVE CTM-LIST-DTE          TO WS-CT-LIST-DTE (CTI).
037400     MOVE CTM-DELIST-DTE        TO WS-CT-DELIST-DTE (CTI).
037500     MOVE CTM-LAST-DELIVERY-DTE TO WS-CT-LAST-DLVY-DTE (CTI).
037600     MOVE CTM-CONTRACT-NAME     TO WS-CT-NAME (CTI).
037700     PERFORM 1010-READ-CTRMAST THRU 1010-EXIT.
037800 1020-EXIT.
037900     EXIT.
038000*
038100*    U1 - LOAD FUTURES DAILY BARS INTO WS-FUTBAR-TABLE
038200 1100-LOAD-FUTURES-BARS.
038300     OPEN INPUT FUTBARS.
038400     IF WS-FUTBARS-STATUS NOT = '00'
038500         DISPLAY 'IXB0100 - FUTBARS OPEN FAILED ' WS-FUTBARS-STATUS
038600         GO TO 9999-END-RUN
038700     END-IF.
038800     PERFORM 1110-READ-FUTBARS THRU 1110-EXIT.
038900     PERFORM 1120-STORE-FUTBARS THRU 1120-EXIT
039000         UNTIL WS-FUTBARS-AT-EOF.
039100     CLOSE FUTBARS.
039200     DISPLAY 'IXB0100 - FUTBARS RECORDS READ.......' WS-FUTBARS-READ-CNT.
039300 1100-EXIT.
039400     EXIT.
039500*
039600 1110-READ-FUTBARS.
039700     READ FUTBARS
039800         AT END SET WS-FUTBARS-AT-EOF TO TRUE
039900     END-READ.
040000     IF NOT WS-FUTBARS-AT-EOF
040100         ADD 1 TO WS-FUTBARS-READ-CNT
040200     END-IF.
040300 1110-EXIT.
040400     EXIT.
040500*
040600 1120-STORE-FUTBARS.
040700     SET FBI TO WS-FUTBAR-TABLE-CNT.
040800     ADD 1 TO WS-FUTBAR-TABLE-CNT.
040900     SET FBI UP BY 1.
041000     MOVE FUB-TS-CODE            TO WS-FB-TS-CODE (FBI).
041100     MOVE FUB-TRADE-DTE          TO WS-FB-TRADE-DTE (FBI).
041200     MOVE FUB-OPEN-PRICE-AMT     TO WS-FB-OPEN-AMT (FBI).
041300     MOVE FUB-HIGH-PRICE-AMT     TO WS-FB-HIGH-AMT (FBI).
041400     MOVE FUB-LOW-PRICE-AMT      TO WS-FB-LOW-AMT (FBI).
041500     MOVE FUB-CLOSE-PRICE-AMT    TO WS-FB-CLOSE-AMT (FBI).
041600     IF FUB-SETTLE-IS-STATED
041700         MOVE FUB-SETTLE-PRICE-AMT TO WS-FB-SETTLE-AMT (FBI)
041800     ELSE
041900         MOVE FUB-CLOSE-PRICE-AMT  TO WS-FB-SETTLE-AMT (FBI)
042000     END-IF.
042100     IF FUB-PRE-SETTLE-IS-STATED
042200         MOVE FUB-PRE-SETTLE-AMT  TO WS-FB-PRE-SETTLE-AMT (FBI)
042300     ELSE
042400         MOVE FUB-CLOSE-PRICE-AMT TO WS-FB-PRE-SETTLE-AMT (FBI)
042500     END-IF.
042600     MOVE FUB-VOLUME-CNT         TO WS-FB-VOLUME-CNT (FBI).
042700     MOVE FUB-AMOUNT-AT          TO WS-FB-AMOUNT-AT (FBI).
042800     MOVE FUB-OPEN-INTEREST-CNT  TO WS-FB-OPEN-INT-CNT (FBI).
042900     PERFORM 1110-READ-FUTBARS THRU 1110-EXIT.
043000 1120-EXIT.
043100     EXIT.
043200*
043300*    U1 - LOAD INDEX DAILY BARS INTO WS-IDXBAR-TABLE
043400 1200-LOAD-INDEX-BARS.
043500     OPEN INPUT IDXBARS.
043600     IF WS-IDXBARS-STATUS NOT = '00'
043700         DISPLAY 'IXB0100 - IDXBARS OPEN FAILED ' WS-IDXBARS-STATUS
043800         GO TO 9999-END-RUN
043900     END-IF.
044000     PERFORM 1210-READ-IDXBARS THRU 1210-EXIT.
044100     PERFORM 1220-STORE-IDXBARS THRU 1220-EXIT
044200         UNTIL WS-IDXBARS-AT-EOF.
044300     CLOSE IDXBARS.
044400 1200-EXIT.
044500     EXIT.
044600*
044700 1210-READ-IDXBARS.
044800     READ IDXBARS
044900         AT END SET WS-IDXBARS-AT-EOF TO TRUE
045000     END-READ.
045100 1210-EXIT.
045200     EXIT.
045300*
045400 1220-STORE-IDXBARS.
045500     SET IBI TO WS-IDXBAR-TABLE-CNT.
045600     ADD 1 TO WS-IDXBAR-TABLE-CNT.
045700     SET IBI UP BY 1.
045800     MOVE IDB-ALT-TRADE-DTE      TO WS-IB-TRADE-DTE (IBI).
045900     MOVE IDB-OPEN-PRICE-AMT     TO WS-IB-OPEN-AMT (IBI).
046000     MOVE IDB-HIGH-PRICE-AMT     TO WS-IB-HIGH-AMT (IBI).
046100     MOVE IDB-LOW-PRICE-AMT      TO WS-IB-LOW-AMT (IBI).
046200     MOVE IDB-CLOSE-PRICE-AMT    TO WS-IB-CLOSE-AMT (IBI).
046300     PERFORM 1210-READ-IDXBARS THRU 1210-EXIT.
046400 1220-EXIT.
046500     EXIT.
046600*
046700*    U1 - LOAD MARGIN RATES INTO WS-MARGRATE-TABLE (OPTIONAL FILE -
046800*    A MISSING FILE LEAVES THE TABLE EMPTY AND THE ENGINE-WIDE
046900*    DEFAULT RATE IN WRP-DEFAULT-MARGIN-RTE GOVERNS INSTEAD)
047000 1300-LOAD-MARGIN-RATES.
047100     OPEN INPUT MARGRATE.
047200     IF WS-MARGRATE-STATUS NOT = '00'
047300         GO TO 1300-EXIT
047400     END-IF.
047500     PERFORM 1310-READ-MARGRATE THRU 1310-EXIT.
047600     PERFORM 1320-STORE-MARGRATE THRU 1320-EXIT
047700         UNTIL WS-MARGRATE-AT-EOF.
047800     CLOSE MARGRATE.
047900 1300-EXIT.
048000     EXIT.
048100*
048200 1310-READ-MARGRATE.
048300     READ MARGRATE
048400         AT END SET WS-MARGRATE-AT-EOF TO TRUE
048500     END-READ.
048600 1310-EXIT.
048700     EXIT.
048800*
048900 1320-STORE-MARGRATE.
049000     SET MGI TO WS-MARGRATE-TABLE-CNT.
049100     ADD 1 TO WS-MARGRATE-TABLE-CNT.
049200     SET MGI UP BY 1.
049300     MOVE MGR-FUT-CODE              TO WS-MG-FUT-CODE (MGI).
049400     MOVE MGR-ALT-TRADE-DTE         TO WS-MG-TRADE-DTE (MGI).
049500     MOVE MGR-LONG-MARGIN-RATIO-PCT TO WS-MG-RATIO-PCT (MGI).
049600     PERFORM 1310-READ-MARGRATE THRU 1310-EXIT.
049700 1320-EXIT.
049800     EXIT.
049900*
050000*    LOAD THE SINGLE-ROW RUN PARAMETER RECORD
050100 1350-LOAD-RUN-PARAMETERS.
050200     OPEN INPUT RUNPARM.
050300     READ RUNPARM
050400         AT END
050500             DISPLAY 'IXB0100 - RUNPARM EMPTY, ABORTING RUN'
050600             CLOSE RUNPARM
050700             GO TO 9999-END-RUN
050800     END-READ.
050900     MOVE PRM-RUN-PARAMETERS-RECORD TO WRP-RUN-PARAMETERS-RECORD.
051000     CLOSE RUNPARM.
051100 1350-EXIT.
051200     EXIT.
051300*
051400*    TURN THE ONE-CHARACTER STRATEGY CODE INTO A DISPLAY NAME FOR
051500*    THE TRADELOG/NAVOUT HEADER RECORDS - SAME IDIOM AS IXB0900'S
051600*    3010-SET-STRATEGY-NAME - IX-0273/IX-0274
051700 1360-SET-STRATEGY-NAME.
051800     EVALUATE TRUE
051900         WHEN WRP-STRATEGY-BASELINE
052000             MOVE 'BASELINE ROLL'       TO WS-STRATEGY-NAME
052100         WHEN WRP-STRATEGY-SMART-ROLL
052200             MOVE 'SMART ROLL'          TO WS-STRATEGY-NAME
052300         WHEN WRP-STRATEGY-LIQUIDITY-ROLL
052400             MOVE 'LIQUIDITY ROLL'      TO WS-STRATEGY-NAME
052500         WHEN WRP-STRATEGY-BASIS-TIMING
052600             MOVE 'BASIS TIMING'        TO WS-STRATEGY-NAME
052700         WHEN WRP-STRATEGY-BASIS-TIME-ROLL
052800             MOVE 'BASIS-TIMING ROLL'   TO WS-STRATEGY-NAME
052900         WHEN WRP-STRATEGY-SPREAD-TIME-ROLL
053000             MOVE 'SPREAD-TIMING ROLL'  TO WS-STRATEGY-NAME
053100         WHEN WRP-STRATEGY-AERY-ROLL
053200             MOVE 'AERY ROLL'           TO WS-STRATEGY-NAME
053300         WHEN OTHER
053400             MOVE 'UNKNOWN STRATEGY'    TO WS-STRATEGY-NAME
053500     END-EVALUATE.
053600 1360-EXIT.
053700     EXIT.
053800*
053900*    U1 - BUILD THE TRADING CALENDAR FROM THE INDEX BAR DATES,
054000*    CLIPPED TO THE RUN'S START/END DATE WHEN SUPPLIED
054100 1400-BUILD-CALENDAR.
054200     SET IBI TO 1.
054300     PERFORM 1410-CALENDAR-ONE-DAY THRU 1410-EXIT
054400         WS-IDXBAR-TABLE-CNT TIMES.
054500 1400-EXIT.
054600     EXIT.
054700*
054800 1410-CALENDAR-ONE-DAY.
054900     IF (WRP-START-DTE = ZERO OR
055000         WS-IB-TRADE-DTE (IBI) NOT LESS THAN WRP-START-DTE)
055100         AND
055200        (WRP-END-DTE = ZERO OR
055300         WS-IB-TRADE-DTE (IBI) NOT GREATER THAN WRP-END-DTE)
055400         ADD 1 TO WS-CALENDAR-TABLE-CNT
055500         SET CALI TO WS-CALENDAR-TABLE-CNT
055600         MOVE WS-IB-TRADE-DTE (IBI) TO WS-CAL-DTE (CALI)
055700     END-IF.
055800     SET IBI UP BY 1.
055900 1410-EXIT.
056000     EXIT.
056100*
056200*    TRADELOG BANNER RECORD - RUN STRATEGY NAME AND THE ACTUAL
056300*    CALENDAR DATE RANGE THE RUN COVERED (NOT THE OPTIONAL CLIP
056400*    PARAMETERS, WHICH MAY BE ZERO) - IX-0274
056500 2050-WRITE-TRADELOG-HEADER.
056600     SET TRD-RECORD-TYPE-HEADER TO TRUE.
056700     MOVE WS-STRATEGY-NAME       TO TRD-RUN-STRATEGY-NAME.
056800     MOVE WS-CAL-DTE (1)         TO TRD-RUN-START-DTE.
056900     MOVE WS-CAL-DTE (WS-CALENDAR-TABLE-CNT) TO TRD-RUN-END-DTE.
057000     WRITE TRD-TRADE-LOG-RECORD.
057100 2050-EXIT.
057200     EXIT.
057300*
057400*    NAVOUT BANNER RECORD - SAME BANNER INFORMATION, NAVOUT'S OWN
057500*    HEADER-AREA SHAPE - IX-0273
057600 2055-WRITE-NAVOUT-HEADER.
057700     SET NAV-RECORD-TYPE-HEADER TO TRUE.
057800     MOVE WS-STRATEGY-NAME       TO NAV-RUN-STRATEGY-NAME.
057900     MOVE WS-CAL-DTE (1)         TO NAV-RUN-START-DTE.
058000     MOVE WS-CAL-DTE (WS-CALENDAR-TABLE-CNT) TO NAV-RUN-END-DTE.
058100     WRITE NAV-NAV-SERIES-RECORD.
058200 2055-EXIT.
058300     EXIT.
058400*
058500*    TRADELOG RUN-TOTALS TRAILER - TRADE COUNT, THE COMMISSION
058600*    RUNNING TOTAL THAT HAD SAT UNUSED SINCE IX-0037, AND THE
058700*    REALIZED-PNL RUNNING TOTAL - IX-0274
058800 2090-WRITE-TRADELOG-TRAILER.
058900     SET TRD-RECORD-TYPE-TRAILER TO TRUE.
059000     MOVE WS-TOTAL-TRADES-CNT    TO TRD-TOTAL-TRADE-CNT.
059100     MOVE WS-COMMISSION-AMT      TO TRD-TOTAL-COMMISSION-AT.
059200     MOVE WS-REALIZED-PNL-AMT    TO TRD-TOTAL-REALIZED-PNL-AT.
059300     WRITE TRD-TRADE-LOG-RECORD.
059400 2090-EXIT.
059500     EXIT.
059600*
059700*    U14 - DAY-BY-DAY BACKTEST LOOP.  DAY 1 ESTABLISHES THE
059800*    BENCHMARK BASELINE AND HOLDS NO POSITION; FROM DAY 2 ON THE
059900*    MORNING REBALANCE AND CLOSE SETTLEMENT PARAGRAPHS RUN.
060000 2000-DAILY-LOOP.
060100     SET CALI TO 1.
060200     PERFORM 2010-ONE-TRADING-DAY THRU 2010-EXIT
060300         WS-CALENDAR-TABLE-CNT TIMES.
060400 2000-EXIT.
060500     EXIT.
060600*
060700 2010-ONE-TRADING-DAY.
060800     MOVE WS-CAL-DTE (CALI) TO WS-TODAYS-DTE.
060900     SET WS-CALENDAR-TODAY-IDX TO CALI.
061000     IF CALI = 1
061100         PERFORM 2300-ESTABLISH-BASELINE THRU 2300-EXIT
061200     ELSE
061300         PERFORM 2100-MORNING-REBALANCE THRU 2100-EXIT
061400         PERFORM 2200-CLOSE-SETTLEMENT THRU 2200-EXIT
061500     END-IF.
061600     PERFORM 2400-RECORD-NAV-HISTORY THRU 2400-EXIT.
061700     SET CALI UP BY 1.
061800 2010-EXIT.
061900     EXIT.
062000*
062100*    U14 - MORNING STEP: SNAPSHOT, STRATEGY DECISION, REBALANCE
062200 2100-MORNING-REBALANCE.
062300     MOVE WS-TODAYS-DTE TO WS-SNP-TRADE-DTE.
062400     CALL 'IXB0300' USING WS-TODAYS-DTE
062500                          WS-CONTRACT-TABLE WS-CONTRACT-TABLE-CNT
062600                          WS-FUTBAR-TABLE WS-FUTBAR-TABLE-CNT
062700                          WS-IDXBAR-TABLE WS-IDXBAR-TABLE-CNT
062800                          WS-SNAPSHOT-AREA.
062900     CALL 'IXB0500' USING WRP-RUN-PARAMETERS-RECORD
063000                          WS-SNAPSHOT-AREA
063100                          WS-CONTRACT-TABLE WS-CONTRACT-TABLE-CNT
063200                          WS-FUTBAR-TABLE WS-FUTBAR-TABLE-CNT
063300                          WS-POSITION-TABLE WS-POSITION-TABLE-CNT
063400                          WS-ACCOUNT-STATE
063500                          WS-TARGET-AREA.
063600     IF WRP-DYNAMIC-MARGIN-YES
063700         PERFORM 2150-APPLY-DYNAMIC-MARGIN THRU 2150-EXIT
063800     END-IF.
063900     SET WS-ACCT-MODE-REBALANCE TO TRUE.
064000     MOVE 'N' TO WS-TRADE-WRITTEN-SWITCH.
064100     CALL 'IXB0400' USING WS-ACCT-MODE-CDE
064200                          WRP-RUN-PARAMETERS-RECORD
064300                          WS-TARGET-AREA
064400                          WS-TODAYS-DTE
064500                          WS-POSITION-TABLE WS-POSITION-TABLE-CNT
064600                          WS-FUTBAR-TABLE WS-FUTBAR-TABLE-CNT
064700                          WS-ACCOUNT-STATE
064800                          WS-SNAPSHOT-AREA
064900                          WS-TRADE-RECORD-AREA
065000                          WS-TRADE-WRITTEN-SWITCH.
065100     IF WS-TRADE-WAS-WRITTEN
065200         PERFORM 2170-WRITE-TRADE-RECORD THRU 2170-EXIT
065300     END-IF.
065400     IF WRP-FIXED-LOT-YES
065500         CALL 'IXB0450' USING WS-ACCT-MODE-CDE
065600                              WRP-RUN-PARAMETERS-RECORD
065700                              WS-TARGET-AREA
065800                              WS-TODAYS-DTE
065900                              WS-FUTBAR-TABLE WS-FUTBAR-TABLE-CNT
066000                              WS-SNAPSHOT-AREA
066100                              WS-FIXEDLOT-AREA
066200     END-IF.
066300 2100-EXIT.
066400     EXIT.
066500*
066600 2170-WRITE-TRADE-RECORD.
066700     SET TRD-RECORD-TYPE-DETAIL TO TRUE.
066800     MOVE WS-TRD-TRADE-DTE       TO TRD-TRADE-DTE.
066900     MOVE WS-TRD-TS-CODE         TO TRD-TS-CODE.
067000     MOVE WS-TRD-DIRECTION-CDE   TO TRD-DIRECTION-CDE.
067100     MOVE WS-TRD-VOLUME-CNT      TO TRD-VOLUME-CNT.
067200     MOVE WS-TRD-PRICE-AMT       TO TRD-PRICE-AMT.
067300     MOVE WS-TRD-AMOUNT-AT       TO TRD-AMOUNT-AT.
067400     MOVE WS-TRD-COMMISSION-AMT  TO TRD-COMMISSION-AMT.
067500     MOVE WS-TRD-REALIZED-PNL-AMT TO TRD-REALIZED-PNL-AMT.
067600     MOVE WS-TRD-REASON-CDE      TO TRD-REASON-CDE.
067700     ADD WS-TRD-COMMISSION-AMT   TO WS-COMMISSION-AMT.
067800     ADD WS-TRD-REALIZED-PNL-AMT TO WS-REALIZED-PNL-AMT.
067900     WRITE TRD-TRADE-LOG-RECORD.
068000     ADD 1 TO WS-TOTAL-TRADES-CNT.
068100 2170-EXIT.
068200     EXIT.
068300*
068400 2150-APPLY-DYNAMIC-MARGIN.
068500     SET MGI TO 1.
068600     PERFORM 2160-CHECK-ONE-MARGIN-RATE THRU 2160-EXIT
068700         WS-MARGRATE-TABLE-CNT TIMES.
068800 2150-EXIT.
068900     EXIT.
069000*
069100 2160-CHECK-ONE-MARGIN-RATE.
069200     IF WS-MG-FUT-CODE (MGI) = WS-CT-FUT-CODE (CTI)
069300        AND WS-MG-TRADE-DTE (MGI) NOT GREATER THAN WS-TODAYS-DTE
069400         MOVE WS-MG-RATIO-PCT (MGI) TO WRP-DEFAULT-MARGIN-RTE
069500     END-IF.
069600     SET MGI UP BY 1.
069700 2160-EXIT.
069800     EXIT.
069900*
070000*    U4 - CLOSE STEP: MARK-TO-MARKET SETTLEMENT
070100 2200-CLOSE-SETTLEMENT.
070200     SET WS-ACCT-MODE-SETTLE TO TRUE.
070300     MOVE 'N' TO WS-TRADE-WRITTEN-SWITCH.
070400     CALL 'IXB0400' USING WS-ACCT-MODE-CDE
070500                          WRP-RUN-PARAMETERS-RECORD
070600                          WS-TARGET-AREA
070700                          WS-TODAYS-DTE
070800                          WS-POSITION-TABLE WS-POSITION-TABLE-CNT
070900                          WS-FUTBAR-TABLE WS-FUTBAR-TABLE-CNT
071000                          WS-ACCOUNT-STATE
071100                          WS-SNAPSHOT-AREA
071200                          WS-TRADE-RECORD-AREA
071300                          WS-TRADE-WRITTEN-SWITCH.
071400     IF WRP-FIXED-LOT-YES
071500         CALL 'IXB0450' USING WS-ACCT-MODE-CDE
071600                              WRP-RUN-PARAMETERS-RECORD
071700                              WS-TARGET-AREA
071800                              WS-TODAYS-DTE
071900                              WS-FUTBAR-TABLE WS-FUTBAR-TABLE-CNT
072000                              WS-SNAPSHOT-AREA
072100                              WS-FIXEDLOT-AREA
072200     END-IF.
072300 2200-EXIT.
072400     EXIT.
072500*
072600*    FIRST TRADING DAY: NO PRIOR CLOSE EXISTS TO ROLL FROM, SO NO
072700*    TRADE IS MADE.  THE DAY'S INDEX CLOSE BECOMES THE BASE THE
072800*    WHOLE RUN'S BENCHMARK NAV IS NORMALIZED AGAINST, AND THE
072900*    ACCOUNT STARTS FLAT AT FULL INITIAL CAPITAL
073000 2300-ESTABLISH-BASELINE.
073100     MOVE WS-TODAYS-DTE TO WS-SNP-TRADE-DTE.
073200     CALL 'IXB0300' USING WS-TODAYS-DTE
073300                          WS-CONTRACT-TABLE WS-CONTRACT-TABLE-CNT
073400                          WS-FUTBAR-TABLE WS-FUTBAR-TABLE-CNT
073500                          WS-IDXBAR-TABLE WS-IDXBAR-TABLE-CNT
073600                          WS-SNAPSHOT-AREA.
073700     MOVE WS-SNP-INDEX-CLOSE-AMT TO WS-FIRST-INDEX-CLOSE-AMT.
073800     MOVE WRP-INITIAL-CAPITAL-AMT TO WS-ACCT-CASH-AMT
073900                                      WS-ACCT-EQUITY-AMT.
074000 2300-EXIT.
074100     EXIT.
074200*
074300*    U15 - STRATEGY NAV IS EQUITY NORMALIZED TO INITIAL CAPITAL,
074400*    EXCEPT FOR FIXED-LOT RUNS WHERE U13's OWN SERIES GOVERNS (SEE
074500*    IXB0450); BENCHMARK NAV IS TODAY'S INDEX CLOSE NORMALIZED TO
074600*    THE FIRST TRADING DAY'S CLOSE
074700 2400-RECORD-NAV-HISTORY.
074800     SET NAVI TO WS-CALENDAR-TODAY-IDX.
074900     ADD 1 TO WS-NAV-HISTORY-CNT.
075000     MOVE WS-TODAYS-DTE TO WS-NAV-TRADE-DTE (NAVI).
075100     IF WRP-FIXED-LOT-YES
075200         MOVE WS-FXL-STRATEGY-NAV-AMT
075300             TO WS-NAV-STRATEGY-AMT (NAVI)
075400         MOVE WS-FXL-BENCHMARK-NAV-AMT
075500             TO WS-NAV-BENCHMARK-AMT (NAVI)
075600     ELSE
075700         COMPUTE WS-NAV-STRATEGY-AMT (NAVI) ROUNDED =
075800             WS-ACCT-EQUITY-AMT / WRP-INITIAL-CAPITAL-AMT
075900             ON SIZE ERROR MOVE 1.000000 TO
076000                 WS-NAV-STRATEGY-AMT (NAVI)
076100         END-COMPUTE
076200         COMPUTE WS-NAV-BENCHMARK-AMT (NAVI) ROUNDED =
076300             WS-SNP-INDEX-CLOSE-AMT / WS-FIRST-INDEX-CLOSE-AMT
076400             ON SIZE ERROR MOVE 1.000000 TO
076500                 WS-NAV-BENCHMARK-AMT (NAVI)
076600         END-COMPUTE
076700     END-IF.
076800     COMPUTE WS-NAV-EXCESS-AMT (NAVI) ROUNDED =
076900         WS-NAV-STRATEGY-AMT (NAVI) / WS-NAV-BENCHMARK-AMT (NAVI)
077000         ON SIZE ERROR MOVE ZERO TO WS-NAV-EXCESS-AMT (NAVI)
077100     END-COMPUTE.
077200     PERFORM 2410-WRITE-NAVOUT-DETAIL THRU 2410-EXIT.
077300 2400-EXIT.
077400     EXIT.
077500*
077600*    NAVOUT DETAIL RECORD - ONE PER TRADING DAY, MIRRORING THE
077700*    TABLE ROW JUST BUILT ABOVE - IX-0273
077800 2410-WRITE-NAVOUT-DETAIL.
077900     SET NAV-RECORD-TYPE-DETAIL TO TRUE.
078000     MOVE WS-TODAYS-DTE              TO NAV-TRADE-DTE.
078100     MOVE WS-NAV-STRATEGY-AMT (NAVI) TO NAV-STRATEGY-NAV-AMT.
078200     MOVE WS-NAV-BENCHMARK-AMT (NAVI) TO NAV-BENCHMARK-NAV-AMT.
078300     MOVE WS-NAV-EXCESS-AMT (NAVI)   TO NAV-EXCESS-NAV-AMT.
078400     WRITE NAV-NAV-SERIES-RECORD.
078500 2410-EXIT.
078600     EXIT.
078700*
078800*    U15 - HAND THE COMPLETED NAV HISTORY TO THE ANALYZER AND
078900*    PRINT ITS REPORT-LINE OUTPUT TO RPTOUT
079000 3000-RUN-ANALYZER.
079100     CALL 'IXB0900' USING WRP-RUN-PARAMETERS-RECORD
079200                          WS-NAV-HISTORY-TABLE WS-NAV-HISTORY-CNT
079300                          WS-TOTAL-TRADES-CNT
079400                          WS-REPORT-LINE-TABLE WS-REPORT-LINE-CNT.
079500     OPEN OUTPUT RPTOUT.
079600     SET RPTI TO 1.
079700     PERFORM 3010-WRITE-ONE-REPORT-LINE THRU 3010-EXIT
079800         WS-REPORT-LINE-CNT TIMES.
079900     CLOSE RPTOUT.
080000 3000-EXIT.
080100     EXIT.
080200*
080300 3010-WRITE-ONE-REPORT-LINE.
080400     MOVE WS-RPT-LINE (RPTI) TO RPT-LINE-TEXT.
080500     WRITE RPT-PRINT-LINE.
080600     SET RPTI UP BY 1.
080700 3010-EXIT.
080800     EXIT.
080900*
081000 9999-END-RUN.
081100     STOP RUN.
