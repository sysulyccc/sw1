000100*****************************************************************
000200*                                                               *
000300*   FUBTIP06  --  FUTURES DAILY BAR RECORD                     *
000400*   ----------------------------------------                   *
000500*   ONE ENTRY PER CONTRACT PER TRADING DAY.  ADAPTED FROM THE   *
000600*   OLD ACCOUNT-MASTER-POSITION (AMP.TIP09) LAYOUT - KEEPS THE  *
000700*   SAME MULTI-REDEFINES HABIT, NOW CARRYING OHLC/SETTLE AND    *
000800*   VOLUME/OPEN-INTEREST IN TWO OVERLAID VIEWS OF ONE SLOT.     *
000900*                                                               *
001000*****************************************************************
001100*        L O G   O F   C H A N G E S                            *
001200*****************************************************************
001300*  DATE     BY   REQ#     DESCRIPTION                           *
001400*  -------- ---- -------- -------------------------------------*
001500*  06/14/95 JRM  IX-0032  INITIAL LAYOUT, CARVED OUT OF AMP.TIP09 IX0032
001600*  02/09/96 JRM  IX-0059  ADDED SETTLE/PRE-SETTLE FALLBACK FLAGS  IX0059
001700*  11/03/98 DWK  IX-0103  WIDENED AMOUNT TO 9(13)V99 (TURNOVER)   IX0103
001800*  03/22/99 DWK  IX-0120  Y2K - TRADE-DTE SPLIT INTO CC/YY/MM/DD  IX0120
001900*  08/17/02 TLN  IX-0167  ADDED VOLUME/OI REDEFINES AREA          IX0167
002000*  05/05/07 TLN  IX-0215  OI-CHANGE CARRIED, NOT USED IN LOGIC    IX0215
002100*****************************************************************
002200 01  FUB-FUTURES-BAR-RECORD.
002300     05  FUB-RECORD-TYPE-CDE            PIC X(3).
002400         88  FUB-RECORD-TYPE-BAR            VALUE 'FUB'.
002500     05  FUB-SEQUENCE-NUMBER            PIC 9(3).
002600     05  FUB-DETAIL-RECORD-1.
002700         10  FUB-TS-CODE                 PIC X(12).
002800         10  FUB-TRADE-DTE.
002900             15  FUB-TRADE-YYYY-DTE.
003000                 20  FUB-TRADE-CC-DTE    PIC 9(2).
003100                 20  FUB-TRADE-YY-DTE    PIC 9(2).
003200             15  FUB-TRADE-MM-DTE        PIC 9(2).
003300             15  FUB-TRADE-DD-DTE        PIC 9(2).
003400         10  FUB-OPEN-PRICE-AMT          PIC 9(5)V99.
003500         10  FUB-HIGH-PRICE-AMT          PIC 9(5)V99.
003600         10  FUB-LOW-PRICE-AMT           PIC 9(5)V99.
003700         10  FUB-CLOSE-PRICE-AMT         PIC 9(5)V99.
003800         10  FUB-SETTLE-PRICE-AMT        PIC 9(5)V99.
003900         10  FUB-SETTLE-FALLBACK-CDE     PIC X(1).
004000             88  FUB-SETTLE-IS-STATED        VALUE 'S'.
004100             88  FUB-SETTLE-USES-CLOSE       VALUE 'C'.
004200         10  FUB-PRE-SETTLE-AMT          PIC 9(5)V99.
004300         10  FUB-PRE-SETTLE-FALLBACK-CDE PIC X(1).
004400             88  FUB-PRE-SETTLE-IS-STATED    VALUE 'S'.
004500             88  FUB-PRE-SETTLE-USES-CLOSE   VALUE 'C'.
004600         10  FILLER                      PIC X(37).
004700     05  FUB-DETAIL-RECORD-2 REDEFINES FUB-DETAIL-RECORD-1.
004800         10  FUB-ALT-TS-CODE             PIC X(12).
004900         10  FUB-ALT-TRADE-DTE           PIC 9(8).
005000         10  FUB-VOLUME-CNT              PIC 9(9).
005100         10  FUB-AMOUNT-AT               PIC 9(13)V99.
005200         10  FUB-OPEN-INTEREST-CNT       PIC 9(9).
005300         10  FUB-OI-CHANGE-AT            PIC S9(9).
005400         10  FILLER                      PIC X(15).
