000100*****************************************************************
000200*                                                               *
000300*   IXB0500  --  ROLL-STRATEGY ENGINE                           *
000400*   ------------------------------------------------------------
000500*   CALLED ONCE EACH MORNING BY THE DRIVER (IXB0100) TO DECIDE  *
000600*   WHAT THE ACCOUNT SHOULD HOLD TODAY.  DISPATCHES ON RUNPARM'S *
000700*   STRATEGY CODE TO ONE OF SEVEN ROLL DISCIPLINES, EACH BUILT   *
000800*   ON THE SAME THREE BUILDING BLOCKS - A ROLL-CANDIDATE PICK    *
000900*   (VIA IXB0200), A LOT-SIZING RULE, AND (FOR THE TIMING        *
001000*   STRATEGIES) A SMALL ROLLING HISTORY OF BASIS OR SPREAD       *
001100*   OBSERVATIONS KEPT IN WORKING STORAGE FROM CALL TO CALL.      *
001200*                                                               *
001300*****************************************************************
001400*        L O G   O F   C H A N G E S                            *
001500*****************************************************************
001600*  DATE     BY   REQ#     DESCRIPTION                           *
001700*  -------- ---- -------- -------------------------------------*
001800*  06/27/95 JRM  IX-0041  INITIAL VERSION - BASELINE ROLL ONLY    IX0041
001900*  02/21/96 JRM  IX-0068  ADDED SMART ROLL (LIQUIDITY + BASIS     IX0068
002000*                         VETO ON THE FORCE-ROLL LEG ONLY - SEE   IX0068
002100*                         IX-0081)                                IX0068
002200*  02/28/96 JRM  IX-0069  ADDED LIQUIDITY ROLL                    IX0069
002300*  11/19/98 DWK  IX-0111  ADDED BASIS-TIMING (PERCENTILE AND      IX0111
002400*                         ABSOLUTE MODES) AND THE FIXED-LOT       IX0111
002500*                         SIZING OVERLAY SHARED BY ALL STRATEGIES IX0111
002600*  08/28/02 TLN  IX-0178  ADDED BASIS-TIMING-ROLL AND SPREAD-     IX0178
002700*                         TIMING-ROLL.  FIRST CUT PRICES THE      IX0178
002800*                         ROLL THRESHOLD OFF THE PLAIN HISTORY    IX0178
002900*                         MEAN, PENDING A SORTED-PERCENTILE PASS  IX0178
003000*  05/13/07 TLN  IX-0224  ADDED AERY ROLL                         IX0224
003100*  01/14/13 SHR  IX-0267  EQUITY PASSED IN FROM THE ACCOUNT STATE IX0267
003200*                         RATHER THAN INITIAL CAPITAL, SO SIZING  IX0267
003300*                         TRACKS THE RUN'S ACTUAL P&L             IX0267
003400*  03/11/13 SHR  IX-0269  U9/U10 THRESHOLD IS NOW THE SORTED,     IX0269
003500*                         INTERPOLATED PERCENTILE OF THE HISTORY  IX0269
003600*                         PER THE RUNPARM PCTL FIELDS (WAS THE    IX0269
003700*                         PLAIN MEAN SINCE IX-0178).  SHARED       IX0269
003800*                         SORT/RANK ROUTINE ADDED AT 9000-9020    IX0269
003900*  04/02/13 SHR  IX-0270  U11 AERY ROLL NOW SCORES ALL THREE      IX0270
004000*                         CHAIN SLOTS PLUS THE CURRENT CONTRACT,  IX0270
004100*                         FILTERED ON MIN-ROLL-DAYS - WAS ONLY    IX0270
004200*                         SCORING THE CURRENT CONTRACT AND CHAIN  IX0270
004300*                         SLOT 2, WITH NO ELIGIBILITY FILTER      IX0270
004400*  04/05/13 SHR  IX-0276  0200-GET-NEAREST-THREE'S CHAIN QUERY    IX0276
004500*                         WAS HARDCODED TO FUT-CODE 'IF' - NOW    IX0276
004600*                         TAKEN FROM THE LOADED CONTRACT MASTER   IX0276
004700*****************************************************************
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.    IXB0500.
005000 AUTHOR.        J. R. MUNOZ.
005100 INSTALLATION.  FUTURES RESEARCH - SYSTEMS DEVELOPMENT.
005200 DATE-WRITTEN.  06/27/95.
005300 DATE-COMPILED.
005400 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
005500*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-3090.
005900 OBJECT-COMPUTER. IBM-3090.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     UPSI-0 ON STATUS IS IXB-TRACE-SWITCH.
006300*
006400 DATA DIVISION.
006500 WORKING-STORAGE SECTION.
006600 01  WS-WORK-FIELDS.
006700     05  WS-SUB-1                   PIC 9(5) COMP.
006800     05  WS-SUB-2                   PIC 9(5) COMP.
006900     05  WS-CUR-HAS-POSITION-SWITCH PIC X(01) VALUE 'N'.
007000         88  WS-CUR-HAS-POSITION        VALUE 'Y'.
007100     05  WS-CUR-TS-CODE             PIC X(12).
007200     05  WS-CANDIDATE-FOUND-SWITCH  PIC X(01) VALUE 'N'.
007300         88  WS-CANDIDATE-WAS-FOUND     VALUE 'Y'.
007400     05  WS-CANDIDATE-TS-CODE       PIC X(12).
007500     05  FILLER                     PIC X(06).
007600*
007700 01  WS-CHAIN-AREA.
007800     05  WS-CHAIN-TS-CODE-1         PIC X(12).
007900     05  WS-CHAIN-TS-CODE-2         PIC X(12).
008000     05  WS-CHAIN-TS-CODE-3         PIC X(12).
008100     05  FILLER                     PIC X(04).
008200 01  WS-CHAIN-ALT-VIEW REDEFINES WS-CHAIN-AREA.
008300     05  WS-CHAIN-ALL-BYTES         PIC X(40).
008400*
008500 01  WS-LIQUIDITY-AREA.
008600     05  WS-CUR-LIQUIDITY-CNT       PIC 9(9) COMP VALUE ZERO.
008700     05  WS-CAND-LIQUIDITY-CNT      PIC 9(9) COMP VALUE ZERO.
008800     05  FILLER                     PIC X(04).
008900*
009000 01  WS-SIZE-AREA.
009100     05  WS-SIZE-PRICE-AMT          PIC 9(5)V99.
009200     05  WS-SIZE-MULTIPLIER-CNT     PIC 9(4) COMP.
009300     05  WS-SIZE-LOTS-CNT           PIC S9(5) COMP.
009400     05  FILLER                     PIC X(04).
009500 01  WS-SIZE-ALT-VIEW REDEFINES WS-SIZE-AREA.
009600     05  WS-SIZE-ALL-BYTES          PIC X(15).
009700*
009800 01  WS-DAYS-AREA.
009900     05  WS-CAL-DAYS-CNT            PIC S9(5) COMP.
010000     05  WS-TRADE-DAYS-CNT          PIC S9(5) COMP.
010100     05  FILLER                     PIC X(04).
010200*
010300*    U8 BASIS-TIMING STATE - CARRIED FROM CALL TO CALL FOR THE
010400*    LIFE OF THE RUN
010500 01  WS-U8-STATE-CDE                PIC X(01) VALUE 'O'.
010600     88  WS-U8-STATE-IN                 VALUE 'I'.
010700     88  WS-U8-STATE-OUT                VALUE 'O'.
010800 01  WS-U8-HISTORY-CNT               PIC 9(3) COMP VALUE ZERO.
010900 01  WS-U8-HISTORY-TABLE.
011000     05  WS-U8-HIST-RTE OCCURS 60 TIMES PIC S9(1)V9(4).
011100     05  FILLER                     PIC X(04).
011200*
011300*    U9 BASIS-TIMING-ROLL STATE
011400 01  WS-U9-HISTORY-CNT               PIC 9(3) COMP VALUE ZERO.
011500 01  WS-U9-HISTORY-TABLE.
011600     05  WS-U9-HIST-RTE OCCURS 60 TIMES PIC S9(1)V9(4).
011700     05  FILLER                     PIC X(04).
011800*
011900*    U10 SPREAD-TIMING-ROLL STATE
012000 01  WS-U10-SPREAD-HISTORY-CNT       PIC 9(3) COMP VALUE ZERO.
012100 01  WS-U10-SPREAD-HISTORY-TABLE.
012200     05  WS-U10-HIST-RTE OCCURS 90 TIMES PIC S9(1)V9(4).
012300     05  FILLER                     PIC X(04).
012400*
012500*    U11 AERY ROLL WORK AREA
012600 01  WS-AERY-AREA.
012700     05  WS-AERY-BEST-RTE            PIC S9(1)V9(4) VALUE ZERO.
012800     05  WS-AERY-BEST-TS-CODE        PIC X(12).
012900     05  FILLER                     PIC X(04).
013000*
013100 01  WS-BASIS-WORK-RTE                PIC S9(1)V9(6).
013200 01  WS-THRESHOLD-RTE                 PIC S9(1)V9(6).
013300 01  WS-BELOW-COUNT-CNT               PIC 9(3) COMP.
013400*
013500*    U9/U10 PERCENTILE WORK AREA - IX-0269.  WS-PCTL-WORK-TABLE
013600*    HOLDS A COPY OF WHICHEVER HISTORY IS BEING RANKED (BASIS OR
013700*    SPREAD) SO THE SORT AT 9000-SORT-PCTL-TABLE NEVER DISTURBS
013800*    THE RUNNING HISTORY ITSELF.
013900 01  WS-PCTL-WORK-TABLE.
014000     05  WS-PCTL-ENTRY-RTE OCCURS 90 TIMES PIC S9(1)V9(4).
014100     05  FILLER                     PIC X(04).
014200 01  WS-PCTL-RESULT-RTE               PIC S9(1)V9(4).
014300 01  WS-PCTL-RANK-RTE                 PIC 9(3)V9(4).
014400 01  WS-PCTL-FRAC-RTE                 PIC V9(4).
014500 01  WS-PCTL-SWAP-RTE                 PIC S9(1)V9(4).
014600 01  WS-PCTL-PCT-CNT                  PIC 9(3) COMP.
014700 77  WS-PCTL-WORK-CNT                 PIC 9(3) COMP.
014800 77  WS-PCTL-I-IDX                    PIC 9(3) COMP.
014900 77  WS-PCTL-J-IDX                    PIC 9(3) COMP.
015000 77  WS-PCTL-FLOOR-IDX                PIC 9(3) COMP.
015100 77  WS-PCTL-CEIL-IDX                 PIC 9(3) COMP.
015200*
015300*    SMALL REQUEST/RESPONSE PASS-AREA FOR CALLS TO IXB0200 -
015400*    SHAPED LIKE ITS LINKAGE SECTION SO NO TRANSLATION IS NEEDED
015500 01  WS0200-REQUEST-AREA.
015600     05  WS0200-REQUEST-CDE         PIC X(2).
015700     05  WS0200-AS-OF-DTE           PIC 9(8).
015800     05  WS0200-REQUEST-FUT-CODE    PIC X(2).
015900     05  WS0200-REQUEST-TS-CODE     PIC X(12).
016000     05  WS0200-REQUEST-K-CNT       PIC 9(2) COMP.
016100     05  WS0200-REQUEST-DAYS-CNT    PIC 9(3) COMP.
016200     05  FILLER                     PIC X(05).
016300*
016400 01  WS0200-RESPONSE-AREA.
016500     05  WS0200-RESP-TS-CODE-1      PIC X(12).
016600     05  WS0200-RESP-TS-CODE-2      PIC X(12).
016700     05  WS0200-RESP-TS-CODE-3      PIC X(12).
016800     05  WS0200-RESP-FOUND-SWITCH   PIC X(01).
016900     05  WS0200-RESP-COUNT-CNT      PIC 9(3) COMP.
017000     05  WS0200-RESP-DAYS-CNT       PIC 9(5) COMP.
017100*
017200 LINKAGE SECTION.
017300 01  LK-RUN-PARAMETERS.
017400     05  LK-RECORD-TYPE-CDE             PIC X(3).
017500     05  LK-SEQUENCE-NUMBER             PIC 9(3).
017600     05  LK-ENGINE-AREA.
017700         10  LK-STRATEGY-CDE            PIC X(1).
017800             88  LK-STRATEGY-BASELINE        VALUE '1'.
017900             88  LK-STRATEGY-SMART-ROLL      VALUE '2'.
018000             88  LK-STRATEGY-LIQUIDITY-ROLL  VALUE '3'.
018100             88  LK-STRATEGY-BASIS-TIMING    VALUE '4'.
018200             88  LK-STRATEGY-BASIS-TIME-ROLL VALUE '5'.
018300             88  LK-STRATEGY-SPREAD-TIME-ROLL VALUE '6'.
018400             88  LK-STRATEGY-AERY-ROLL       VALUE '7'.
018500         10  LK-FIXED-LOT-SWITCH        PIC X(1).
018600             88  LK-FIXED-LOT-YES           VALUE 'Y'.
018700         10  LK-FIXED-LOT-SIZE-CNT      PIC 9(5).
018800         10  LK-INITIAL-CAPITAL-AMT     PIC 9(9)V99.
018900         10  LK-DEFAULT-MARGIN-RTE      PIC V9(4).
019000         10  LK-COMMISSION-RTE          PIC V9(5).
019100         10  LK-DYNAMIC-MARGIN-SWITCH   PIC X(1).
019200         10  LK-EXEC-PRICE-FIELD-CDE    PIC X(1).
019300         10  LK-TARGET-LEVERAGE-RTE     PIC 9(1)V9(4).
019400         10  LK-START-DTE               PIC 9(8).
019500         10  LK-END-DTE                 PIC 9(8).
019600         10  LK-USE-PREV-CLOSE-SWITCH   PIC X(1).
019700     05  LK-DETAIL-RECORD-1.
019800         10  LK-ROLL-DAYS-B4-EXPIRY-CNT PIC 9(3).
019900         10  LK-MIN-ROLL-DAYS-CNT       PIC 9(3).
020000         10  LK-CONTRACT-SELECTION-CDE  PIC X(1).
020100             88  LK-SELECT-NEARBY           VALUE 'N'.
020200             88  LK-SELECT-NEXT-NEARBY      VALUE 'X'.
020300             88  LK-SELECT-VOLUME           VALUE 'V'.
020400             88  LK-SELECT-OI               VALUE 'O'.
020500         10  LK-ROLL-CRITERIA-CDE       PIC X(1).
020600             88  LK-CRITERIA-VOLUME         VALUE 'V'.
020700             88  LK-CRITERIA-OI             VALUE 'O'.
020800         10  LK-LIQUIDITY-THRESHOLD-RTE PIC V9(4).
020900         10  FILLER                     PIC X(40).
021000     05  LK-DETAIL-RECORD-2 REDEFINES LK-DETAIL-RECORD-1.
021100         10  LK-LOOKBACK-WINDOW-CNT     PIC 9(3).
021200         10  LK-USE-PERCENTILE-SWITCH   PIC X(1).
021300             88  LK-USE-PERCENTILE-YES      VALUE 'Y'.
021400         10  LK-ENTRY-PERCENTILE-RTE    PIC V9(4).
021500         10  LK-EXIT-PERCENTILE-RTE     PIC V9(4).
021600         10  LK-BASIS-ENTRY-THRESHOLD   PIC S9(1)V9(4).
021700         10  LK-BASIS-EXIT-THRESHOLD    PIC S9(1)V9(4).
021800         10  LK-POSITION-SCALE-SWITCH   PIC X(1).
021900             88  LK-POSITION-SCALE-YES      VALUE 'Y'.
022000         10  FILLER                     PIC X(35).
022100     05  LK-DETAIL-RECORD-3 REDEFINES LK-DETAIL-RECORD-1.
022200         10  LK-ROLL-WINDOW-START-CNT   PIC 9(3).
022300         10  LK-HARD-ROLL-DAYS-CNT      PIC 9(3).
022400         10  LK-HISTORY-WINDOW-CNT      PIC 9(3).
022500         10  LK-BASIS-THRESHOLD-PCTL    PIC 9(3).
022600         10  LK-SPREAD-THRESHOLD-PCTL   PIC 9(3).
022700         10  FILLER                     PIC X(39).
022800*
022900 01  LK-SNAPSHOT-AREA.
023000     05  LK-SNP-TRADE-DTE             PIC 9(8).
023100     05  LK-SNP-MAIN-TS-CODE          PIC X(12).
023200     05  LK-SNP-NEXT-TS-CODE          PIC X(12).
023300     05  LK-SNP-MAIN-OPEN-AMT         PIC 9(5)V99.
023400     05  LK-SNP-MAIN-PRE-SETTLE-AMT   PIC 9(5)V99.
023500     05  LK-SNP-NEXT-OPEN-AMT         PIC 9(5)V99.
023600     05  LK-SNP-NEXT-PRE-SETTLE-AMT   PIC 9(5)V99.
023700     05  LK-SNP-INDEX-CLOSE-AMT       PIC 9(5)V99.
023800     05  LK-SNP-RELATIVE-BASIS-RTE    PIC S9(1)V9(6).
023900*
024000 01  LK-CONTRACT-TABLE.
024100     05  LK-CT-ENTRY OCCURS 500 TIMES.
024200         10  LK-CT-TS-CODE            PIC X(12).
024300         10  LK-CT-FUT-CODE           PIC X(02).
024400         10  LK-CT-MULTIPLIER-CNT     PIC 9(4) COMP.
024500         10  LK-CT-LIST-DTE           PIC 9(8).
024600         10  LK-CT-DELIST-DTE         PIC 9(8).
024700         10  LK-CT-LAST-DLVY-DTE      PIC 9(8).
024800         10  LK-CT-NAME               PIC X(20).
024900 01  LK-CONTRACT-TABLE-CNT            PIC 9(4) COMP.
025000*
025100 01  LK-FUTBAR-TABLE.
025200     05  LK-FB-ENTRY OCCURS 8000 TIMES.
025300         10  LK-FB-TS-CODE            PIC X(12).
025400         10  LK-FB-TRADE-DTE          PIC 9(8).
025500         10  LK-FB-OPEN-AMT           PIC 9(5)V99.
025600         10  LK-FB-HIGH-AMT           PIC 9(5)V99.
025700         10  LK-FB-LOW-AMT            PIC 9(5)V99.
025800         10  LK-FB-CLOSE-AMT          PIC 9(5)V99.
025900         10  LK-FB-SETTLE-AMT         PIC 9(5)V99.
026000         10  LK-FB-PRE-SETTLE-AMT     PIC 9(5)V99.
026100         10  LK-FB-VOLUME-CNT         PIC 9(9) COMP.
026200         10  LK-FB-AMOUNT-AT          PIC 9(13)V99.
026300         10  LK-FB-OPEN-INT-CNT       PIC 9(9) COMP.
026400 01  LK-FUTBAR-TABLE-CNT              PIC 9(5) COMP.
026500*
026600 01  LK-POSITION-TABLE.
026700     05  LK-POS-ENTRY OCCURS 50 TIMES.
026800         10  LKP-TS-CODE              PIC X(12).
026900         10  LKP-VOLUME-CNT           PIC S9(5) COMP.
027000         10  LKP-ENTRY-PRICE-AMT      PIC 9(5)V99.
027100         10  LKP-LAST-SETTLE-AMT      PIC 9(5)V99.
027200         10  LKP-MULTIPLIER-CNT       PIC 9(4) COMP.
027300 01  LK-POSITION-TABLE-CNT            PIC 9(3) COMP.
027400*
027500 01  LK-ACCOUNT-STATE.
027600     05  LK-ACCT-CASH-AMT             PIC S9(11)V99.
027700     05  LK-ACCT-EQUITY-AMT           PIC S9(11)V99.
027800     05  LK-ACCT-MARGIN-USED-AMT      PIC S9(11)V99.
027900     05  LK-ACCT-BENCHMARK-UNITS      PIC S9(9)V9999.
028000*
028100 01  LK-TARGET-AREA.
028200     05  LK-TGT-TS-CODE               PIC X(12).
028300     05  LK-TGT-LOTS-CNT              PIC S9(5) COMP.
028400     05  LK-TGT-MULTIPLIER-CNT        PIC 9(4) COMP.
028500     05  LK-TGT-ROLL-SWITCH           PIC X(01).
028600         88  LK-TGT-ROLL-YES              VALUE 'Y'.
028700         88  LK-TGT-ROLL-NO               VALUE 'N'.
028800     05  LK-TGT-REASON-CDE            PIC X(10).
028900*
029000 PROCEDURE DIVISION USING LK-RUN-PARAMETERS
029100                           LK-SNAPSHOT-AREA
029200                           LK-CONTRACT-TABLE LK-CONTRACT-TABLE-CNT
029300                           LK-FUTBAR-TABLE LK-FUTBAR-TABLE-CNT
029400                           LK-POSITION-TABLE LK-POSITION-TABLE-CNT
029500                           LK-ACCOUNT-STATE
029600                           LK-TARGET-AREA.
029700*
029800 0000-MAIN-CONTROL.
029900     MOVE SPACES TO LK-TGT-TS-CODE LK-TGT-REASON-CDE.
030000     MOVE ZERO TO LK-TGT-LOTS-CNT LK-TGT-MULTIPLIER-CNT.
030100     SET LK-TGT-ROLL-NO TO TRUE.
030200     PERFORM 0100-FIND-CURRENT-POSITION THRU 0100-EXIT.
030300     EVALUATE TRUE
030400         WHEN LK-STRATEGY-BASELINE
030500             PERFORM 2100-BASELINE-ROLL THRU 2100-EXIT
030600         WHEN LK-STRATEGY-SMART-ROLL
030700             PERFORM 2200-SMART-ROLL THRU 2200-EXIT
030800         WHEN LK-STRATEGY-LIQUIDITY-ROLL
030900             PERFORM 2300-LIQUIDITY-ROLL THRU 2300-EXIT
031000         WHEN LK-STRATEGY-BASIS-TIMING
031100             PERFORM 2400-BASIS-TIMING THRU 2400-EXIT
031200         WHEN LK-STRATEGY-BASIS-TIME-ROLL
031300             PERFORM 2500-BASIS-TIMING-ROLL THRU 2500-EXIT
031400         WHEN LK-STRATEGY-SPREAD-TIME-ROLL
031500             PERFORM 2600-SPREAD-TIMING-ROLL THRU 2600-EXIT
031600         WHEN LK-STRATEGY-AERY-ROLL
031700             PERFORM 2700-AERY-ROLL THRU 2700-EXIT
031800     END-EVALUATE.
031900     GOBACK.
032000*
032100 0100-FIND-CURRENT-POSITION.
032200     MOVE 'N' TO WS-CUR-HAS-POSITION-SWITCH.
032300     MOVE SPACES TO WS-CUR-TS-CODE.
032400     SET WS-SUB-1 TO 1.
032500     PERFORM 0110-CHECK-ONE-SLOT THRU 0110-EXIT
032600         LK-POSITION-TABLE-CNT TIMES.
032700 0100-EXIT.
032800     EXIT.
032900*
033000 0110-CHECK-ONE-SLOT.
033100     IF LKP-VOLUME-CNT (WS-SUB-1) NOT = ZERO
033200         MOVE LKP-TS-CODE (WS-SUB-1) TO WS-CUR-TS-CODE
033300         SET WS-CUR-HAS-POSITION TO TRUE
033400     END-IF.
033500     SET WS-SUB-1 UP BY 1.
033600 0110-EXIT.
033700     EXIT.
033800*
033900*    PULLS THE THREE NEAREST-EXPIRY ACTIVE CONTRACTS OF THE INDEX
034000*    PRODUCT FROM THE CHAIN QUERY - COVERS MAIN/NEXT/FAR-MONTH
034100*    FOR EVERY SELECTION RULE THIS ENGINE USES
034200 0200-GET-NEAREST-THREE.
034300     MOVE SPACES TO WS-CHAIN-TS-CODE-1 WS-CHAIN-TS-CODE-2
034400                    WS-CHAIN-TS-CODE-3.
034500     MOVE 'NK'                  TO WS0200-REQUEST-CDE.
034600     MOVE LK-SNP-TRADE-DTE      TO WS0200-AS-OF-DTE.
034700*    CHAIN-WIDE LOOKUPS RUN AGAINST WHATEVER PRODUCT CTRMAST WAS
034800*    LOADED WITH (IC/IM/IF) - NOT HARDCODED - IX-0276
034900     MOVE LK-CT-FUT-CODE (1)    TO WS0200-REQUEST-FUT-CODE.
035000     MOVE 3                     TO WS0200-REQUEST-K-CNT.
035100     CALL 'IXB0200' USING WS0200-REQUEST-AREA
035200                          LK-CONTRACT-TABLE LK-CONTRACT-TABLE-CNT
035300                          LK-FUTBAR-TABLE LK-FUTBAR-TABLE-CNT
035400                          WS0200-RESPONSE-AREA.
035500     MOVE WS0200-RESP-TS-CODE-1 TO WS-CHAIN-TS-CODE-1.
035600     MOVE WS0200-RESP-TS-CODE-2 TO WS-CHAIN-TS-CODE-2.
035700     MOVE WS0200-RESP-TS-CODE-3 TO WS-CHAIN-TS-CODE-3.
035800 0200-EXIT.
035900     EXIT.
036000*
036100 0300-CALENDAR-DAYS-TO-EXPIRY.
036200     MOVE 'DE'                  TO WS0200-REQUEST-CDE.
036300     MOVE LK-SNP-TRADE-DTE      TO WS0200-AS-OF-DTE.
036400     MOVE WS-CUR-TS-CODE        TO WS0200-REQUEST-TS-CODE.
036500     CALL 'IXB0200' USING WS0200-REQUEST-AREA
036600                          LK-CONTRACT-TABLE LK-CONTRACT-TABLE-CNT
036700                          LK-FUTBAR-TABLE LK-FUTBAR-TABLE-CNT
036800                          WS0200-RESPONSE-AREA.
036900     MOVE WS0200-RESP-DAYS-CNT TO WS-CAL-DAYS-CNT.
037000 0300-EXIT.
037100     EXIT.
037200*
037300 0400-TRADE-DAYS-TO-EXPIRY.
037400     MOVE 'TD'                  TO WS0200-REQUEST-CDE.
037500     MOVE LK-SNP-TRADE-DTE      TO WS0200-AS-OF-DTE.
037600     MOVE WS-CANDIDATE-TS-CODE  TO WS0200-REQUEST-TS-CODE.
037700     CALL 'IXB0200' USING WS0200-REQUEST-AREA
037800                          LK-CONTRACT-TABLE LK-CONTRACT-TABLE-CNT
037900                          LK-FUTBAR-TABLE LK-FUTBAR-TABLE-CNT
038000                          WS0200-RESPONSE-AREA.
038100     MOVE WS0200-RESP-DAYS-CNT TO WS-TRADE-DAYS-CNT.
038200 0400-EXIT.
038300     EXIT.
038400*
038500*    U5 ROLL-TARGET SELECTION - APPLIES RUNPARM'S CONTRACT-
038600*    SELECTION RULE TO THE NEAREST-THREE CHAIN, EXCLUDING THE
038700*    CURRENT CONTRACT AND ANY CANDIDATE TOO CLOSE TO ITS OWN
038800*    EXPIRY (TRADE-DAYS-TO-EXPIRY BELOW MIN-ROLL-DAYS)
038900 0500-SELECT-ROLL-CANDIDATE.
039000     MOVE 'N' TO WS-CANDIDATE-FOUND-SWITCH.
039100     MOVE SPACES TO WS-CANDIDATE-TS-CODE.
039200     EVALUATE TRUE
039300         WHEN LK-SELECT-NEARBY OR LK-SELECT-NEXT-NEARBY
039400             PERFORM 0510-SELECT-BY-RANK THRU 0510-EXIT
039500         WHEN LK-SELECT-VOLUME OR LK-SELECT-OI
039600             PERFORM 0520-SELECT-BY-LIQUIDITY THRU 0520-EXIT
039700     END-EVALUATE.
039800 0500-EXIT.
039900     EXIT.
040000*
040100 0510-SELECT-BY-RANK.
040200     MOVE ZERO TO WS-SUB-2.
040300     IF WS-CHAIN-TS-CODE-1 NOT = WS-CUR-TS-CODE
040400        AND WS-CHAIN-TS-CODE-1 NOT = SPACES
040500         ADD 1 TO WS-SUB-2
040600         PERFORM 0515-TEST-ONE-RANK THRU 0515-EXIT
040700     END-IF.
040800     IF NOT WS-CANDIDATE-WAS-FOUND
040900        AND WS-CHAIN-TS-CODE-2 NOT = WS-CUR-TS-CODE
041000        AND WS-CHAIN-TS-CODE-2 NOT = SPACES
041100         ADD 1 TO WS-SUB-2
041200         MOVE WS-CHAIN-TS-CODE-2 TO WS-CANDIDATE-TS-CODE
041300         PERFORM 0400-TRADE-DAYS-TO-EXPIRY THRU 0400-EXIT
041400         IF WS-TRADE-DAYS-CNT NOT LESS THAN LK-MIN-ROLL-DAYS-CNT
041500            AND LK-SELECT-NEARBY
041600             SET WS-CANDIDATE-WAS-FOUND TO TRUE
041700         END-IF
041800     END-IF.
041900 0510-EXIT.
042000     EXIT.
042100*
042200 0515-TEST-ONE-RANK.
042300     MOVE WS-CHAIN-TS-CODE-1 TO WS-CANDIDATE-TS-CODE.
042400     PERFORM 0400-TRADE-DAYS-TO-EXPIRY THRU 0400-EXIT.
042500     IF WS-TRADE-DAYS-CNT NOT LESS THAN LK-MIN-ROLL-DAYS-CNT
042600        AND LK-SELECT-NEARBY
042700         SET WS-CANDIDATE-WAS-FOUND TO TRUE
042800     END-IF.
042900     IF LK-SELECT-NEXT-NEARBY
043000         MOVE 'N' TO WS-CANDIDATE-FOUND-SWITCH
043100     END-IF.
043200 0515-EXIT.
043300     EXIT.
043400*
043500*    VOLUME/OI SELECTION - COMPARES TODAY'S FUTBAR LIQUIDITY
043600*    ACROSS THE ELIGIBLE CANDIDATES AND KEEPS THE BEST
043700 0520-SELECT-BY-LIQUIDITY.
043800     MOVE ZERO TO WS-CAND-LIQUIDITY-CNT.
043900     IF WS-CHAIN-TS-CODE-1 NOT = WS-CUR-TS-CODE
044000        AND WS-CHAIN-TS-CODE-1 NOT = SPACES
044100         PERFORM 0525-RANK-ONE-CANDIDATE
044200             THRU 0525-EXIT
044300     END-IF.
044400     MOVE WS-CHAIN-TS-CODE-2 TO WS-CANDIDATE-TS-CODE.
044500     IF WS-CHAIN-TS-CODE-2 NOT = WS-CUR-TS-CODE
044600        AND WS-CHAIN-TS-CODE-2 NOT = SPACES
044700         PERFORM 0525-RANK-ONE-CANDIDATE
044800             THRU 0525-EXIT
044900     END-IF.
045000 0520-EXIT.
045100     EXIT.
045200*
045300 0525-RANK-ONE-CANDIDATE.
045400     SET WS-SUB-1 TO 1.
045500     PERFORM 0530-SCAN-ONE-BAR THRU 0530-EXIT
045600         LK-FUTBAR-TABLE-CNT TIMES.
045700 0525-EXIT.
045800     EXIT.
045900*
046000 0530-SCAN-ONE-BAR.
046100     IF LK-FB-TS-CODE (WS-SUB-1) = WS-CANDIDATE-TS-CODE
046200        AND LK-FB-TRADE-DTE (WS-SUB-1) = LK-SNP-TRADE-DTE
046300         IF LK-SELECT-VOLUME
046400             IF LK-FB-VOLUME-CNT (WS-SUB-1) GREATER THAN
046500                WS-CAND-LIQUIDITY-CNT
046600                 MOVE LK-FB-VOLUME-CNT (WS-SUB-1)
046700                     TO WS-CAND-LIQUIDITY-CNT
046800                 SET WS-CANDIDATE-WAS-FOUND TO TRUE
046900             END-IF
047000         ELSE
047100             IF LK-FB-OPEN-INT-CNT (WS-SUB-1) GREATER THAN
047200                WS-CAND-LIQUIDITY-CNT
047300                 MOVE LK-FB-OPEN-INT-CNT (WS-SUB-1)
047400                     TO WS-CAND-LIQUIDITY-CNT
047500                 SET WS-CANDIDATE-WAS-FOUND TO TRUE
047600             END-IF
047700         END-IF
047800     END-IF.
047900     SET WS-SUB-1 UP BY 1.
048000 0530-EXIT.
048100     EXIT.
048200*
048300*    U12 SHARED SIZING - FIXED LOT OR LEVERAGE-TARGETED, PRICED
048400*    AT TODAY'S OPEN OF THE CONTRACT BEING SIZED
048500 0600-SIZE-POSITION.
048600     MOVE ZERO TO WS-SIZE-LOTS-CNT.
048700     PERFORM 0610-LOOKUP-MULTIPLIER THRU 0610-EXIT.
048800     IF WS-CANDIDATE-TS-CODE = LK-SNP-NEXT-TS-CODE
048900         MOVE LK-SNP-NEXT-OPEN-AMT TO WS-SIZE-PRICE-AMT
049000     ELSE
049100         MOVE LK-SNP-MAIN-OPEN-AMT TO WS-SIZE-PRICE-AMT
049200     END-IF.
049300     IF WS-SIZE-PRICE-AMT NOT GREATER THAN ZERO
049400         GO TO 0600-EXIT
049500     END-IF.
049600     IF LK-FIXED-LOT-YES
049700         MOVE LK-FIXED-LOT-SIZE-CNT TO WS-SIZE-LOTS-CNT
049800     ELSE
049900         IF WS-SIZE-MULTIPLIER-CNT GREATER THAN ZERO
050000             COMPUTE WS-SIZE-LOTS-CNT =
050100                 (LK-ACCT-EQUITY-AMT * LK-TARGET-LEVERAGE-RTE)
050200                  / (WS-SIZE-PRICE-AMT * WS-SIZE-MULTIPLIER-CNT)
050300                 ON SIZE ERROR MOVE ZERO TO WS-SIZE-LOTS-CNT
050400             END-COMPUTE
050500         END-IF
050600     END-IF.
050700     IF WS-SIZE-LOTS-CNT LESS THAN ZERO
050800         MOVE ZERO TO WS-SIZE-LOTS-CNT
050900     END-IF.
051000 0600-EXIT.
051100     EXIT.
051200*
051300 0610-LOOKUP-MULTIPLIER.
051400     MOVE ZERO TO WS-SIZE-MULTIPLIER-CNT.
051500     SET WS-SUB-1 TO 1.
051600     PERFORM 0620-MATCH-ONE-CONTRACT THRU 0620-EXIT
051700         LK-CONTRACT-TABLE-CNT TIMES.
051800 0610-EXIT.
051900     EXIT.
052000*
052100 0620-MATCH-ONE-CONTRACT.
052200     IF LK-CT-TS-CODE (WS-SUB-1) = WS-CANDIDATE-TS-CODE
052300         MOVE LK-CT-MULTIPLIER-CNT (WS-SUB-1)
052400             TO WS-SIZE-MULTIPLIER-CNT
052500     END-IF.
052600     SET WS-SUB-1 UP BY 1.
052700 0620-EXIT.
052800     EXIT.
052900*
053000*    MOVES THE SIZED CANDIDATE INTO THE OUTPUT TARGET AREA
053100 0700-SET-TARGET.
053200     MOVE WS-CANDIDATE-TS-CODE    TO LK-TGT-TS-CODE.
053300     MOVE WS-SIZE-LOTS-CNT        TO LK-TGT-LOTS-CNT.
053400     MOVE WS-SIZE-MULTIPLIER-CNT  TO LK-TGT-MULTIPLIER-CNT.
053500 0700-EXIT.
053600     EXIT.
053700*
053800*    U5 - BASELINE ROLL
053900 2100-BASELINE-ROLL.
054000     IF NOT WS-CUR-HAS-POSITION
054100         PERFORM 0200-GET-NEAREST-THREE THRU 0200-EXIT
054200         MOVE WS-CHAIN-TS-CODE-1 TO WS-CANDIDATE-TS-CODE
054300         IF LK-SELECT-NEXT-NEARBY AND WS-CHAIN-TS-CODE-2 NOT = SPACES
054400             MOVE WS-CHAIN-TS-CODE-2 TO WS-CANDIDATE-TS-CODE
054500         END-IF
054600         IF WS-CANDIDATE-TS-CODE = SPACES
054700             GO TO 2100-EXIT
054800         END-IF
054900         PERFORM 0600-SIZE-POSITION THRU 0600-EXIT
055000         MOVE 'INIT'  TO LK-TGT-REASON-CDE
055100         PERFORM 0700-SET-TARGET THRU 0700-EXIT
055200         GO TO 2100-EXIT
055300     END-IF.
055400     MOVE WS-CUR-TS-CODE TO WS-CANDIDATE-TS-CODE.
055500     PERFORM 0300-CALENDAR-DAYS-TO-EXPIRY THRU 0300-EXIT.
055600     IF WS-CAL-DAYS-CNT NOT GREATER THAN LK-ROLL-DAYS-B4-EXPIRY-CNT
055700         PERFORM 0200-GET-NEAREST-THREE THRU 0200-EXIT
055800         PERFORM 0500-SELECT-ROLL-CANDIDATE THRU 0500-EXIT
055900         IF WS-CANDIDATE-WAS-FOUND
056000             SET LK-TGT-ROLL-YES TO TRUE
056100             MOVE 'ROLL' TO LK-TGT-REASON-CDE
056200         ELSE
056300             MOVE WS-CUR-TS-CODE TO WS-CANDIDATE-TS-CODE
056400             MOVE 'HOLD' TO LK-TGT-REASON-CDE
056500         END-IF
056600     ELSE
056700         MOVE WS-CUR-TS-CODE TO WS-CANDIDATE-TS-CODE
056800         MOVE 'HOLD' TO LK-TGT-REASON-CDE
056900     END-IF.
057000     PERFORM 0600-SIZE-POSITION THRU 0600-EXIT.
057100     PERFORM 0700-SET-TARGET THRU 0700-EXIT.
057200 2100-EXIT.
057300     EXIT.
057400*
057500*    U6 - SMART ROLL.  FORCE-ROLL ON THE CALENDAR WINDOW; INSIDE
057600*    THE WINDOW, ROLL ONLY IF THE NEAREST CANDIDATE IS MATERIALLY
057700*    MORE LIQUID THAN THE CURRENT CONTRACT.  NOTE: THE OPEN-BASIS
057800*    VETO IN THE SPEC NOTEBOOK IS NOT APPLIED HERE - THE SNAPSHOT
057900*    ONLY CARRIES ONE BASIS NUMBER (THE MAIN CONTRACT'S), NOT THE
058000*    CANDIDATE'S - SEE IX-0081
058100 2200-SMART-ROLL.
058200     IF NOT WS-CUR-HAS-POSITION
058300         PERFORM 2100-BASELINE-ROLL THRU 2100-EXIT
058400         GO TO 2200-EXIT
058500     END-IF.
058600     MOVE WS-CUR-TS-CODE TO WS-CANDIDATE-TS-CODE.
058700     PERFORM 0400-TRADE-DAYS-TO-EXPIRY THRU 0400-EXIT.
058800     IF WS-TRADE-DAYS-CNT NOT GREATER THAN LK-ROLL-DAYS-B4-EXPIRY-CNT
058900         PERFORM 0200-GET-NEAREST-THREE THRU 0200-EXIT
059000         PERFORM 0500-SELECT-ROLL-CANDIDATE THRU 0500-EXIT
059100         IF WS-CANDIDATE-WAS-FOUND
059200             SET LK-TGT-ROLL-YES TO TRUE
059300             MOVE 'FORCEROLL' TO LK-TGT-REASON-CDE
059400         ELSE
059500             MOVE WS-CUR-TS-CODE TO WS-CANDIDATE-TS-CODE
059600             MOVE 'HOLD' TO LK-TGT-REASON-CDE
059700         END-IF
059800     ELSE
059900         PERFORM 0200-GET-NEAREST-THREE THRU 0200-EXIT
060000         MOVE WS-CHAIN-TS-CODE-1 TO WS-CANDIDATE-TS-CODE
060100         PERFORM 2210-CHECK-LIQUIDITY-ROLL THRU 2210-EXIT
060200     END-IF.
060300     PERFORM 0600-SIZE-POSITION THRU 0600-EXIT.
060400     PERFORM 0700-SET-TARGET THRU 0700-EXIT.
060500 2200-EXIT.
060600     EXIT.
060700*
060800 2210-CHECK-LIQUIDITY-ROLL.
060900     MOVE WS-CUR-TS-CODE TO WS-CANDIDATE-TS-CODE.
061000     PERFORM 2220-GET-LIQUIDITY THRU 2220-EXIT.
061100     MOVE WS-CAND-LIQUIDITY-CNT TO WS-CUR-LIQUIDITY-CNT.
061200     MOVE WS-CHAIN-TS-CODE-1 TO WS-CANDIDATE-TS-CODE.
061300     IF WS-CANDIDATE-TS-CODE = WS-CUR-TS-CODE
061400        OR WS-CANDIDATE-TS-CODE = SPACES
061500         MOVE WS-CUR-TS-CODE TO WS-CANDIDATE-TS-CODE
061600         MOVE 'HOLD' TO LK-TGT-REASON-CDE
061700         GO TO 2210-EXIT
061800     END-IF.
061900     PERFORM 2220-GET-LIQUIDITY THRU 2220-EXIT.
062000     IF WS-CUR-LIQUIDITY-CNT GREATER THAN ZERO
062100        AND WS-CAND-LIQUIDITY-CNT GREATER THAN
062200            WS-CUR-LIQUIDITY-CNT *
062300            (1 + LK-LIQUIDITY-THRESHOLD-RTE)
062400         SET LK-TGT-ROLL-YES TO TRUE
062500         MOVE 'SMARTROLL' TO LK-TGT-REASON-CDE
062600     ELSE
062700         MOVE WS-CUR-TS-CODE TO WS-CANDIDATE-TS-CODE
062800         MOVE 'HOLD' TO LK-TGT-REASON-CDE
062900     END-IF.
063000 2210-EXIT.
063100     EXIT.
063200*
063300 2220-GET-LIQUIDITY.
063400     MOVE ZERO TO WS-CAND-LIQUIDITY-CNT.
063500     SET WS-SUB-1 TO 1.
063600     PERFORM 0530-SCAN-ONE-BAR THRU 0530-EXIT
063700         LK-FUTBAR-TABLE-CNT TIMES.
063800 2220-EXIT.
063900     EXIT.
064000*
064100*    U7 - LIQUIDITY ROLL.  FORCE-ROLL ON A ONE-DAY CALENDAR
064200*    WINDOW; OTHERWISE ROLL IF THE NEAREST CANDIDATE IS MORE
064300*    LIQUID THAN THE CURRENT CONTRACT - NO THRESHOLD, NO VETO
064400 2300-LIQUIDITY-ROLL.
064500     IF NOT WS-CUR-HAS-POSITION
064600         PERFORM 2100-BASELINE-ROLL THRU 2100-EXIT
064700         GO TO 2300-EXIT
064800     END-IF.
064900     MOVE WS-CUR-TS-CODE TO WS-CANDIDATE-TS-CODE.
065000     PERFORM 0300-CALENDAR-DAYS-TO-EXPIRY THRU 0300-EXIT.
065100     IF WS-CAL-DAYS-CNT NOT GREATER THAN LK-ROLL-DAYS-B4-EXPIRY-CNT
065200         PERFORM 0200-GET-NEAREST-THREE THRU 0200-EXIT
065300         PERFORM 0500-SELECT-ROLL-CANDIDATE THRU 0500-EXIT
065400         IF WS-CANDIDATE-WAS-FOUND
065500             SET LK-TGT-ROLL-YES TO TRUE
065600             MOVE 'FORCEROLL' TO LK-TGT-REASON-CDE
065700         ELSE
065800             MOVE WS-CUR-TS-CODE TO WS-CANDIDATE-TS-CODE
065900             MOVE 'HOLD' TO LK-TGT-REASON-CDE
066000         END-IF
066100     ELSE
066200         PERFORM 0200-GET-NEAREST-THREE THRU 0200-EXIT
066300         MOVE WS-CUR-TS-CODE TO WS-CANDIDATE-TS-CODE
066400         PERFORM 2220-GET-LIQUIDITY THRU 2220-EXIT
066500         MOVE WS-CAND-LIQUIDITY-CNT TO WS-CUR-LIQUIDITY-CNT
066600         MOVE WS-CHAIN-TS-CODE-1 TO WS-CANDIDATE-TS-CODE
066700         IF WS-CANDIDATE-TS-CODE = WS-CUR-TS-CODE
066800            OR WS-CANDIDATE-TS-CODE = SPACES
066900             MOVE WS-CUR-TS-CODE TO WS-CANDIDATE-TS-CODE
067000             MOVE 'HOLD' TO LK-TGT-REASON-CDE
067100         ELSE
067200             PERFORM 2220-GET-LIQUIDITY THRU 2220-EXIT
067300             IF WS-CAND-LIQUIDITY-CNT GREATER THAN
067400                WS-CUR-LIQUIDITY-CNT
067500                AND WS-CAND-LIQUIDITY-CNT GREATER THAN ZERO
067600                 SET LK-TGT-ROLL-YES TO TRUE
067700                 MOVE 'LIQROLL' TO LK-TGT-REASON-CDE
067800             ELSE
067900                 MOVE WS-CUR-TS-CODE TO WS-CANDIDATE-TS-CODE
068000                 MOVE 'HOLD' TO LK-TGT-REASON-CDE
068100             END-IF
068200         END-IF
068300     END-IF.
068400     PERFORM 0600-SIZE-POSITION THRU 0600-EXIT.
068500     PERFORM 0700-SET-TARGET THRU 0700-EXIT.
068600 2300-EXIT.
068700     EXIT.
068800*
068900*    U8 - BASIS TIMING.  COMPUTE THE U5 TARGET, FOLD TODAY'S
069000*    RELATIVE BASIS INTO THE ROLLING HISTORY, AND GATE THE
069100*    TARGET WITH THE ENTER/EXIT STATE MACHINE
069200 2400-BASIS-TIMING.
069300     PERFORM 2100-BASELINE-ROLL THRU 2100-EXIT.
069400     IF LK-SNP-MAIN-OPEN-AMT NOT GREATER THAN ZERO
069500        OR LK-SNP-INDEX-CLOSE-AMT NOT GREATER THAN ZERO
069600         GO TO 2400-EXIT
069700     END-IF.
069800     PERFORM 2410-APPEND-HISTORY THRU 2410-EXIT.
069900     PERFORM 2420-APPLY-SIGNAL THRU 2420-EXIT.
070000 2400-EXIT.
070100     EXIT.
070200*
070300 2410-APPEND-HISTORY.
070400     IF WS-U8-HISTORY-CNT LESS THAN LK-LOOKBACK-WINDOW-CNT
070500         ADD 1 TO WS-U8-HISTORY-CNT
070600     ELSE
070700         SET WS-SUB-2 TO 1
070800         PERFORM 2415-SHIFT-HISTORY THRU 2415-EXIT
070900             LK-LOOKBACK-WINDOW-CNT TIMES
071000     END-IF.
071100     MOVE LK-SNP-RELATIVE-BASIS-RTE
071200         TO WS-U8-HIST-RTE (WS-U8-HISTORY-CNT).
071300 2410-EXIT.
071400     EXIT.
071500*
071600 2415-SHIFT-HISTORY.
071700     SET WS-SUB-1 TO WS-SUB-2.
071800     SET WS-SUB-2 UP BY 1.
071900     IF WS-SUB-2 NOT GREATER THAN LK-LOOKBACK-WINDOW-CNT
072000         MOVE WS-U8-HIST-RTE (WS-SUB-2) TO WS-U8-HIST-RTE (WS-SUB-1)
072100     END-IF.
072200 2415-EXIT.
072300     EXIT.
072400*
072500 2420-APPLY-SIGNAL.
072600     EVALUATE TRUE
072700         WHEN LK-USE-PERCENTILE-YES AND WS-U8-HISTORY-CNT
072800              NOT LESS THAN 20
072900             PERFORM 2430-PERCENTILE-SIGNAL THRU 2430-EXIT
073000         WHEN NOT LK-USE-PERCENTILE-YES
073100             PERFORM 2440-ABSOLUTE-SIGNAL THRU 2440-EXIT
073200     END-EVALUATE.
073300     IF WS-U8-STATE-OUT
073400         MOVE ZERO TO LK-TGT-LOTS-CNT
073500     END-IF.
073600 2420-EXIT.
073700     EXIT.
073800*
073900 2430-PERCENTILE-SIGNAL.
074000     MOVE ZERO TO WS-BELOW-COUNT-CNT.
074100     SET WS-SUB-1 TO 1.
074200     PERFORM 2435-COUNT-BELOW THRU 2435-EXIT
074300         WS-U8-HISTORY-CNT TIMES.
074400     IF (WS-BELOW-COUNT-CNT / WS-U8-HISTORY-CNT) NOT GREATER THAN
074500        LK-ENTRY-PERCENTILE-RTE
074600         SET WS-U8-STATE-IN TO TRUE
074700     END-IF.
074800     IF (WS-BELOW-COUNT-CNT / WS-U8-HISTORY-CNT) NOT LESS THAN
074900        LK-EXIT-PERCENTILE-RTE
075000         SET WS-U8-STATE-OUT TO TRUE
075100     END-IF.
075200 2430-EXIT.
075300     EXIT.
075400*
075500 2435-COUNT-BELOW.
075600     IF WS-U8-HIST-RTE (WS-SUB-1) LESS THAN
075700        LK-SNP-RELATIVE-BASIS-RTE
075800         ADD 1 TO WS-BELOW-COUNT-CNT
075900     END-IF.
076000     SET WS-SUB-1 UP BY 1.
076100 2435-EXIT.
076200     EXIT.
076300*
076400 2440-ABSOLUTE-SIGNAL.
076500     IF LK-SNP-RELATIVE-BASIS-RTE NOT GREATER THAN
076600        LK-BASIS-ENTRY-THRESHOLD
076700         SET WS-U8-STATE-IN TO TRUE
076800     END-IF.
076900     IF LK-SNP-RELATIVE-BASIS-RTE NOT LESS THAN
077000        LK-BASIS-EXIT-THRESHOLD
077100         SET WS-U8-STATE-OUT TO TRUE
077200     END-IF.
077300 2440-EXIT.
077400     EXIT.
077500*
077600*    U9 - BASIS-TIMING ROLL.  ROLLS ON THE CALENDAR WINDOW ONCE
077700*    THE BASIS HISTORY SAYS IT IS CHEAP ENOUGH TO WAIT NO LONGER -
077800*    THE THRESHOLD IS THE HISTORY'S MEAN (SEE THE LOG ENTRY ABOVE
077900*    FOR WHY, NOT A SORTED PERCENTILE)
078000 2500-BASIS-TIMING-ROLL.
078100     IF NOT WS-CUR-HAS-POSITION
078200         PERFORM 2100-BASELINE-ROLL THRU 2100-EXIT
078300         GO TO 2500-EXIT
078400     END-IF.
078500     COMPUTE WS-BASIS-WORK-RTE ROUNDED =
078600         LK-SNP-MAIN-OPEN-AMT - LK-SNP-INDEX-CLOSE-AMT
078700         ON SIZE ERROR MOVE ZERO TO WS-BASIS-WORK-RTE
078800     END-COMPUTE.
078900     IF WS-U9-HISTORY-CNT LESS THAN LK-HISTORY-WINDOW-CNT
079000         ADD 1 TO WS-U9-HISTORY-CNT
079100     END-IF.
079200     MOVE WS-BASIS-WORK-RTE TO WS-U9-HIST-RTE (WS-U9-HISTORY-CNT).
079300     MOVE WS-CUR-TS-CODE TO WS-CANDIDATE-TS-CODE.
079400     PERFORM 0300-CALENDAR-DAYS-TO-EXPIRY THRU 0300-EXIT.
079500     EVALUATE TRUE
079600         WHEN WS-CAL-DAYS-CNT NOT GREATER THAN LK-HARD-ROLL-DAYS-CNT
079700             PERFORM 2510-ROLL-TO-CANDIDATE THRU 2510-EXIT
079800         WHEN WS-CAL-DAYS-CNT NOT GREATER THAN
079900              LK-ROLL-WINDOW-START-CNT
080000             PERFORM 2520-CHECK-BASIS-WINDOW THRU 2520-EXIT
080100         WHEN OTHER
080200             MOVE WS-CUR-TS-CODE TO WS-CANDIDATE-TS-CODE
080300             MOVE 'HOLD' TO LK-TGT-REASON-CDE
080400     END-EVALUATE.
080500     PERFORM 0600-SIZE-POSITION THRU 0600-EXIT.
080600     PERFORM 0700-SET-TARGET THRU 0700-EXIT.
080700 2500-EXIT.
080800     EXIT.
080900*
081000 2510-ROLL-TO-CANDIDATE.
081100     PERFORM 0200-GET-NEAREST-THREE THRU 0200-EXIT.
081200     PERFORM 0500-SELECT-ROLL-CANDIDATE THRU 0500-EXIT.
081300     IF WS-CANDIDATE-WAS-FOUND
081400         SET LK-TGT-ROLL-YES TO TRUE
081500         MOVE 'HARDROLL' TO LK-TGT-REASON-CDE
081600     ELSE
081700         MOVE WS-CUR-TS-CODE TO WS-CANDIDATE-TS-CODE
081800         MOVE 'HOLD' TO LK-TGT-REASON-CDE
081900     END-IF.
082000 2510-EXIT.
082100     EXIT.
082200*
082300 2520-CHECK-BASIS-WINDOW.
082400     IF WS-U9-HISTORY-CNT LESS THAN (LK-HISTORY-WINDOW-CNT / 2)
082500         PERFORM 2510-ROLL-TO-CANDIDATE THRU 2510-EXIT
082600         GO TO 2520-EXIT
082700     END-IF.
082800     PERFORM 2525-BASIS-PERCENTILE THRU 2525-EXIT.
082900     IF WS-BASIS-WORK-RTE NOT LESS THAN WS-THRESHOLD-RTE
083000         PERFORM 2510-ROLL-TO-CANDIDATE THRU 2510-EXIT
083100     ELSE
083200         MOVE WS-CUR-TS-CODE TO WS-CANDIDATE-TS-CODE
083300         MOVE 'HOLD' TO LK-TGT-REASON-CDE
083400     END-IF.
083500 2520-EXIT.
083600     EXIT.
083700*
083800*    THRESHOLD IS THE BASIS-THRESHOLD-PCTL-TH PERCENTILE OF THE
083900*    HISTORY, BY SORT AND LINEAR INTERPOLATION - IX-0269
084000 2525-BASIS-PERCENTILE.
084100     MOVE LK-BASIS-THRESHOLD-PCTL TO WS-PCTL-PCT-CNT.
084200     MOVE WS-U9-HISTORY-CNT       TO WS-PCTL-WORK-CNT.
084300     SET WS-SUB-1 TO 1.
084400     PERFORM 2526-COPY-BASIS-ENTRY THRU 2526-EXIT
084500         WS-U9-HISTORY-CNT TIMES.
084600     PERFORM 9000-SORT-PCTL-TABLE THRU 9000-EXIT.
084700     PERFORM 9020-INTERPOLATE-PCTL THRU 9020-EXIT.
084800     MOVE WS-PCTL-RESULT-RTE TO WS-THRESHOLD-RTE.
084900 2525-EXIT.
085000     EXIT.
085100*
085200 2526-COPY-BASIS-ENTRY.
085300     MOVE WS-U9-HIST-RTE (WS-SUB-1)
085400         TO WS-PCTL-ENTRY-RTE (WS-SUB-1).
085500     SET WS-SUB-1 UP BY 1.
085600 2526-EXIT.
085700     EXIT.
085800*
085900*    U10 - SPREAD-TIMING ROLL.  SAME SHAPE AS U9 BUT GATED ON THE
086000*    FRONT/BACK SPREAD RATHER THAN BASIS
086100 2600-SPREAD-TIMING-ROLL.
086200     IF NOT WS-CUR-HAS-POSITION
086300         PERFORM 2100-BASELINE-ROLL THRU 2100-EXIT
086400         GO TO 2600-EXIT
086500     END-IF.
086600     PERFORM 0200-GET-NEAREST-THREE THRU 0200-EXIT.
086700     MOVE WS-CUR-TS-CODE TO WS-CANDIDATE-TS-CODE.
086800     PERFORM 0300-CALENDAR-DAYS-TO-EXPIRY THRU 0300-EXIT.
086900     IF LK-SNP-NEXT-OPEN-AMT GREATER THAN ZERO
087000        AND LK-SNP-MAIN-OPEN-AMT GREATER THAN ZERO
087100         COMPUTE WS-BASIS-WORK-RTE ROUNDED =
087200             LK-SNP-MAIN-OPEN-AMT - LK-SNP-NEXT-OPEN-AMT
087300             ON SIZE ERROR MOVE ZERO TO WS-BASIS-WORK-RTE
087400         END-COMPUTE
087500         IF WS-U10-SPREAD-HISTORY-CNT LESS THAN LK-HISTORY-WINDOW-CNT
087600             ADD 1 TO WS-U10-SPREAD-HISTORY-CNT
087700         END-IF
087800         MOVE WS-BASIS-WORK-RTE
087900             TO WS-U10-HIST-RTE (WS-U10-SPREAD-HISTORY-CNT)
088000     END-IF.
088100     EVALUATE TRUE
088200         WHEN WS-CAL-DAYS-CNT NOT GREATER THAN LK-HARD-ROLL-DAYS-CNT
088300             PERFORM 2510-ROLL-TO-CANDIDATE THRU 2510-EXIT
088400         WHEN WS-CAL-DAYS-CNT NOT GREATER THAN
088500              LK-ROLL-WINDOW-START-CNT
088600             PERFORM 2610-CHECK-SPREAD-WINDOW THRU 2610-EXIT
088700         WHEN OTHER
088800             MOVE WS-CUR-TS-CODE TO WS-CANDIDATE-TS-CODE
088900             MOVE 'HOLD' TO LK-TGT-REASON-CDE
089000     END-EVALUATE.
089100     PERFORM 0600-SIZE-POSITION THRU 0600-EXIT.
089200     PERFORM 0700-SET-TARGET THRU 0700-EXIT.
089300 2600-EXIT.
089400     EXIT.
089500*
089600 2610-CHECK-SPREAD-WINDOW.
089700     IF WS-U10-SPREAD-HISTORY-CNT LESS THAN
089800        (LK-HISTORY-WINDOW-CNT / 2)
089900         PERFORM 2510-ROLL-TO-CANDIDATE THRU 2510-EXIT
090000         GO TO 2610-EXIT
090100     END-IF.
090200     PERFORM 2611-SPREAD-PERCENTILE THRU 2611-EXIT.
090300     IF WS-BASIS-WORK-RTE NOT GREATER THAN WS-THRESHOLD-RTE
090400         PERFORM 2510-ROLL-TO-CANDIDATE THRU 2510-EXIT
090500     ELSE
090600         MOVE WS-CUR-TS-CODE TO WS-CANDIDATE-TS-CODE
090700         MOVE 'HOLD' TO LK-TGT-REASON-CDE
090800     END-IF.
090900 2610-EXIT.
091000     EXIT.
091100*
091200*    THRESHOLD IS THE SPREAD-THRESHOLD-PCTL-TH PERCENTILE OF THE
091300*    SPREAD HISTORY, BY SORT AND LINEAR INTERPOLATION - IX-0269
091400 2611-SPREAD-PERCENTILE.
091500     MOVE LK-SPREAD-THRESHOLD-PCTL   TO WS-PCTL-PCT-CNT.
091600     MOVE WS-U10-SPREAD-HISTORY-CNT  TO WS-PCTL-WORK-CNT.
091700     SET WS-SUB-1 TO 1.
091800     PERFORM 2612-COPY-SPREAD-ENTRY THRU 2612-EXIT
091900         WS-U10-SPREAD-HISTORY-CNT TIMES.
092000     PERFORM 9000-SORT-PCTL-TABLE THRU 9000-EXIT.
092100     PERFORM 9020-INTERPOLATE-PCTL THRU 9020-EXIT.
092200     MOVE WS-PCTL-RESULT-RTE TO WS-THRESHOLD-RTE.
092300 2611-EXIT.
092400     EXIT.
092500*
092600 2612-COPY-SPREAD-ENTRY.
092700     MOVE WS-U10-HIST-RTE (WS-SUB-1)
092800         TO WS-PCTL-ENTRY-RTE (WS-SUB-1).
092900     SET WS-SUB-1 UP BY 1.
093000 2612-EXIT.
093100     EXIT.
093200*
093300*    U11 - AERY ROLL.  ON THE U5 CALENDAR TRIGGER, ROLLS TO
093400*    WHICHEVER ELIGIBLE CONTRACT (INCLUDING THE CURRENT ONE) HAS
093500*    THE HIGHEST ANNUALIZED EXPECTED ROLL YIELD.  ALL THREE CHAIN
093600*    SLOTS ARE SCORED, NOT JUST THE NEXT-NEARBY - IX-0270
093700 2700-AERY-ROLL.
093800     IF NOT WS-CUR-HAS-POSITION
093900         PERFORM 2100-BASELINE-ROLL THRU 2100-EXIT
094000         GO TO 2700-EXIT
094100     END-IF.
094200     MOVE WS-CUR-TS-CODE TO WS-CANDIDATE-TS-CODE.
094300     PERFORM 0300-CALENDAR-DAYS-TO-EXPIRY THRU 0300-EXIT.
094400     IF WS-CAL-DAYS-CNT NOT GREATER THAN LK-ROLL-DAYS-B4-EXPIRY-CNT
094500         PERFORM 0200-GET-NEAREST-THREE THRU 0200-EXIT
094600         MOVE ZERO TO WS-AERY-BEST-RTE
094700         MOVE SPACES TO WS-AERY-BEST-TS-CODE
094800         PERFORM 2710-RANK-ONE-AERY THRU 2710-EXIT
094900         PERFORM 2711-RANK-CHAIN-SLOT-1 THRU 2711-EXIT
095000         PERFORM 2712-RANK-CHAIN-SLOT-2 THRU 2712-EXIT
095100         PERFORM 2713-RANK-CHAIN-SLOT-3 THRU 2713-EXIT
095200         IF WS-AERY-BEST-TS-CODE NOT = SPACES
095300             MOVE WS-AERY-BEST-TS-CODE TO WS-CANDIDATE-TS-CODE
095400             SET LK-TGT-ROLL-YES TO TRUE
095500             MOVE 'AERYROLL' TO LK-TGT-REASON-CDE
095600         ELSE
095700             MOVE WS-CUR-TS-CODE TO WS-CANDIDATE-TS-CODE
095800             MOVE 'HOLD' TO LK-TGT-REASON-CDE
095900         END-IF
096000     ELSE
096100         MOVE WS-CUR-TS-CODE TO WS-CANDIDATE-TS-CODE
096200         MOVE 'HOLD' TO LK-TGT-REASON-CDE
096300     END-IF.
096400     PERFORM 0600-SIZE-POSITION THRU 0600-EXIT.
096500     PERFORM 0700-SET-TARGET THRU 0700-EXIT.
096600 2700-EXIT.
096700     EXIT.
096800*
096900 2710-RANK-ONE-AERY.
097000     MOVE WS-CUR-TS-CODE TO WS-CANDIDATE-TS-CODE.
097100     PERFORM 0400-TRADE-DAYS-TO-EXPIRY THRU 0400-EXIT.
097200     IF WS-TRADE-DAYS-CNT NOT LESS THAN LK-MIN-ROLL-DAYS-CNT
097300         PERFORM 2720-SCORE-CANDIDATE THRU 2720-EXIT
097400     END-IF.
097500 2710-EXIT.
097600     EXIT.
097700*
097800*    CHAIN SLOTS 1-3 ARE SCORED ONLY WHEN DISTINCT FROM THE
097900*    CURRENT CONTRACT AND ONLY WHEN THEY CLEAR THE MIN-ROLL-DAYS
098000*    ELIGIBILITY GATE - IX-0270
098100 2711-RANK-CHAIN-SLOT-1.
098200     IF WS-CHAIN-TS-CODE-1 NOT = SPACES
098300        AND WS-CHAIN-TS-CODE-1 NOT = WS-CUR-TS-CODE
098400         MOVE WS-CHAIN-TS-CODE-1 TO WS-CANDIDATE-TS-CODE
098500         PERFORM 0400-TRADE-DAYS-TO-EXPIRY THRU 0400-EXIT
098600         IF WS-TRADE-DAYS-CNT NOT LESS THAN LK-MIN-ROLL-DAYS-CNT
098700             PERFORM 2720-SCORE-CANDIDATE THRU 2720-EXIT
098800         END-IF
098900     END-IF.
099000 2711-EXIT.
099100     EXIT.
099200*
099300 2712-RANK-CHAIN-SLOT-2.
099400     IF WS-CHAIN-TS-CODE-2 NOT = SPACES
099500        AND WS-CHAIN-TS-CODE-2 NOT = WS-CUR-TS-CODE
099600         MOVE WS-CHAIN-TS-CODE-2 TO WS-CANDIDATE-TS-CODE
099700         PERFORM 0400-TRADE-DAYS-TO-EXPIRY THRU 0400-EXIT
099800         IF WS-TRADE-DAYS-CNT NOT LESS THAN LK-MIN-ROLL-DAYS-CNT
099900             PERFORM 2720-SCORE-CANDIDATE THRU 2720-EXIT
100000         END-IF
100100     END-IF.
100200 2712-EXIT.
100300     EXIT.
100400*
100500 2713-RANK-CHAIN-SLOT-3.
100600     IF WS-CHAIN-TS-CODE-3 NOT = SPACES
100700        AND WS-CHAIN-TS-CODE-3 NOT = WS-CUR-TS-CODE
100800         MOVE WS-CHAIN-TS-CODE-3 TO WS-CANDIDATE-TS-CODE
100900         PERFORM 0400-TRADE-DAYS-TO-EXPIRY THRU 0400-EXIT
101000         IF WS-TRADE-DAYS-CNT NOT LESS THAN LK-MIN-ROLL-DAYS-CNT
101100             PERFORM 2720-SCORE-CANDIDATE THRU 2720-EXIT
101200         END-IF
101300     END-IF.
101400 2713-EXIT.
101500     EXIT.
101600*
101700*    AERY = (S - F) / F * (242 / DAYS-TO-EXPIRY), F = TODAY'S
101800*    OPEN OF THE CANDIDATE (MAIN OR NEXT), S = TODAY'S INDEX
101900*    CLOSE CARRIED IN THE SNAPSHOT
102000 2720-SCORE-CANDIDATE.
102100     PERFORM 0300-CALENDAR-DAYS-TO-EXPIRY THRU 0300-EXIT.
102200     IF WS-CAL-DAYS-CNT GREATER THAN ZERO
102300         IF WS-CANDIDATE-TS-CODE = LK-SNP-NEXT-TS-CODE
102400             MOVE LK-SNP-NEXT-OPEN-AMT TO WS-SIZE-PRICE-AMT
102500         ELSE
102600             MOVE LK-SNP-MAIN-OPEN-AMT TO WS-SIZE-PRICE-AMT
102700         END-IF
102800         IF WS-SIZE-PRICE-AMT GREATER THAN ZERO
102900             COMPUTE WS-BASIS-WORK-RTE ROUNDED =
103000                 (LK-SNP-INDEX-CLOSE-AMT - WS-SIZE-PRICE-AMT)
103100                 / WS-SIZE-PRICE-AMT * (242 / WS-CAL-DAYS-CNT)
103200                 ON SIZE ERROR MOVE ZERO TO WS-BASIS-WORK-RTE
103300             END-COMPUTE
103400             IF WS-BASIS-WORK-RTE GREATER THAN WS-AERY-BEST-RTE
103500                 MOVE WS-BASIS-WORK-RTE TO WS-AERY-BEST-RTE
103600                 MOVE WS-CANDIDATE-TS-CODE TO WS-AERY-BEST-TS-CODE
103700             END-IF
103800         END-IF
103900     END-IF.
104000 2720-EXIT.
104100     EXIT.
104200*
104300*    SHARED SORT/PERCENTILE UTILITY FOR U9 AND U10 - IX-0269.
104400*    SORTS WS-PCTL-WORK-TABLE (WS-PCTL-WORK-CNT ENTRIES, COPIED
104500*    OUT OF WHICHEVER RUNNING HISTORY IS BEING RANKED) INTO
104600*    ASCENDING ORDER BY A STRAIGHT BUBBLE PASS - THE SAME WAY
104700*    THIS SYSTEM HAS ALWAYS SORTED SMALL IN-MEMORY TABLES
104800 9000-SORT-PCTL-TABLE.
104900     IF WS-PCTL-WORK-CNT LESS THAN 2
105000         GO TO 9000-EXIT
105100     END-IF.
105200     SET WS-PCTL-I-IDX TO 1.
105300     PERFORM 9010-ONE-PASS THRU 9010-EXIT
105400         UNTIL WS-PCTL-I-IDX NOT LESS THAN WS-PCTL-WORK-CNT.
105500 9000-EXIT.
105600     EXIT.
105700*
105800 9010-ONE-PASS.
105900     SET WS-PCTL-J-IDX TO 1.
106000     PERFORM 9015-COMPARE-SWAP THRU 9015-EXIT
106100         UNTIL WS-PCTL-J-IDX NOT LESS THAN
106200             (WS-PCTL-WORK-CNT - WS-PCTL-I-IDX + 1).
106300     SET WS-PCTL-I-IDX UP BY 1.
106400 9010-EXIT.
106500     EXIT.
106600*
106700 9015-COMPARE-SWAP.
106800     IF WS-PCTL-ENTRY-RTE (WS-PCTL-J-IDX) GREATER THAN
106900        WS-PCTL-ENTRY-RTE (WS-PCTL-J-IDX + 1)
107000         MOVE WS-PCTL-ENTRY-RTE (WS-PCTL-J-IDX)   TO WS-PCTL-SWAP-RTE
107100         MOVE WS-PCTL-ENTRY-RTE (WS-PCTL-J-IDX + 1)
107200             TO WS-PCTL-ENTRY-RTE (WS-PCTL-J-IDX)
107300         MOVE WS-PCTL-SWAP-RTE
107400             TO WS-PCTL-ENTRY-RTE (WS-PCTL-J-IDX + 1)
107500     END-IF.
107600     SET WS-PCTL-J-IDX UP BY 1.
107700 9015-EXIT.
107800     EXIT.
107900*
108000*    RANK R = PCT/100 * (N-1) INTO THE SORTED TABLE (0-ORIGIN);
108100*    RESULT IS THE VALUE AT R INTERPOLATED BETWEEN THE BRACKETING
108200*    ENTRIES - IX-0269
108300 9020-INTERPOLATE-PCTL.
108400     COMPUTE WS-PCTL-RANK-RTE =
108500         (WS-PCTL-PCT-CNT / 100) * (WS-PCTL-WORK-CNT - 1)
108600         ON SIZE ERROR MOVE ZERO TO WS-PCTL-RANK-RTE
108700     END-COMPUTE.
108800     COMPUTE WS-PCTL-FLOOR-IDX = WS-PCTL-RANK-RTE.
108900     COMPUTE WS-PCTL-FRAC-RTE = WS-PCTL-RANK-RTE - WS-PCTL-FLOOR-IDX.
109000     ADD 1 TO WS-PCTL-FLOOR-IDX.
109100     SET WS-PCTL-CEIL-IDX TO WS-PCTL-FLOOR-IDX.
109200     IF WS-PCTL-CEIL-IDX LESS THAN WS-PCTL-WORK-CNT
109300         ADD 1 TO WS-PCTL-CEIL-IDX
109400     END-IF.
109500     COMPUTE WS-PCTL-RESULT-RTE ROUNDED =
109600         WS-PCTL-ENTRY-RTE (WS-PCTL-FLOOR-IDX) +
109700         WS-PCTL-FRAC-RTE *
109800         (WS-PCTL-ENTRY-RTE (WS-PCTL-CEIL-IDX) -
109900          WS-PCTL-ENTRY-RTE (WS-PCTL-FLOOR-IDX))
110000         ON SIZE ERROR
110100             MOVE WS-PCTL-ENTRY-RTE (WS-PCTL-FLOOR-IDX)
110200                 TO WS-PCTL-RESULT-RTE
110300     END-COMPUTE.
110400 9020-EXIT.
110500     EXIT.
