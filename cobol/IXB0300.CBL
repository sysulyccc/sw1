000100*****************************************************************
000200*                                                               *
000300*   IXB0300  --  SIGNAL SNAPSHOT BUILDER SUBPROGRAM             *
000400*   ------------------------------------------------------------
000500*   CALLED ONCE PER TRADING DAY BY THE DRIVER (IXB0100) BEFORE  *
000600*   THE STRATEGY ENGINE RUNS.  BUILDS THE RESTRICTED VIEW OF    *
000700*   THE MARKET A STRATEGY IS ALLOWED TO SEE AT THE OPEN OF DAY  *
000800*   T -- TODAY'S OPEN AND PRE-SETTLE PRICE FOR THE MAIN AND     *
000900*   NEXT CONTRACT, YESTERDAY'S CLOSE FOR THE UNDERLYING INDEX   *
001000*   -- AND COMPUTES THE RELATIVE BASIS BETWEEN THE MAIN         *
001100*   CONTRACT AND THE INDEX.  NOTHING DATED LATER THAN TODAY'S   *
001200*   OPEN IS EVER MOVED INTO THE SNAPSHOT - THIS IS THE LOOK-    *
001300*   AHEAD FIREWALL FOR THE WHOLE SUITE.                         *
001400*                                                               *
001500*****************************************************************
001600*        L O G   O F   C H A N G E S                            *
001700*****************************************************************
001800*  DATE     BY   REQ#     DESCRIPTION                           *
001900*  -------- ---- -------- -------------------------------------*
002000*  06/23/95 JRM  IX-0039  INITIAL VERSION                         IX0039
002100*  02/19/96 JRM  IX-0066  ADDED RELATIVE-BASIS CALCULATION        IX0066
002200*  11/15/98 DWK  IX-0109  NEXT-CONTRACT LOOKUP MOVED TO IXB0200   IX0109
002300*  03/31/99 DWK  IX-0127  Y2K - SNAPSHOT DATE CARRIED AS 9(8)     IX0127
002400*  08/26/02 TLN  IX-0175  GUARDED DIVIDE-BY-ZERO WHEN INDEX       IX0175
002500*                         CLOSE IS MISSING FOR A HALT DAY         IX0175
002600*  04/05/13 SHR  IX-0276  WS-PRODUCT-FUT-CODE WAS HARDCODED 'IF' -IX0276
002700*                         NOW TAKEN FROM THE LOADED CONTRACT      IX0276
002800*                         MASTER SO AN IC OR IM RUN ISN'T LEFT     IX0276
002900*                         FINDING ZERO CHAIN MATCHES               IX0276
003000*****************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.    IXB0300.
003300 AUTHOR.        J. R. MUNOZ.
003400 INSTALLATION.  FUTURES RESEARCH - SYSTEMS DEVELOPMENT.
003500 DATE-WRITTEN.  06/23/95.
003600 DATE-COMPILED.
003700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-3090.
004200 OBJECT-COMPUTER. IBM-3090.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     UPSI-0 ON STATUS IS IXB-TRACE-SWITCH.
004600*
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900 01  WS-WORK-FIELDS.
005000     05  WS-SUB-1                   PIC 9(5) COMP.
005100     05  WS-MAIN-FOUND-SWITCH       PIC X(01) VALUE 'N'.
005200         88  WS-MAIN-WAS-FOUND          VALUE 'Y'.
005300     05  WS-NEXT-FOUND-SWITCH       PIC X(01) VALUE 'N'.
005400         88  WS-NEXT-WAS-FOUND          VALUE 'Y'.
005500     05  FILLER                     PIC X(10).
005600*
005700 01  WS-REQUEST-PASS-AREA.
005800     05  WS-RQ-REQUEST-CDE          PIC X(2).
005900     05  WS-RQ-AS-OF-DTE            PIC 9(8).
006000     05  WS-RQ-FUT-CODE             PIC X(2).
006100     05  WS-RQ-TS-CODE              PIC X(12).
006200     05  WS-RQ-K-CNT                PIC 9(2) COMP.
006300     05  WS-RQ-DAYS-CNT             PIC 9(3) COMP.
006400     05  FILLER                     PIC X(05).
006500 01  WS-REQUEST-ALT-VIEW REDEFINES WS-REQUEST-PASS-AREA.
006600     05  WS-RQ-ALL-BYTES            PIC X(31).
006700*
006800 01  WS-RESPONSE-PASS-AREA.
006900     05  WS-RS-TS-CODE-1            PIC X(12).
007000     05  WS-RS-TS-CODE-2            PIC X(12).
007100     05  WS-RS-TS-CODE-3            PIC X(12).
007200     05  WS-RS-FOUND-SWITCH         PIC X(01).
007300         88  WS-RS-WAS-FOUND            VALUE 'Y'.
007400     05  WS-RS-COUNT-CNT            PIC 9(3) COMP.
007500     05  WS-RS-DAYS-CNT             PIC 9(5) COMP.
007600 01  WS-RESPONSE-ALT-VIEW REDEFINES WS-RESPONSE-PASS-AREA.
007700     05  FILLER                     PIC X(36).
007800     05  WS-RS-TAIL-BYTES           PIC X(09).
007900*
008000*    PRODUCT CODE OF THE RUN - TAKEN FROM THE LOADED CONTRACT
008100*    MASTER RATHER THAN HARDCODED, SO THE SAME ENGINE RUNS IC,
008200*    IM OR IF CONTRACTS INTERCHANGEABLY - IX-0276
008300 01  WS-PRODUCT-FUT-CODE            PIC X(02) VALUE SPACES.
008400*
008500*    SNAPSHOT-AREA DEBUG VIEW (ONE BYTE STRING, DUMPED WHEN THE
008600*    TRACE SWITCH IS ON)
008700 01  WS-SNAPSHOT-DEBUG-AREA.
008800     05  WS-DBG-TRADE-DTE            PIC 9(8).
008900     05  WS-DBG-MAIN-TS-CODE         PIC X(12).
009000     05  WS-DBG-NEXT-TS-CODE         PIC X(12).
009100     05  FILLER                      PIC X(04).
009200 01  WS-SNAPSHOT-DEBUG-ALT REDEFINES WS-SNAPSHOT-DEBUG-AREA.
009300     05  WS-DBG-ALL-BYTES            PIC X(36).
009400*
009500 LINKAGE SECTION.
009600 01  LK-TODAYS-DTE                   PIC 9(8).
009700*
009800 01  LK-CONTRACT-TABLE.
009900     05  LK-CT-ENTRY OCCURS 500 TIMES.
010000         10  LK-CT-TS-CODE           PIC X(12).
010100         10  LK-CT-FUT-CODE          PIC X(02).
010200         10  LK-CT-MULTIPLIER-CNT    PIC 9(4) COMP.
010300         10  LK-CT-LIST-DTE          PIC 9(8).
010400         10  LK-CT-DELIST-DTE        PIC 9(8).
010500         10  LK-CT-LAST-DLVY-DTE     PIC 9(8).
010600         10  LK-CT-NAME               PIC X(20).
010700 01  LK-CONTRACT-TABLE-CNT           PIC 9(4) COMP.
010800*
010900 01  LK-FUTBAR-TABLE.
011000     05  LK-FB-ENTRY OCCURS 8000 TIMES.
011100         10  LK-FB-TS-CODE           PIC X(12).
011200         10  LK-FB-TRADE-DTE         PIC 9(8).
011300         10  LK-FB-OPEN-AMT          PIC 9(5)V99.
011400         10  LK-FB-HIGH-AMT          PIC 9(5)V99.
011500         10  LK-FB-LOW-AMT           PIC 9(5)V99.
011600         10  LK-FB-CLOSE-AMT         PIC 9(5)V99.
011700         10  LK-FB-SETTLE-AMT        PIC 9(5)V99.
011800         10  LK-FB-PRE-SETTLE-AMT    PIC 9(5)V99.
011900         10  LK-FB-VOLUME-CNT        PIC 9(9) COMP.
012000         10  LK-FB-AMOUNT-AT         PIC 9(13)V99.
012100         10  LK-FB-OPEN-INT-CNT      PIC 9(9) COMP.
012200 01  LK-FUTBAR-TABLE-CNT             PIC 9(5) COMP.
012300*
012400 01  LK-IDXBAR-TABLE.
012500     05  LK-IB-ENTRY OCCURS 3000 TIMES.
012600         10  LK-IB-TRADE-DTE         PIC 9(8).
012700         10  LK-IB-OPEN-AMT          PIC 9(5)V99.
012800         10  LK-IB-HIGH-AMT          PIC 9(5)V99.
012900         10  LK-IB-LOW-AMT           PIC 9(5)V99.
013000         10  LK-IB-CLOSE-AMT         PIC 9(5)V99.
013100 01  LK-IDXBAR-TABLE-CNT             PIC 9(4) COMP.
013200*
013300 01  LK-SNAPSHOT-AREA.
013400     05  LK-SNP-TRADE-DTE            PIC 9(8).
013500     05  LK-SNP-MAIN-TS-CODE         PIC X(12).
013600     05  LK-SNP-NEXT-TS-CODE         PIC X(12).
013700     05  LK-SNP-MAIN-OPEN-AMT        PIC 9(5)V99.
013800     05  LK-SNP-MAIN-PRE-SETTLE-AMT  PIC 9(5)V99.
013900     05  LK-SNP-NEXT-OPEN-AMT        PIC 9(5)V99.
014000     05  LK-SNP-NEXT-PRE-SETTLE-AMT  PIC 9(5)V99.
014100     05  LK-SNP-INDEX-CLOSE-AMT      PIC 9(5)V99.
014200     05  LK-SNP-RELATIVE-BASIS-RTE   PIC S9(1)V9(6).
014300*
014400 PROCEDURE DIVISION USING LK-TODAYS-DTE
014500                           LK-CONTRACT-TABLE LK-CONTRACT-TABLE-CNT
014600                           LK-FUTBAR-TABLE LK-FUTBAR-TABLE-CNT
014700                           LK-IDXBAR-TABLE LK-IDXBAR-TABLE-CNT
014800                           LK-SNAPSHOT-AREA.
014900*
015000 0000-MAIN-CONTROL.
015100     MOVE LK-TODAYS-DTE TO LK-SNP-TRADE-DTE.
015200     MOVE ZERO TO LK-SNP-MAIN-OPEN-AMT LK-SNP-MAIN-PRE-SETTLE-AMT
015300                  LK-SNP-NEXT-OPEN-AMT LK-SNP-NEXT-PRE-SETTLE-AMT
015400                  LK-SNP-INDEX-CLOSE-AMT LK-SNP-RELATIVE-BASIS-RTE.
015500     PERFORM 1000-BUILD-SNAPSHOT THRU 1000-EXIT.
015600     PERFORM 2000-COMPUTE-BASIS THRU 2000-EXIT.
015700     GOBACK.
015800*
015900*    U3 - LOOK UP THE MAIN AND NEXT CONTRACT VIA IXB0200, THEN
016000*    PULL ONLY TODAY'S OPEN/PRE-SETTLE (NEVER TODAY'S CLOSE OR
016100*    SETTLE) AND YESTERDAY'S INDEX CLOSE
016200 1000-BUILD-SNAPSHOT.
016300     MOVE LK-CT-FUT-CODE (1) TO WS-PRODUCT-FUT-CODE.
016400     MOVE 'MC' TO WS-RQ-REQUEST-CDE.
016500     MOVE LK-TODAYS-DTE TO WS-RQ-AS-OF-DTE.
016600     MOVE WS-PRODUCT-FUT-CODE TO WS-RQ-FUT-CODE.
016700     CALL 'IXB0200' USING WS-REQUEST-PASS-AREA
016800                          LK-CONTRACT-TABLE LK-CONTRACT-TABLE-CNT
016900                          LK-FUTBAR-TABLE LK-FUTBAR-TABLE-CNT
017000                          WS-RESPONSE-PASS-AREA.
017100     IF WS-RS-WAS-FOUND
017200         MOVE WS-RS-TS-CODE-1 TO LK-SNP-MAIN-TS-CODE
017300         SET WS-MAIN-WAS-FOUND TO TRUE
017400     END-IF.
017500     MOVE 'NK' TO WS-RQ-REQUEST-CDE.
017600     MOVE 2 TO WS-RQ-K-CNT.
017700     CALL 'IXB0200' USING WS-REQUEST-PASS-AREA
017800                          LK-CONTRACT-TABLE LK-CONTRACT-TABLE-CNT
017900                          LK-FUTBAR-TABLE LK-FUTBAR-TABLE-CNT
018000                          WS-RESPONSE-PASS-AREA.
018100     IF WS-RS-WAS-FOUND AND WS-RS-TS-CODE-2 NOT = SPACES
018200         MOVE WS-RS-TS-CODE-2 TO LK-SNP-NEXT-TS-CODE
018300         SET WS-NEXT-WAS-FOUND TO TRUE
018400     END-IF.
018500     SET WS-SUB-1 TO 1.
018600     PERFORM 1010-SCAN-ONE-BAR THRU 1010-EXIT
018700         LK-FUTBAR-TABLE-CNT TIMES.
018800     SET WS-SUB-1 TO 1.
018900     PERFORM 1020-SCAN-ONE-INDEX-BAR THRU 1020-EXIT
019000         LK-IDXBAR-TABLE-CNT TIMES.
019100 1000-EXIT.
019200     EXIT.
019300*
019400 1010-SCAN-ONE-BAR.
019500     IF LK-FB-TRADE-DTE (WS-SUB-1) = LK-TODAYS-DTE
019600         IF LK-FB-TS-CODE (WS-SUB-1) = LK-SNP-MAIN-TS-CODE
019700             MOVE LK-FB-OPEN-AMT (WS-SUB-1)
019800                 TO LK-SNP-MAIN-OPEN-AMT
019900             MOVE LK-FB-PRE-SETTLE-AMT (WS-SUB-1)
020000                 TO LK-SNP-MAIN-PRE-SETTLE-AMT
020100         END-IF
020200         IF LK-FB-TS-CODE (WS-SUB-1) = LK-SNP-NEXT-TS-CODE
020300             MOVE LK-FB-OPEN-AMT (WS-SUB-1)
020400                 TO LK-SNP-NEXT-OPEN-AMT
020500             MOVE LK-FB-PRE-SETTLE-AMT (WS-SUB-1)
020600                 TO LK-SNP-NEXT-PRE-SETTLE-AMT
020700         END-IF
020800     END-IF.
020900     SET WS-SUB-1 UP BY 1.
021000 1010-EXIT.
021100     EXIT.
021200*
021300*    THE MOST RECENT INDEX BAR DATED BEFORE TODAY IS YESTERDAY'S
021400*    CLOSE - THE ONLY INDEX LEVEL A STRATEGY MAY SEE AT THE OPEN
021500 1020-SCAN-ONE-INDEX-BAR.
021600     IF LK-IB-TRADE-DTE (WS-SUB-1) LESS THAN LK-TODAYS-DTE
021700         MOVE LK-IB-CLOSE-AMT (WS-SUB-1) TO LK-SNP-INDEX-CLOSE-AMT
021800     END-IF.
021900     SET WS-SUB-1 UP BY 1.
022000 1020-EXIT.
022100     EXIT.
022200*
022300*    U3 - RELATIVE BASIS = (MAIN CONTRACT PRE-SETTLE MINUS INDEX
022400*    CLOSE) DIVIDED BY INDEX CLOSE.  A MISSING INDEX PRINT LEAVES
022500*    THE BASIS AT ZERO RATHER THAN ABENDING ON A ZERO DIVIDE.
022600 2000-COMPUTE-BASIS.
022700     IF LK-SNP-INDEX-CLOSE-AMT NOT GREATER THAN ZERO
022800         GO TO 2000-EXIT
022900     END-IF.
023000     COMPUTE LK-SNP-RELATIVE-BASIS-RTE ROUNDED =
023100         (LK-SNP-MAIN-PRE-SETTLE-AMT - LK-SNP-INDEX-CLOSE-AMT)
023200             / LK-SNP-INDEX-CLOSE-AMT
023300         ON SIZE ERROR
023400             MOVE ZERO TO LK-SNP-RELATIVE-BASIS-RTE.
023500 2000-EXIT.
023600     EXIT.
