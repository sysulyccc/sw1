000100*****************************************************************
000200*                                                               *
000300*   PRMTIP10  --  RUN PARAMETERS RECORD                        *
000400*   ---------------------------------------                    *
000500*   ONE ROW PER BACKTEST RUN: STRATEGY CHOICE AND OVERRIDES.    *
000600*   ADAPTED FROM THE OLD DIRECT-FINANCIAL-ACTIVITY (DFA.TIP02)  *
000700*   LAYOUT - KEEPS ITS DETAIL-RECORD-n REDEFINES HABIT, ONE     *
000800*   AREA PER STRATEGY FAMILY INSTEAD OF ONE PER TRANSACTION     *
000900*   SUB-TYPE.                                                   *
001000*                                                               *
001100*****************************************************************
001200*        L O G   O F   C H A N G E S                            *
001300*****************************************************************
001400*  DATE     BY   REQ#     DESCRIPTION                           *
001500*  -------- ---- -------- -------------------------------------*
001600*  06/14/95 JRM  IX-0034  INITIAL LAYOUT, CARVED OUT OF DFA.TIP02 IX0034
001700*  02/09/96 JRM  IX-0061  ADDED STRATEGY-CDE 88-LEVELS (7 ROLL    IX0061
001800*                         STRATEGIES)                             IX0061
001900*  11/03/98 DWK  IX-0104  ADDED FIXED-LOT OVERLAY FIELDS          IX0104
002000*  03/22/99 DWK  IX-0122  Y2K - START/END-DTE KEPT AS 9(8), NOT   IX0122
002100*                         CC/YY SPLIT (CLIP RANGE, NOT A RECORD   IX0122
002200*                         STAMP)                                  IX0122
002300*  08/17/02 TLN  IX-0170  ADDED BASIS-TIMING FAMILY REDEFINES     IX0170
002400*  05/05/07 TLN  IX-0219  ADDED BASIS-TIMING-ROLL/SPREAD-TIMING-  IX0219
002500*                         ROLL FAMILY REDEFINES                   IX0219
002600*  01/11/13 SHR  IX-0264  WIDENED COMMISSION-RTE TO V9(5)         IX0264
002700*****************************************************************
002800 01  PRM-RUN-PARAMETERS-RECORD.
002900     05  PRM-RECORD-TYPE-CDE            PIC X(3).
003000         88  PRM-RECORD-TYPE-PARM            VALUE 'PRM'.
003100     05  PRM-SEQUENCE-NUMBER            PIC 9(3).
003200     05  PRM-ENGINE-AREA.
003300         10  PRM-STRATEGY-CDE            PIC X(1).
003400             88  PRM-STRATEGY-BASELINE        VALUE '1'.
003500             88  PRM-STRATEGY-SMART-ROLL      VALUE '2'.
003600             88  PRM-STRATEGY-LIQUIDITY-ROLL  VALUE '3'.
003700             88  PRM-STRATEGY-BASIS-TIMING    VALUE '4'.
003800             88  PRM-STRATEGY-BASIS-TIME-ROLL VALUE '5'.
003900             88  PRM-STRATEGY-SPREAD-TIME-ROLL VALUE '6'.
004000             88  PRM-STRATEGY-AERY-ROLL       VALUE '7'.
004100         10  PRM-FIXED-LOT-SWITCH        PIC X(1).
004200             88  PRM-FIXED-LOT-YES            VALUE 'Y'.
004300             88  PRM-FIXED-LOT-NO             VALUE 'N'.
004400         10  PRM-FIXED-LOT-SIZE-CNT       PIC 9(5).
004500         10  PRM-INITIAL-CAPITAL-AMT      PIC 9(9)V99.
004600         10  PRM-DEFAULT-MARGIN-RTE       PIC V9(4).
004700         10  PRM-COMMISSION-RTE           PIC V9(5).
004800         10  PRM-DYNAMIC-MARGIN-SWITCH    PIC X(1).
004900             88  PRM-DYNAMIC-MARGIN-YES       VALUE 'Y'.
005000             88  PRM-DYNAMIC-MARGIN-NO        VALUE 'N'.
005100         10  PRM-EXEC-PRICE-FIELD-CDE     PIC X(1).
005200             88  PRM-EXEC-PRICE-OPEN          VALUE 'O'.
005300         10  PRM-TARGET-LEVERAGE-RTE      PIC 9(1)V9(4).
005400         10  PRM-START-DTE                PIC 9(8).
005500         10  PRM-END-DTE                  PIC 9(8).
005600         10  PRM-USE-PREV-CLOSE-SWITCH    PIC X(1).
005700             88  PRM-USE-PREV-CLOSE-YES       VALUE 'Y'.
005800             88  PRM-USE-PREV-CLOSE-NO        VALUE 'N'.
005900     05  PRM-DETAIL-RECORD-1.
006000         10  PRM-ROLL-DAYS-B4-EXPIRY-CNT  PIC 9(3).
006100         10  PRM-MIN-ROLL-DAYS-CNT        PIC 9(3).
006200         10  PRM-CONTRACT-SELECTION-CDE   PIC X(1).
006300             88  PRM-SELECT-NEARBY            VALUE 'N'.
006400             88  PRM-SELECT-NEXT-NEARBY       VALUE 'X'.
006500             88  PRM-SELECT-VOLUME            VALUE 'V'.
006600             88  PRM-SELECT-OI                VALUE 'O'.
006700         10  PRM-ROLL-CRITERIA-CDE        PIC X(1).
006800             88  PRM-CRITERIA-VOLUME          VALUE 'V'.
006900             88  PRM-CRITERIA-OI              VALUE 'O'.
007000         10  PRM-LIQUIDITY-THRESHOLD-RTE  PIC V9(4).
007100         10  FILLER                       PIC X(40).
007200     05  PRM-DETAIL-RECORD-2 REDEFINES PRM-DETAIL-RECORD-1.
007300         10  PRM-LOOKBACK-WINDOW-CNT      PIC 9(3).
007400         10  PRM-USE-PERCENTILE-SWITCH    PIC X(1).
007500             88  PRM-USE-PERCENTILE-YES       VALUE 'Y'.
007600             88  PRM-USE-PERCENTILE-NO        VALUE 'N'.
007700         10  PRM-ENTRY-PERCENTILE-RTE     PIC V9(4).
007800         10  PRM-EXIT-PERCENTILE-RTE      PIC V9(4).
007900         10  PRM-BASIS-ENTRY-THRESHOLD    PIC S9(1)V9(4).
008000         10  PRM-BASIS-EXIT-THRESHOLD     PIC S9(1)V9(4).
008100         10  PRM-POSITION-SCALE-SWITCH    PIC X(1).
008200             88  PRM-POSITION-SCALE-YES       VALUE 'Y'.
008300             88  PRM-POSITION-SCALE-NO        VALUE 'N'.
008400         10  FILLER                       PIC X(35).
008500     05  PRM-DETAIL-RECORD-3 REDEFINES PRM-DETAIL-RECORD-1.
008600         10  PRM-ROLL-WINDOW-START-CNT    PIC 9(3).
008700         10  PRM-HARD-ROLL-DAYS-CNT       PIC 9(3).
008800         10  PRM-HISTORY-WINDOW-CNT       PIC 9(3).
008900         10  PRM-BASIS-THRESHOLD-PCTL     PIC 9(3).
009000         10  PRM-SPREAD-THRESHOLD-PCTL    PIC 9(3).
009100         10  FILLER                       PIC X(39).
