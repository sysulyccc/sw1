000100*****************************************************************
000200*                                                               *
000300*   IXB0450  --  FIXED-LOT NORMALIZED NAV TRACKER               *
000400*   ------------------------------------------------------------
000500*   RUNS A SECOND, PARALLEL SIMULATION OF THE SAME ROLL CALLS    *
000600*   THE STRATEGY ENGINE MAKES, BUT AT A FIXED LOT SIZE (INSTEAD  *
000700*   OF THE LEVERAGE-SIZED LOT COUNT THE MAIN ENGINE TRADES) SO   *
000800*   THE STRATEGY'S NAV CAN BE COMPARED APPLES-TO-APPLES AGAINST  *
000900*   THE BENCHMARK INDEX WITHOUT THE SIZING OVERLAY MUDDYING THE  *
001000*   COMPARISON.  ONLY RUN WHEN RUNPARM CARRIES THE FIXED-LOT     *
001100*   OVERLAY SWITCH.  KEEPS ITS OWN POSITION AND NAV STATE ACROSS *
001200*   CALLS FOR THE LIFE OF THE RUN - NOT PASSED BACK AND FORTH    *
001300*   THROUGH THE DRIVER THE WAY THE MAIN ENGINE'S IS.             *
001400*                                                               *
001500*****************************************************************
001600*        L O G   O F   C H A N G E S                            *
001700*****************************************************************
001800*  DATE     BY   REQ#     DESCRIPTION                           *
001900*  -------- ---- -------- -------------------------------------*
002000*  11/10/98 DWK  IX-0107  INITIAL VERSION                         IX0107
002100*  03/29/99 DWK  IX-0126  Y2K - DATE COMPARES ON 9(8) ONLY        IX0126
002200*  08/22/02 TLN  IX-0177  BENCHMARK NAV COMPOUNDED OFF THE INDEX  IX0177
002300*                         CLOSE RATHER THAN RE-DERIVED EACH DAY   IX0177
002400*  01/14/13 SHR  IX-0266  REBALANCE/SETTLE UNIFIED UNDER ONE      IX0266
002500*                         MODE SWITCH TO MATCH IXB0400'S CALLING  IX0266
002600*                         CONVENTION                              IX0266
002700*  04/04/13 SHR  IX-0275  1100-CLOSE-OLD-LEG WAS REALIZING CLOSE  IX0275
002800*                         PNL OFF ENTRY PRICE, DOUBLE-COUNTING    IX0275
002900*                         MOVEMENT ALREADY SETTLED TO CASH - NOW  IX0275
003000*                         OFF LAST-SETTLE                        IX0275
003100*  04/08/13 SHR  IX-0279  ADDED A NOTIONAL BASE (ONE CONTRACT'S   IX0279
003200*                         NOTIONAL AT FIRST FILL) SO THE SHADOW   IX0279
003300*                         NAV NORMALIZES OFF THAT INSTEAD OF THE  IX0279
003400*                         FULL INITIAL CAPITAL AMOUNT             IX0279
003500*****************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.    IXB0450.
003800 AUTHOR.        D. W. KRAMER.
003900 INSTALLATION.  FUTURES RESEARCH - SYSTEMS DEVELOPMENT.
004000 DATE-WRITTEN.  11/10/98.
004100 DATE-COMPILED.
004200 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
004300*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-3090.
004700 OBJECT-COMPUTER. IBM-3090.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     UPSI-0 ON STATUS IS IXB-TRACE-SWITCH.
005100*
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400*    STATE CARRIED FORWARD FROM CALL TO CALL - NOT RE-INITIALIZED
005500*    EXCEPT ON THE FIRST CALL OF THE RUN
005600 01  WS-FIRST-CALL-SWITCH            PIC X(01) VALUE 'Y'.
005700     88  WS-FIRST-CALL                   VALUE 'Y'.
005800*
005900 01  WS-FXL-POSITION.
006000     05  WS-FXL-TS-CODE              PIC X(12) VALUE SPACES.
006100     05  WS-FXL-VOLUME-CNT           PIC S9(5) COMP VALUE ZERO.
006200     05  WS-FXL-ENTRY-PRICE-AMT      PIC 9(5)V99.
006300     05  WS-FXL-LAST-SETTLE-AMT      PIC 9(5)V99.
006400     05  WS-FXL-MULTIPLIER-CNT       PIC 9(4) COMP.
006500     05  FILLER                      PIC X(06).
006600 01  WS-FXL-POSITION-ALT-VIEW REDEFINES WS-FXL-POSITION.
006700     05  WS-FXL-POSITION-ALL-BYTES   PIC X(25).
006800*
006900 01  WS-FXL-ACCOUNT-AREA.
007000     05  WS-FXL-CASH-AMT             PIC S9(11)V99.
007100*    U13 - NOTIONAL BASE THE SHADOW NAV IS NORMALIZED AGAINST -
007200*    ONE CONTRACT'S NOTIONAL AT THE FIRST FIXED-LOT FILL OF THE
007300*    RUN, NOT THE ACCOUNT'S INITIAL CAPITAL - IX-0279
007400     05  WS-FXL-NOTIONAL-BASE-AMT    PIC 9(9)V99 VALUE ZERO.
007500     05  WS-FXL-STRATEGY-NAV-WORK    PIC 9(3)V9(6).
007600     05  WS-FXL-BENCHMARK-NAV-WORK   PIC 9(3)V9(6).
007700     05  WS-FXL-PREV-INDEX-CLOSE-AMT PIC 9(5)V99.
007800     05  FILLER                      PIC X(04).
007900 01  WS-FXL-ACCOUNT-ALT-VIEW REDEFINES WS-FXL-ACCOUNT-AREA.
008000     05  WS-FXL-ACCOUNT-ALL-BYTES    PIC X(53).
008100*
008200 01  WS-WORK-FIELDS.
008300     05  WS-SUB-1                    PIC 9(5) COMP.
008400     05  WS-EXEC-PRICE-AMT           PIC 9(5)V99.
008500     05  WS-SETTLE-FOUND-SWITCH      PIC X(01).
008600         88  WS-SETTLE-WAS-FOUND         VALUE 'Y'.
008700     05  WS-SETTLE-PRICE-AMT         PIC 9(5)V99.
008800     05  FILLER                      PIC X(08).
008900*
009000 01  WS-COMPUTE-AREA.
009100     05  WS-CMP-REALIZED-PNL-AMT     PIC S9(13)V99.
009200     05  WS-CMP-COMMISSION-AMT       PIC 9(9)V99.
009300     05  WS-CMP-EQUITY-DELTA-AMT     PIC S9(13)V99.
009400     05  FILLER                      PIC X(10).
009500 01  WS-COMPUTE-ALT-VIEW REDEFINES WS-COMPUTE-AREA.
009600     05  WS-CMP-ALL-BYTES            PIC X(32).
009700*
009800 LINKAGE SECTION.
009900 01  LK-MODE-CDE                     PIC X(01).
010000     88  LK-MODE-REBALANCE               VALUE 'R'.
010100     88  LK-MODE-SETTLE                  VALUE 'M'.
010200*
010300 01  LK-RUN-PARAMETERS.
010400     05  FILLER                      PIC X(03).
010500     05  FILLER                      PIC X(03).
010600     05  FILLER                      PIC X(01).
010700     05  LK-FIXED-LOT-SWITCH         PIC X(01).
010800     05  LK-FIXED-LOT-SIZE-CNT       PIC 9(5).
010900     05  LK-INITIAL-CAPITAL-AMT      PIC 9(9)V99.
011000     05  LK-DEFAULT-MARGIN-RTE       PIC V9(4).
011100     05  LK-COMMISSION-RTE           PIC V9(5).
011200     05  FILLER                      PIC X(01).
011300     05  FILLER                      PIC X(01).
011400     05  FILLER                      PIC X(05).
011500     05  FILLER                      PIC X(08).
011600     05  FILLER                      PIC X(08).
011700     05  FILLER                      PIC X(01).
011800     05  FILLER                      PIC X(52).
011900*
012000 01  LK-TARGET-AREA.
012100     05  LK-TGT-TS-CODE              PIC X(12).
012200     05  LK-TGT-LOTS-CNT             PIC S9(5) COMP.
012300     05  LK-TGT-MULTIPLIER-CNT       PIC 9(4) COMP.
012400     05  LK-TGT-ROLL-SWITCH          PIC X(01).
012500         88  LK-TGT-ROLL-YES             VALUE 'Y'.
012600     05  LK-TGT-REASON-CDE           PIC X(10).
012700*
012800 01  LK-TODAYS-DTE                   PIC 9(8).
012900*
013000 01  LK-FUTBAR-TABLE.
013100     05  LK-FB-ENTRY OCCURS 8000 TIMES.
013200         10  LK-FB-TS-CODE            PIC X(12).
013300         10  LK-FB-TRADE-DTE          PIC 9(8).
013400         10  LK-FB-OPEN-AMT           PIC 9(5)V99.
013500         10  LK-FB-HIGH-AMT           PIC 9(5)V99.
013600         10  LK-FB-LOW-AMT            PIC 9(5)V99.
013700         10  LK-FB-CLOSE-AMT          PIC 9(5)V99.
013800         10  LK-FB-SETTLE-AMT         PIC 9(5)V99.
013900         10  LK-FB-PRE-SETTLE-AMT     PIC 9(5)V99.
014000         10  LK-FB-VOLUME-CNT         PIC 9(9) COMP.
014100         10  LK-FB-AMOUNT-AT          PIC 9(13)V99.
014200         10  LK-FB-OPEN-INT-CNT       PIC 9(9) COMP.
014300 01  LK-FUTBAR-TABLE-CNT              PIC 9(5) COMP.
014400*
014500 01  LK-SNAPSHOT-AREA.
014600     05  LK-SNP-TRADE-DTE             PIC 9(8).
014700     05  LK-SNP-MAIN-TS-CODE          PIC X(12).
014800     05  LK-SNP-NEXT-TS-CODE          PIC X(12).
014900     05  LK-SNP-MAIN-OPEN-AMT         PIC 9(5)V99.
015000     05  LK-SNP-MAIN-PRE-SETTLE-AMT   PIC 9(5)V99.
015100     05  LK-SNP-NEXT-OPEN-AMT         PIC 9(5)V99.
015200     05  LK-SNP-NEXT-PRE-SETTLE-AMT   PIC 9(5)V99.
015300     05  LK-SNP-INDEX-CLOSE-AMT       PIC 9(5)V99.
015400     05  LK-SNP-RELATIVE-BASIS-RTE    PIC S9(1)V9(6).
015500*
015600 01  LK-FIXEDLOT-AREA.
015700     05  LK-FXL-STRATEGY-NAV-AMT      PIC 9(3)V9(6).
015800     05  LK-FXL-BENCHMARK-NAV-AMT     PIC 9(3)V9(6).
015900*
016000 PROCEDURE DIVISION USING LK-MODE-CDE
016100                           LK-RUN-PARAMETERS
016200                           LK-TARGET-AREA
016300                           LK-TODAYS-DTE
016400                           LK-FUTBAR-TABLE LK-FUTBAR-TABLE-CNT
016500                           LK-SNAPSHOT-AREA
016600                           LK-FIXEDLOT-AREA.
016700*
016800 0000-MAIN-CONTROL.
016900     IF WS-FIRST-CALL
017000         PERFORM 0100-INITIALIZE-STATE THRU 0100-EXIT
017100     END-IF.
017200     EVALUATE TRUE
017300         WHEN LK-MODE-REBALANCE
017400             PERFORM 1000-REBALANCE-FIXED-LOT THRU 1000-EXIT
017500         WHEN LK-MODE-SETTLE
017600             PERFORM 2000-SETTLE-FIXED-LOT THRU 2000-EXIT
017700     END-EVALUATE.
017800     MOVE WS-FXL-STRATEGY-NAV-WORK  TO LK-FXL-STRATEGY-NAV-AMT.
017900     MOVE WS-FXL-BENCHMARK-NAV-WORK TO LK-FXL-BENCHMARK-NAV-AMT.
018000     GOBACK.
018100*
018200 0100-INITIALIZE-STATE.
018300     MOVE 'N' TO WS-FIRST-CALL-SWITCH.
018400     MOVE 1.000000 TO WS-FXL-STRATEGY-NAV-WORK.
018500     MOVE 1.000000 TO WS-FXL-BENCHMARK-NAV-WORK.
018600     MOVE LK-SNP-INDEX-CLOSE-AMT TO WS-FXL-PREV-INDEX-CLOSE-AMT.
018700     MOVE ZERO TO WS-FXL-CASH-AMT.
018800     MOVE ZERO TO WS-FXL-VOLUME-CNT.
018900 0100-EXIT.
019000     EXIT.
019100*
019200*    U13 - REBALANCE THE SHADOW POSITION TO THE SAME CONTRACT
019300*    THE MAIN ENGINE IS ROLLING INTO, BUT HOLDING A FIXED LOT
019400*    COUNT FROM RUNPARM RATHER THAN THE LEVERAGE-SIZED TARGET
019500 1000-REBALANCE-FIXED-LOT.
019600     IF LK-TGT-TS-CODE = SPACES
019700         GO TO 1000-EXIT
019800     END-IF.
019900     IF LK-TGT-ROLL-YES AND WS-FXL-VOLUME-CNT NOT = ZERO
020000         PERFORM 1100-CLOSE-OLD-LEG THRU 1100-EXIT
020100     END-IF.
020200     IF WS-FXL-VOLUME-CNT = ZERO
020300         PERFORM 1200-OPEN-NEW-LEG THRU 1200-EXIT
020400     END-IF.
020500 1000-EXIT.
020600     EXIT.
020700*
020800 1100-CLOSE-OLD-LEG.
020900*    REALIZED PNL ON CLOSE IS TAKEN FROM LAST-SETTLE, NOT ENTRY -
021000*    2000-SETTLE-FIXED-LOT ALREADY BOOKED EVERY PRIOR DAY'S
021100*    ENTRY-TO-SETTLE MOVEMENT INTO CASH - IX-0275
021200     MOVE LK-SNP-MAIN-OPEN-AMT TO WS-EXEC-PRICE-AMT.
021300     COMPUTE WS-CMP-REALIZED-PNL-AMT =
021400         (WS-EXEC-PRICE-AMT - WS-FXL-LAST-SETTLE-AMT)
021500         * WS-FXL-VOLUME-CNT * WS-FXL-MULTIPLIER-CNT.
021600     COMPUTE WS-CMP-COMMISSION-AMT ROUNDED =
021700         WS-EXEC-PRICE-AMT * WS-FXL-VOLUME-CNT
021800         * WS-FXL-MULTIPLIER-CNT * LK-COMMISSION-RTE.
021900     ADD WS-CMP-REALIZED-PNL-AMT TO WS-FXL-CASH-AMT.
022000     SUBTRACT WS-CMP-COMMISSION-AMT FROM WS-FXL-CASH-AMT.
022100     MOVE ZERO TO WS-FXL-VOLUME-CNT.
022200 1100-EXIT.
022300     EXIT.
022400*
022500 1200-OPEN-NEW-LEG.
022600     IF LK-TGT-TS-CODE = LK-SNP-NEXT-TS-CODE
022700         MOVE LK-SNP-NEXT-OPEN-AMT TO WS-EXEC-PRICE-AMT
022800     ELSE
022900         MOVE LK-SNP-MAIN-OPEN-AMT TO WS-EXEC-PRICE-AMT
023000     END-IF.
023100     MOVE LK-TGT-TS-CODE         TO WS-FXL-TS-CODE.
023200     MOVE LK-FIXED-LOT-SIZE-CNT  TO WS-FXL-VOLUME-CNT.
023300     MOVE LK-TGT-MULTIPLIER-CNT  TO WS-FXL-MULTIPLIER-CNT.
023400     MOVE WS-EXEC-PRICE-AMT      TO WS-FXL-ENTRY-PRICE-AMT.
023500     MOVE WS-EXEC-PRICE-AMT      TO WS-FXL-LAST-SETTLE-AMT.
023600     IF WS-FXL-NOTIONAL-BASE-AMT = ZERO
023700         COMPUTE WS-FXL-NOTIONAL-BASE-AMT =
023800             WS-EXEC-PRICE-AMT * LK-FIXED-LOT-SIZE-CNT
023900             * LK-TGT-MULTIPLIER-CNT
024000     END-IF.
024100     COMPUTE WS-CMP-COMMISSION-AMT ROUNDED =
024200         WS-EXEC-PRICE-AMT * LK-FIXED-LOT-SIZE-CNT
024300         * LK-TGT-MULTIPLIER-CNT * LK-COMMISSION-RTE.
024400     SUBTRACT WS-CMP-COMMISSION-AMT FROM WS-FXL-CASH-AMT.
024500 1200-EXIT.
024600     EXIT.
024700*
024800*    U13 - MARK THE SHADOW POSITION TO TODAY'S SETTLE AND
024900*    COMPOUND BOTH THE SHADOW STRATEGY NAV AND THE BENCHMARK
025000*    NAV FOR TODAY
025100 2000-SETTLE-FIXED-LOT.
025200     IF WS-FXL-VOLUME-CNT NOT = ZERO
025300         MOVE 'N' TO WS-SETTLE-FOUND-SWITCH
025400         SET WS-SUB-1 TO 1
025500         PERFORM 2100-FIND-SETTLE-PRICE THRU 2100-EXIT
025600             LK-FUTBAR-TABLE-CNT TIMES
025700         IF WS-SETTLE-WAS-FOUND
025800             COMPUTE WS-CMP-EQUITY-DELTA-AMT =
025900                 (WS-SETTLE-PRICE-AMT - WS-FXL-LAST-SETTLE-AMT)
026000                 * WS-FXL-VOLUME-CNT * WS-FXL-MULTIPLIER-CNT
026100             ADD WS-CMP-EQUITY-DELTA-AMT TO WS-FXL-CASH-AMT
026200             MOVE WS-SETTLE-PRICE-AMT TO WS-FXL-LAST-SETTLE-AMT
026300         END-IF
026400     END-IF.
026500     COMPUTE WS-FXL-STRATEGY-NAV-WORK ROUNDED =
026600         (WS-FXL-NOTIONAL-BASE-AMT + WS-FXL-CASH-AMT)
026700         / WS-FXL-NOTIONAL-BASE-AMT
026800         ON SIZE ERROR
026900             CONTINUE
027000     END-COMPUTE.
027100     IF WS-FXL-PREV-INDEX-CLOSE-AMT GREATER THAN ZERO
027200        AND LK-SNP-INDEX-CLOSE-AMT GREATER THAN ZERO
027300         COMPUTE WS-FXL-BENCHMARK-NAV-WORK ROUNDED =
027400             WS-FXL-BENCHMARK-NAV-WORK
027500             * LK-SNP-INDEX-CLOSE-AMT
027600             / WS-FXL-PREV-INDEX-CLOSE-AMT
027700             ON SIZE ERROR
027800                 CONTINUE
027900         END-COMPUTE
028000     END-IF.
028100     IF LK-SNP-INDEX-CLOSE-AMT GREATER THAN ZERO
028200         MOVE LK-SNP-INDEX-CLOSE-AMT TO WS-FXL-PREV-INDEX-CLOSE-AMT
028300     END-IF.
028400 2000-EXIT.
028500     EXIT.
028600*
028700 2100-FIND-SETTLE-PRICE.
028800     IF LK-FB-TS-CODE (WS-SUB-1) = WS-FXL-TS-CODE
028900        AND LK-FB-TRADE-DTE (WS-SUB-1) = LK-TODAYS-DTE
029000         MOVE LK-FB-SETTLE-AMT (WS-SUB-1) TO WS-SETTLE-PRICE-AMT
029100         SET WS-SETTLE-WAS-FOUND TO TRUE
029200     END-IF.
029300     SET WS-SUB-1 UP BY 1.
029400 2100-EXIT.
029500     EXIT.
