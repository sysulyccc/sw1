000100*****************************************************************
000200*                                                               *
000300*   IXB0200  --  CONTRACT CHAIN QUERY SUBPROGRAM                *
000400*   ------------------------------------------------------------
000500*   CALLED BY THE STRATEGY ENGINE (IXB0500) AND THE SNAPSHOT    *
000600*   BUILDER (IXB0300) TO ANSWER QUESTIONS AGAINST THE IN-       *
000700*   MEMORY CONTRACT MASTER AND FUTURES BAR TABLES BUILT BY THE  *
000800*   DRIVER (IXB0100) -- WHICH CONTRACTS ARE ACTIVE AS OF A      *
000900*   GIVEN DATE, WHICH IS THE MAIN (MOST LIQUID) CONTRACT, HOW   *
001000*   MANY TRADING DAYS REMAIN TO EXPIRY, AND SO ON.  NO FILES    *
001100*   ARE OPENED HERE -- EVERYTHING ARRIVES ON THE LINKAGE        *
001200*   SECTION.                                                    *
001300*                                                               *
001400*****************************************************************
001500*        L O G   O F   C H A N G E S                            *
001600*****************************************************************
001700*  DATE     BY   REQ#     DESCRIPTION                           *
001800*  -------- ---- -------- -------------------------------------*
001900*  06/21/95 JRM  IX-0038  INITIAL VERSION - NEAREST/MAIN ONLY     IX0038
002000*  02/16/96 JRM  IX-0065  ADDED ACTIVE-CONTRACTS REQUEST          IX0065
002100*  11/12/98 DWK  IX-0108  ADDED NEAREST-K REQUEST FOR SMART ROLL  IX0108
002200*  03/30/99 DWK  IX-0126  Y2K - EXPIRY ARITHMETIC REDONE ON 9(8)  IX0126
002300*                         DATES, NO 2-DIGIT YEAR COMPARES         IX0126
002400*  08/23/02 TLN  IX-0174  ADDED TRADING-DAYS-TO-EXPIRY REQUEST    IX0174
002500*  05/10/07 TLN  IX-0222  ADDED EXPIRING-AFTER REQUEST FOR THE    IX0222
002600*                         LIQUIDITY ROLL LOOKAHEAD GUARD          IX0222
002700*  04/05/13 SHR  IX-0277  4010-FIND-CONTRACT-DAYS AND             IX0277
002800*                         5010-CHECK-ONE-EXPIRY WERE KEYING      IX0277
002900*                         DAYS-TO-EXPIRY OFF LAST-DLVY-DTE -      IX0277
003000*                         THAT FIELD IS CARRIED ONLY, NOT USED    IX0277
003100*                         IN LOGIC.  BOTH NOW USE DELIST-DTE       IX0277
003200*****************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.    IXB0200.
003500 AUTHOR.        J. R. MUNOZ.
003600 INSTALLATION.  FUTURES RESEARCH - SYSTEMS DEVELOPMENT.
003700 DATE-WRITTEN.  06/21/95.
003800 DATE-COMPILED.
003900 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
004000*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-3090.
004400 OBJECT-COMPUTER. IBM-3090.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-0 ON STATUS IS IXB-TRACE-SWITCH.
004800*
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100 01  WS-WORK-FIELDS.
005200     05  WS-SUB-1                   PIC 9(5) COMP.
005300     05  WS-SUB-2                   PIC 9(5) COMP.
005400     05  WS-BEST-VOLUME-CNT         PIC 9(9) COMP VALUE ZERO.
005500     05  WS-BEST-OI-CNT             PIC 9(9) COMP VALUE ZERO.
005600     05  WS-CALENDAR-DAY-CNT        PIC 9(5) COMP VALUE ZERO.
005700     05  WS-NEAREST-LIST-CNT        PIC 9(3) COMP VALUE ZERO.
005800     05  FILLER                     PIC X(10).
005900*
006000*    DATE ARITHMETIC WORK AREA (CC/YY/MM/DD VIEW OF A 9(8) DATE,
006100*    KEPT AS A NAMED REDEFINES THE SAME WAY THE MASTER RECORDS DO)
006200 01  WS-DATE-WORK-AREA.
006300     05  WS-DTE-PACKED              PIC 9(8).
006400 01  WS-DATE-BROKEN-DOWN REDEFINES WS-DATE-WORK-AREA.
006500     05  WS-DTE-CCYY                PIC 9(4).
006600     05  WS-DTE-MM                  PIC 9(2).
006700     05  WS-DTE-DD                  PIC 9(2).
006800*
006900*    CANDIDATE-SLOT SCRATCH AREA, KEPT AS AN ALTERNATE NUMERIC
007000*    VIEW OF THE SAME BYTES SO A SLOT CAN BE TESTED AS A SINGLE
007100*    COMPARAND WITHOUT THREE SEPARATE IF'S
007200 01  WS-SLOT-DELIST-GROUP.
007300     05  WS-SLOT-DELIST-DTE-1       PIC 9(8) VALUE 99999999.
007400     05  WS-SLOT-DELIST-DTE-2       PIC 9(8) VALUE 99999999.
007500     05  WS-SLOT-DELIST-DTE-3       PIC 9(8) VALUE 99999999.
007600 01  WS-SLOT-DELIST-ALT-VIEW REDEFINES WS-SLOT-DELIST-GROUP.
007700     05  WS-SLOT-DELIST-X           PIC X(24).
007800*
007900 LINKAGE SECTION.
008000 01  LK-REQUEST-AREA.
008100     05  LK-REQUEST-CDE             PIC X(2).
008200         88  LK-REQ-ACTIVE-CONTRACTS    VALUE 'AC'.
008300         88  LK-REQ-NEAREST-K           VALUE 'NK'.
008400         88  LK-REQ-MAIN-CONTRACT       VALUE 'MC'.
008500         88  LK-REQ-DAYS-TO-EXPIRY      VALUE 'DE'.
008600         88  LK-REQ-TRADE-DAYS-TO-EXP   VALUE 'TD'.
008700         88  LK-REQ-EXPIRING-AFTER      VALUE 'EA'.
008800     05  LK-AS-OF-DTE               PIC 9(8).
008900     05  LK-REQUEST-FUT-CODE        PIC X(2).
009000     05  LK-REQUEST-TS-CODE         PIC X(12).
009100     05  LK-REQUEST-K-CNT           PIC 9(2) COMP.
009200     05  LK-REQUEST-DAYS-CNT        PIC 9(3) COMP.
009300     05  FILLER                     PIC X(05).
009400*
009500 01  LK-CONTRACT-TABLE.
009600     05  LK-CT-ENTRY OCCURS 500 TIMES.
009700         10  LK-CT-TS-CODE           PIC X(12).
009800         10  LK-CT-FUT-CODE          PIC X(02).
009900         10  LK-CT-MULTIPLIER-CNT    PIC 9(4) COMP.
010000         10  LK-CT-LIST-DTE          PIC 9(8).
010100         10  LK-CT-DELIST-DTE        PIC 9(8).
010200         10  LK-CT-LAST-DLVY-DTE     PIC 9(8).
010300         10  LK-CT-NAME               PIC X(20).
010400 01  LK-CONTRACT-TABLE-CNT           PIC 9(4) COMP.
010500*
010600 01  LK-FUTBAR-TABLE.
010700     05  LK-FB-ENTRY OCCURS 8000 TIMES.
010800         10  LK-FB-TS-CODE           PIC X(12).
010900         10  LK-FB-TRADE-DTE         PIC 9(8).
011000         10  LK-FB-OPEN-AMT          PIC 9(5)V99.
011100         10  LK-FB-HIGH-AMT          PIC 9(5)V99.
011200         10  LK-FB-LOW-AMT           PIC 9(5)V99.
011300         10  LK-FB-CLOSE-AMT         PIC 9(5)V99.
011400         10  LK-FB-SETTLE-AMT        PIC 9(5)V99.
011500         10  LK-FB-PRE-SETTLE-AMT    PIC 9(5)V99.
011600         10  LK-FB-VOLUME-CNT        PIC 9(9) COMP.
011700         10  LK-FB-AMOUNT-AT         PIC 9(13)V99.
011800         10  LK-FB-OPEN-INT-CNT      PIC 9(9) COMP.
011900 01  LK-FUTBAR-TABLE-CNT             PIC 9(5) COMP.
012000*
012100 01  LK-RESPONSE-AREA.
012200     05  LK-RESP-TS-CODE-1          PIC X(12).
012300     05  LK-RESP-TS-CODE-2          PIC X(12).
012400     05  LK-RESP-TS-CODE-3          PIC X(12).
012500     05  LK-RESP-FOUND-SWITCH       PIC X(01).
012600         88  LK-RESP-FOUND              VALUE 'Y'.
012700         88  LK-RESP-NOT-FOUND          VALUE 'N'.
012800     05  LK-RESP-COUNT-CNT          PIC 9(3) COMP.
012900     05  LK-RESP-DAYS-CNT           PIC 9(5) COMP.
013000 01  LK-RESPONSE-ALT-VIEW REDEFINES LK-RESPONSE-AREA.
013100     05  LK-RESP-TS-CODES-GROUP     PIC X(36).
013200     05  FILLER                     PIC X(09).
013300*
013400 PROCEDURE DIVISION USING LK-REQUEST-AREA
013500                           LK-CONTRACT-TABLE LK-CONTRACT-TABLE-CNT
013600                           LK-FUTBAR-TABLE LK-FUTBAR-TABLE-CNT
013700                           LK-RESPONSE-AREA.
013800*
013900 0000-MAIN-CONTROL.
014000     SET LK-RESP-NOT-FOUND TO TRUE.
014100     MOVE SPACES TO LK-RESP-TS-CODE-1 LK-RESP-TS-CODE-2
014200                    LK-RESP-TS-CODE-3.
014300     MOVE ZERO TO LK-RESP-COUNT-CNT LK-RESP-DAYS-CNT.
014400     EVALUATE TRUE
014500         WHEN LK-REQ-ACTIVE-CONTRACTS
014600             PERFORM 1000-LIST-ACTIVE THRU 1000-EXIT
014700         WHEN LK-REQ-NEAREST-K
014800             PERFORM 2000-NEAREST-K THRU 2000-EXIT
014900         WHEN LK-REQ-MAIN-CONTRACT
015000             PERFORM 3000-MAIN-CONTRACT THRU 3000-EXIT
015100         WHEN LK-REQ-DAYS-TO-EXPIRY
015200             PERFORM 4000-DAYS-TO-EXPIRY THRU 4000-EXIT
015300         WHEN LK-REQ-TRADE-DAYS-TO-EXP
015400             PERFORM 4100-TRADE-DAYS-TO-EXPIRY THRU 4100-EXIT
015500         WHEN LK-REQ-EXPIRING-AFTER
015600             PERFORM 5000-EXPIRING-AFTER THRU 5000-EXIT
015700         WHEN OTHER
015800             DISPLAY 'IXB0200 - UNKNOWN REQUEST CODE ' LK-REQUEST-CDE
015900     END-EVALUATE.
016000     GOBACK.
016100*
016200*    U2 - LIST CONTRACTS OF THE REQUESTED PRODUCT THAT ARE LISTED
016300*    AND NOT YET DELISTED AS OF THE SNAPSHOT DATE
016400 1000-LIST-ACTIVE.
016500     SET WS-SUB-1 TO 1.
016600     PERFORM 1010-CHECK-ONE-CONTRACT THRU 1010-EXIT
016700         LK-CONTRACT-TABLE-CNT TIMES.
016800 1000-EXIT.
016900     EXIT.
017000*
017100 1010-CHECK-ONE-CONTRACT.
017200     IF LK-CT-FUT-CODE (WS-SUB-1) = LK-REQUEST-FUT-CODE
017300        AND LK-CT-LIST-DTE (WS-SUB-1) NOT GREATER THAN LK-AS-OF-DTE
017400        AND LK-CT-DELIST-DTE (WS-SUB-1) GREATER THAN LK-AS-OF-DTE
017500         ADD 1 TO LK-RESP-COUNT-CNT
017600         SET LK-RESP-FOUND TO TRUE
017700     END-IF.
017800     SET WS-SUB-1 UP BY 1.
017900 1010-EXIT.
018000     EXIT.
018100*
018200*    U2 - FIND THE NEAREST K ACTIVE CONTRACTS BY LIST DATE,
018300*    NEAREST-EXPIRY FIRST (SUPPORTS K OF 1 TO 3, WHICH COVERS
018400*    EVERY STRATEGY'S MAIN/NEXT/FAR-MONTH LOOKUP)
018500 2000-NEAREST-K.
018600     MOVE 99999999 TO WS-SLOT-DELIST-DTE-1 WS-SLOT-DELIST-DTE-2
018700                       WS-SLOT-DELIST-DTE-3.
018800     MOVE SPACES TO LK-RESP-TS-CODE-1 LK-RESP-TS-CODE-2
018900                    LK-RESP-TS-CODE-3.
019000     SET WS-SUB-1 TO 1.
019100     PERFORM 2010-RANK-ONE-CONTRACT THRU 2010-EXIT
019200         LK-CONTRACT-TABLE-CNT TIMES.
019300     IF LK-RESP-TS-CODE-1 NOT = SPACES
019400         SET LK-RESP-FOUND TO TRUE
019500     END-IF.
019600 2000-EXIT.
019700     EXIT.
019800*
019900 2010-RANK-ONE-CONTRACT.
020000     IF LK-CT-FUT-CODE (WS-SUB-1) = LK-REQUEST-FUT-CODE
020100        AND LK-CT-LIST-DTE (WS-SUB-1) NOT GREATER THAN LK-AS-OF-DTE
020200        AND LK-CT-DELIST-DTE (WS-SUB-1) GREATER THAN LK-AS-OF-DTE
020300        AND LK-CT-DELIST-DTE (WS-SUB-1) LESS THAN
020400            WS-SLOT-DELIST-DTE-1
020500         PERFORM 2020-SHIFT-DOWN THRU 2020-EXIT
020600     END-IF.
020700     SET WS-SUB-1 UP BY 1.
020800 2010-EXIT.
020900     EXIT.
021000*
021100*    SHIFTS THE CANDIDATE INTO SLOT 1, PUSHING OLDER CANDIDATES
021200*    DOWN TO 2 AND 3 (A 3-DEEP INSERTION SORT ON DELIST-DTE)
021300 2020-SHIFT-DOWN.
021400     MOVE LK-RESP-TS-CODE-2      TO LK-RESP-TS-CODE-3.
021500     MOVE WS-SLOT-DELIST-DTE-2   TO WS-SLOT-DELIST-DTE-3.
021600     MOVE LK-RESP-TS-CODE-1      TO LK-RESP-TS-CODE-2.
021700     MOVE WS-SLOT-DELIST-DTE-1   TO WS-SLOT-DELIST-DTE-2.
021800     MOVE LK-CT-TS-CODE (WS-SUB-1) TO LK-RESP-TS-CODE-1.
021900     MOVE LK-CT-DELIST-DTE (WS-SUB-1) TO WS-SLOT-DELIST-DTE-1.
022000 2020-EXIT.
022100     EXIT.
022200*
022300*    U2 - MAIN CONTRACT = THE ACTIVE CONTRACT WITH THE HIGHEST
022400*    PRIOR-DAY VOLUME (FALLS BACK TO OPEN INTEREST ON A TIE)
022500 3000-MAIN-CONTRACT.
022600     MOVE ZERO TO WS-BEST-VOLUME-CNT WS-BEST-OI-CNT.
022700     SET WS-SUB-1 TO 1.
022800     PERFORM 3010-RANK-ONE-BAR THRU 3010-EXIT
022900         LK-FUTBAR-TABLE-CNT TIMES.
023000 3000-EXIT.
023100     EXIT.
023200*
023300 3010-RANK-ONE-BAR.
023400     IF LK-FB-TRADE-DTE (WS-SUB-1) = LK-AS-OF-DTE
023500         SET WS-SUB-2 TO 1
023600         PERFORM 3020-MATCH-CONTRACT THRU 3020-EXIT
023700             LK-CONTRACT-TABLE-CNT TIMES
023800     END-IF.
023900     SET WS-SUB-1 UP BY 1.
024000 3010-EXIT.
024100     EXIT.
024200*
024300 3020-MATCH-CONTRACT.
024400     IF LK-CT-TS-CODE (WS-SUB-2) = LK-FB-TS-CODE (WS-SUB-1)
024500        AND LK-CT-FUT-CODE (WS-SUB-2) = LK-REQUEST-FUT-CODE
024600         IF LK-FB-VOLUME-CNT (WS-SUB-1) GREATER THAN
024700            WS-BEST-VOLUME-CNT
024800             MOVE LK-FB-VOLUME-CNT (WS-SUB-1) TO WS-BEST-VOLUME-CNT
024900             MOVE LK-FB-OPEN-INT-CNT (WS-SUB-1) TO WS-BEST-OI-CNT
025000             MOVE LK-FB-TS-CODE (WS-SUB-1) TO LK-RESP-TS-CODE-1
025100             SET LK-RESP-FOUND TO TRUE
025200         END-IF
025300     END-IF.
025400     SET WS-SUB-2 UP BY 1.
025500 3020-EXIT.
025600     EXIT.
025700*
025800*    U2 - CALENDAR DAYS FROM AS-OF-DTE TO THE CONTRACT'S LAST
025900*    DELIVERY DATE (SIMPLE CCYYMMDD SUBTRACTION, GOOD ENOUGH FOR
026000*    A ROLL-WINDOW TEST - NOT A TRUE JULIAN DAY COUNT)
026100 4000-DAYS-TO-EXPIRY.
026200     SET WS-SUB-1 TO 1.
026300     PERFORM 4010-FIND-CONTRACT-DAYS THRU 4010-EXIT
026400         LK-CONTRACT-TABLE-CNT TIMES.
026500 4000-EXIT.
026600     EXIT.
026700*
026800 4010-FIND-CONTRACT-DAYS.
026900*    DAYS-TO-EXPIRY IS DELIST-DTE MINUS AS-OF-DTE - LAST-DLVY-DTE
027000*    IS CARRIED ON THE MASTER BUT NEVER USED IN ROLL-TIMING LOGIC
027100*    - IX-0277
027200     IF LK-CT-TS-CODE (WS-SUB-1) = LK-REQUEST-TS-CODE
027300         COMPUTE LK-RESP-DAYS-CNT =
027400             LK-CT-DELIST-DTE (WS-SUB-1) - LK-AS-OF-DTE
027500         SET LK-RESP-FOUND TO TRUE
027600     END-IF.
027700     SET WS-SUB-1 UP BY 1.
027800 4010-EXIT.
027900     EXIT.
028000*
028100*    U2 - TRADING DAYS TO EXPIRY = COUNT OF FUTBAR ROWS FOR THIS
028200*    CONTRACT WHOSE TRADE-DTE FALLS BETWEEN AS-OF-DTE AND THE
028300*    LAST DELIVERY DATE (INCLUSIVE)
028400 4100-TRADE-DAYS-TO-EXPIRY.
028500     MOVE ZERO TO WS-CALENDAR-DAY-CNT.
028600     PERFORM 4000-DAYS-TO-EXPIRY THRU 4000-EXIT.
028700     SET WS-SUB-1 TO 1.
028800     PERFORM 4110-COUNT-ONE-BAR THRU 4110-EXIT
028900         LK-FUTBAR-TABLE-CNT TIMES.
029000     MOVE WS-CALENDAR-DAY-CNT TO LK-RESP-DAYS-CNT.
029100 4100-EXIT.
029200     EXIT.
029300*
029400 4110-COUNT-ONE-BAR.
029500     IF LK-FB-TS-CODE (WS-SUB-1) = LK-REQUEST-TS-CODE
029600        AND LK-FB-TRADE-DTE (WS-SUB-1) NOT LESS THAN LK-AS-OF-DTE
029700         ADD 1 TO WS-CALENDAR-DAY-CNT
029800     END-IF.
029900     SET WS-SUB-1 UP BY 1.
030000 4110-EXIT.
030100     EXIT.
030200*
030300*    U2 - IS ANY CONTRACT OF THIS PRODUCT DUE TO EXPIRE WITHIN
030400*    LK-REQUEST-DAYS-CNT CALENDAR DAYS OF AS-OF-DTE (USED BY THE
030500*    LIQUIDITY-ROLL LOOKAHEAD GUARD)
030600 5000-EXPIRING-AFTER.
030700     SET WS-SUB-1 TO 1.
030800     PERFORM 5010-CHECK-ONE-EXPIRY THRU 5010-EXIT
030900         LK-CONTRACT-TABLE-CNT TIMES.
031000 5000-EXIT.
031100     EXIT.
031200*
031300 5010-CHECK-ONE-EXPIRY.
031400*    SAME DELIST-DTE BASIS AS 4010-FIND-CONTRACT-DAYS - IX-0277
031500     IF LK-CT-FUT-CODE (WS-SUB-1) = LK-REQUEST-FUT-CODE
031600        AND LK-CT-TS-CODE (WS-SUB-1) = LK-REQUEST-TS-CODE
031700         COMPUTE WS-CALENDAR-DAY-CNT =
031800             LK-CT-DELIST-DTE (WS-SUB-1) - LK-AS-OF-DTE
031900         IF WS-CALENDAR-DAY-CNT NOT GREATER THAN LK-REQUEST-DAYS-CNT
032000             SET LK-RESP-FOUND TO TRUE
032100         END-IF
032200     END-IF.
032300     SET WS-SUB-1 UP BY 1.
032400 5010-EXIT.
032500     EXIT.
