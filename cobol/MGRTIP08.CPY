000100*****************************************************************
000200*                                                               *
000300*   MGRTIP08  --  MARGIN-RATE RECORD                           *
000400*   -----------------------------------                        *
000500*   ONE ENTRY PER PRODUCT PER EFFECTIVE DATE.  OPTIONAL INPUT - *
000600*   WHEN THE FILE IS ABSENT THE ENGINE DEFAULT RATE APPLIES.    *
000700*   NEW LAYOUT - NO PRIOR TIPnn COVERED A RATE SHAPE; BUILT TO  *
000800*   MATCH THE FAMILY'S DETAIL-RECORD/REDEFINES CONVENTION.      *
000900*                                                               *
001000*****************************************************************
001100*        L O G   O F   C H A N G E S                            *
001200*****************************************************************
001300*  DATE     BY   REQ#     DESCRIPTION                           *
001400*  -------- ---- -------- -------------------------------------*
001500*  08/17/02 TLN  IX-0168  INITIAL LAYOUT - DYNAMIC MARGIN RATES   IX0168
001600*  05/05/07 TLN  IX-0217  RATIO STORED AS PERCENT, 9(3)V99        IX0217
001700*  01/11/13 SHR  IX-0262  ADDED ALTERNATE FRACTION-VIEW REDEFINES IX0262
001800*****************************************************************
001900 01  MGR-MARGIN-RATE-RECORD.
002000     05  MGR-RECORD-TYPE-CDE            PIC X(3).
002100         88  MGR-RECORD-TYPE-RATE           VALUE 'MGR'.
002200     05  MGR-SEQUENCE-NUMBER            PIC 9(3).
002300     05  MGR-DETAIL-RECORD-1.
002400         10  MGR-FUT-CODE                PIC X(2).
002500         10  MGR-TRADE-DTE.
002600             15  MGR-TRADE-YYYY-DTE.
002700                 20  MGR-TRADE-CC-DTE    PIC 9(2).
002800                 20  MGR-TRADE-YY-DTE    PIC 9(2).
002900             15  MGR-TRADE-MM-DTE        PIC 9(2).
003000             15  MGR-TRADE-DD-DTE        PIC 9(2).
003100         10  MGR-LONG-MARGIN-RATIO-PCT   PIC 9(3)V99.
003200         10  FILLER                      PIC X(50).
003300     05  MGR-DETAIL-RECORD-2 REDEFINES MGR-DETAIL-RECORD-1.
003400         10  MGR-ALT-FUT-CODE            PIC X(2).
003500         10  MGR-ALT-TRADE-DTE           PIC 9(8).
003600         10  MGR-LONG-MARGIN-FRACTION    PIC V9(4).
003700         10  FILLER                      PIC X(50).
