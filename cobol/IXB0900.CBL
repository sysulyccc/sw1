000100*****************************************************************
000200*                                                               *
000300*   IXB0900  --  PERFORMANCE ANALYZER / REPORT WRITER           *
000400*   ------------------------------------------------------------
000500*   TAKES THE COMPLETED NAV HISTORY FOR A RUN AND BOILS IT DOWN  *
000600*   TO THE RETURN/RISK STATISTICS THE DESK WANTS TO SEE, THEN    *
000700*   FORMATS THE RESULT AS PRINT LINES FOR THE DRIVER TO WRITE TO *
000800*   RPTOUT.  THIS PROGRAM DOES NO FILE I/O OF ITS OWN - ONLY THE *
000900*   DRIVER OPENS FILES (SEE IXB0100).                            *
001000*                                                               *
001100*****************************************************************
001200*        L O G   O F   C H A N G E S                            *
001300*****************************************************************
001400*  DATE     BY   REQ#     DESCRIPTION                           *
001500*  -------- ---- -------- -------------------------------------*
001600*  06/28/95 JRM  IX-0042  INITIAL VERSION - RETURN/VOL/SHARPE/    IX0042
001700*                         DRAWDOWN ONLY                           IX0042
001800*  03/04/96 JRM  IX-0070  ADDED CALMAR AND WIN RATE               IX0070
001900*  11/21/98 DWK  IX-0112  ADDED ALPHA, TRACKING ERROR, INFORMATION IX0112
002000*                         RATIO AND THE EXCESS-NAV STATISTICS     IX0112
002100*  08/29/02 TLN  IX-0179  REPLACED THE BORROWED MATH-LIBRARY SQRT IX0179
002200*                         CALL WITH AN IN-LINE NEWTON'S-METHOD    IX0179
002300*                         ROUTINE (9000) - ONE LESS LINK-TIME     IX0179
002400*                         DEPENDENCY FOR THE NIGHTLY BATCH        IX0179
002500*  05/14/07 TLN  IX-0225  REPORT LINES NOW BUILT WITH STRING      IX0225
002600*                         RATHER THAN A CHAIN OF MOVEs - EASIER TO IX0225
002700*                         ADD THE AERY-ROLL NAME BELOW            IX0225
002800*  01/15/13 SHR  IX-0268  TOTAL-TRADES-CNT NOW PASSED IN BY THE   IX0268
002900*                         DRIVER INSTEAD OF BEING RECOUNTED HERE  IX0268
003000*  04/04/13 SHR  IX-0278  2010-ANNUALIZE-ONE WAS TAKING A SQUARE  IX0278
003100*                         ROOT OF (1+TOTAL) BEFORE RAISING TO     IX0278
003200*                         (1/YEARS) - HALVED THE EFFECTIVE        IX0278
003300*                         EXPONENT ON EVERY ANNUALIZED RETURN.    IX0278
003400*                         DROPPED THE EXTRA SQRT STEP             IX0278
003500*****************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.    IXB0900.
003800 AUTHOR.        D. W. KRAMER.
003900 INSTALLATION.  FUTURES RESEARCH - SYSTEMS DEVELOPMENT.
004000 DATE-WRITTEN.  06/28/95.
004100 DATE-COMPILED.
004200 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
004300*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-3090.
004700 OBJECT-COMPUTER. IBM-3090.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     UPSI-0 ON STATUS IS IXB-TRACE-SWITCH.
005100*
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400 01  WS-WORK-FIELDS.
005500     05  WS-SUB-1                   PIC 9(5) COMP.
005600     05  WS-SUB-2                   PIC 9(5) COMP.
005700     05  WS-RETURN-CNT               PIC 9(4) COMP VALUE ZERO.
005800     05  WS-WIN-COUNT-CNT            PIC 9(5) COMP VALUE ZERO.
005900     05  WS-EXCESS-WIN-COUNT-CNT     PIC 9(5) COMP VALUE ZERO.
006000     05  FILLER                      PIC X(04).
006100*
006200 01  WS-RETURN-TABLE.
006300     05  WS-RET-ENTRY OCCURS 3000 TIMES INDEXED BY RETI.
006400         10  WS-RET-STRAT-RTE        PIC S9(3)V9(8).
006500         10  WS-RET-BENCH-RTE        PIC S9(3)V9(8).
006600*
006700 01  WS-STAT-AREA.
006800     05  WS-TOTAL-RETURN-STRAT-RTE   PIC S9(3)V9(6) VALUE ZERO.
006900     05  WS-TOTAL-RETURN-BENCH-RTE   PIC S9(3)V9(6) VALUE ZERO.
007000     05  WS-YEARS-RTE                PIC S9(3)V9(6) VALUE ZERO.
007100     05  WS-ANN-RETURN-STRAT-RTE     PIC S9(3)V9(6) VALUE ZERO.
007200     05  WS-ANN-RETURN-BENCH-RTE     PIC S9(3)V9(6) VALUE ZERO.
007300     05  WS-ANN-VOL-STRAT-RTE        PIC S9(3)V9(6) VALUE ZERO.
007400     05  WS-SHARPE-RTE               PIC S9(3)V9(6) VALUE ZERO.
007500     05  WS-MAXDD-STRAT-RTE          PIC S9(3)V9(6) VALUE ZERO.
007600     05  WS-CALMAR-RTE               PIC S9(3)V9(6) VALUE ZERO.
007700     05  WS-ALPHA-RTE                PIC S9(3)V9(6) VALUE ZERO.
007800     05  WS-TRACKING-ERROR-RTE       PIC S9(3)V9(6) VALUE ZERO.
007900     05  WS-INFO-RATIO-RTE           PIC S9(3)V9(6) VALUE ZERO.
008000     05  WS-WIN-RATE-RTE             PIC S9(3)V9(6) VALUE ZERO.
008100     05  WS-EXCESS-WIN-RATE-RTE      PIC S9(3)V9(6) VALUE ZERO.
008200     05  WS-EXCESS-MAXDD-RTE         PIC S9(3)V9(6) VALUE ZERO.
008300     05  WS-EXCESS-CALMAR-RTE        PIC S9(3)V9(6) VALUE ZERO.
008400 01  WS-STAT-ALT-VIEW REDEFINES WS-STAT-AREA.
008500     05  WS-STAT-ALL-BYTES           PIC X(144).
008600*
008700 01  WS-CALC-FIELDS.
008800     05  WS-MEAN-RTE                 PIC S9(3)V9(8) VALUE ZERO.
008900     05  WS-SUMSQ-RTE                PIC S9(7)V9(8) VALUE ZERO.
009000     05  WS-RUNNING-MAX-RTE          PIC S9(5)V9(6) VALUE ZERO.
009100     05  WS-DRAWDOWN-RTE             PIC S9(3)V9(6) VALUE ZERO.
009200     05  WS-DIFF-RTE                 PIC S9(3)V9(8) VALUE ZERO.
009300     05  FILLER                      PIC X(06).
009400 01  WS-CALC-ALT-VIEW REDEFINES WS-CALC-FIELDS.
009500     05  WS-CALC-ALL-BYTES            PIC X(63).
009600*
009700*    HOUSE SQUARE-ROOT ROUTINE WORK AREA - NEWTON'S METHOD, 20
009800*    ITERATIONS, NO INTRINSIC FUNCTION CALL (SEE IX-0179)
009900 01  WS-SQRT-AREA.
010000     05  WS-SQRT-INPUT-RTE           PIC S9(7)V9(8) VALUE ZERO.
010100     05  WS-SQRT-RESULT-RTE          PIC S9(7)V9(8) VALUE ZERO.
010200     05  WS-SQRT-ITER-CNT            PIC 9(2) COMP.
010300 01  WS-SQRT-ALT-VIEW REDEFINES WS-SQRT-AREA.
010400     05  WS-SQRT-ALL-BYTES           PIC X(32).
010500*
010600 01  WS-STRATEGY-NAME                PIC X(20) VALUE SPACES.
010700*
010800 01  WS-PRINT-WORK.
010900     05  WS-PCT-EDIT-FIELD           PIC +ZZ9.99.
011000     05  WS-RATIO-EDIT-FIELD         PIC +Z9.99.
011100     05  WS-CNT-EDIT-FIELD           PIC ZZZZ9.
011200     05  WS-DTE-EDIT-FIELD           PIC 9(8).
011300     05  FILLER                      PIC X(08).
011400*
011500 LINKAGE SECTION.
011600 01  LK-RUN-PARAMETERS.
011700     05  LK-RECORD-TYPE-CDE             PIC X(3).
011800     05  LK-SEQUENCE-NUMBER             PIC 9(3).
011900     05  LK-ENGINE-AREA.
012000         10  LK-STRATEGY-CDE            PIC X(1).
012100             88  LK-STRATEGY-BASELINE        VALUE '1'.
012200             88  LK-STRATEGY-SMART-ROLL      VALUE '2'.
012300             88  LK-STRATEGY-LIQUIDITY-ROLL  VALUE '3'.
012400             88  LK-STRATEGY-BASIS-TIMING    VALUE '4'.
012500             88  LK-STRATEGY-BASIS-TIME-ROLL VALUE '5'.
012600             88  LK-STRATEGY-SPREAD-TIME-ROLL VALUE '6'.
012700             88  LK-STRATEGY-AERY-ROLL       VALUE '7'.
012800         10  FILLER                     PIC X(50).
012900     05  FILLER                         PIC X(52).
013000*
013100 01  LK-NAV-HISTORY-TABLE.
013200     05  LK-NAV-ENTRY OCCURS 3000 TIMES INDEXED BY NAVI.
013300         10  LK-NAV-TRADE-DTE        PIC 9(8).
013400         10  LK-NAV-STRATEGY-AMT     PIC 9(3)V9(6).
013500         10  LK-NAV-BENCHMARK-AMT    PIC 9(3)V9(6).
013600         10  LK-NAV-EXCESS-AMT       PIC S9(3)V9(6).
013700 01  LK-NAV-HISTORY-CNT               PIC 9(4) COMP.
013800*
013900 01  LK-TOTAL-TRADES-CNT              PIC 9(5) COMP.
014000*
014100 01  LK-REPORT-LINE-TABLE.
014200     05  LK-RPT-LINE OCCURS 80 TIMES INDEXED BY RPTI
014300                     PIC X(78).
014400 01  LK-REPORT-LINE-CNT               PIC 9(3) COMP.
014500*
014600 PROCEDURE DIVISION USING LK-RUN-PARAMETERS
014700                           LK-NAV-HISTORY-TABLE LK-NAV-HISTORY-CNT
014800                           LK-TOTAL-TRADES-CNT
014900                           LK-REPORT-LINE-TABLE LK-REPORT-LINE-CNT.
015000*
015100 0000-MAIN-CONTROL.
015200     MOVE ZERO TO LK-REPORT-LINE-CNT.
015300     IF LK-NAV-HISTORY-CNT LESS THAN 2
015400         GO TO 0000-EXIT
015500     END-IF.
015600     PERFORM 1000-BUILD-DAILY-RETURNS THRU 1000-EXIT.
015700     PERFORM 2000-COMPUTE-TOTAL-RETURNS THRU 2000-EXIT.
015800     PERFORM 2100-COMPUTE-VOLATILITY THRU 2100-EXIT.
015900     PERFORM 2200-COMPUTE-SHARPE THRU 2200-EXIT.
016000     PERFORM 2300-COMPUTE-DRAWDOWNS THRU 2300-EXIT.
016100     PERFORM 2400-COMPUTE-CALMAR THRU 2400-EXIT.
016200     PERFORM 2500-COMPUTE-WIN-RATES THRU 2500-EXIT.
016300     PERFORM 2600-COMPUTE-ALPHA-AND-IR THRU 2600-EXIT.
016400     PERFORM 2700-COMPUTE-EXCESS-STATS THRU 2700-EXIT.
016500     PERFORM 3000-BUILD-REPORT-LINES THRU 3000-EXIT.
016600 0000-EXIT.
016700     GOBACK.
016800*
016900*    DAILY RETURN r(t) = NAV(t)/NAV(t-1) - 1 FOR BOTH SERIES
017000 1000-BUILD-DAILY-RETURNS.
017100     MOVE ZERO TO WS-RETURN-CNT.
017200     SET WS-SUB-1 TO 2.
017300     PERFORM 1010-ONE-DAY-RETURN THRU 1010-EXIT
017400         LK-NAV-HISTORY-CNT TIMES.
017500 1000-EXIT.
017600     EXIT.
017700*
017800 1010-ONE-DAY-RETURN.
017900     IF WS-SUB-1 NOT GREATER THAN LK-NAV-HISTORY-CNT
018000         SET NAVI TO WS-SUB-1
018100         ADD 1 TO WS-RETURN-CNT
018200         SET RETI TO WS-RETURN-CNT
018300         IF LK-NAV-STRATEGY-AMT (NAVI - 1) GREATER THAN ZERO
018400             COMPUTE WS-RET-STRAT-RTE (RETI) ROUNDED =
018500                 (LK-NAV-STRATEGY-AMT (NAVI) /
018600                  LK-NAV-STRATEGY-AMT (NAVI - 1)) - 1
018700                 ON SIZE ERROR MOVE ZERO TO WS-RET-STRAT-RTE (RETI)
018800             END-COMPUTE
018900         ELSE
019000             MOVE ZERO TO WS-RET-STRAT-RTE (RETI)
019100         END-IF
019200         IF LK-NAV-BENCHMARK-AMT (NAVI - 1) GREATER THAN ZERO
019300             COMPUTE WS-RET-BENCH-RTE (RETI) ROUNDED =
019400                 (LK-NAV-BENCHMARK-AMT (NAVI) /
019500                  LK-NAV-BENCHMARK-AMT (NAVI - 1)) - 1
019600                 ON SIZE ERROR MOVE ZERO TO WS-RET-BENCH-RTE (RETI)
019700             END-COMPUTE
019800         ELSE
019900             MOVE ZERO TO WS-RET-BENCH-RTE (RETI)
020000         END-IF
020100     END-IF.
020200     SET WS-SUB-1 UP BY 1.
020300 1010-EXIT.
020400     EXIT.
020500*
020600*    TOTAL/ANNUALIZED RETURN, BOTH SERIES.  242 TRADING DAYS/YR,
020700*    COMPOUNDED FROM TOTAL RETURN OVER n/242 YEARS
020800 2000-COMPUTE-TOTAL-RETURNS.
020900     SET NAVI TO LK-NAV-HISTORY-CNT.
021000     IF LK-NAV-STRATEGY-AMT (1) GREATER THAN ZERO
021100         COMPUTE WS-TOTAL-RETURN-STRAT-RTE ROUNDED =
021200             (LK-NAV-STRATEGY-AMT (NAVI) /
021300              LK-NAV-STRATEGY-AMT (1)) - 1
021400             ON SIZE ERROR MOVE ZERO TO WS-TOTAL-RETURN-STRAT-RTE
021500         END-COMPUTE
021600     END-IF.
021700     IF LK-NAV-BENCHMARK-AMT (1) GREATER THAN ZERO
021800         COMPUTE WS-TOTAL-RETURN-BENCH-RTE ROUNDED =
021900             (LK-NAV-BENCHMARK-AMT (NAVI) /
022000              LK-NAV-BENCHMARK-AMT (1)) - 1
022100             ON SIZE ERROR MOVE ZERO TO WS-TOTAL-RETURN-BENCH-RTE
022200         END-COMPUTE
022300     END-IF.
022400     COMPUTE WS-YEARS-RTE ROUNDED =
022500         LK-NAV-HISTORY-CNT / 242
022600         ON SIZE ERROR MOVE 1 TO WS-YEARS-RTE
022700     END-COMPUTE.
022800     PERFORM 2010-ANNUALIZE-ONE THRU 2010-EXIT.
022900 2000-EXIT.
023000     EXIT.
023100*
023200*    ANN = (1+TOTAL) ** (1/YEARS) - 1, RAISED DIRECTLY - IX-0278
023300*    DROPPED A STRAY REPEATED-SQUARE-ROOT STEP THAT USED TO RUN
023400*    BEFORE THE ** (1/YEARS) BELOW; THAT HALVED THE EFFECTIVE
023500*    EXPONENT ON EVERY ANNUALIZED RETURN (AND EVERYTHING THAT
023600*    DEPENDS ON IT - SHARPE, CALMAR, ALPHA, EXCESS CALMAR, IR)
023700 2010-ANNUALIZE-ONE.
023800     IF WS-YEARS-RTE GREATER THAN ZERO
023900         COMPUTE WS-ANN-RETURN-STRAT-RTE ROUNDED =
024000          (1 + WS-TOTAL-RETURN-STRAT-RTE) ** (1 / WS-YEARS-RTE) - 1
024100             ON SIZE ERROR MOVE ZERO TO WS-ANN-RETURN-STRAT-RTE
024200         END-COMPUTE
024300         COMPUTE WS-ANN-RETURN-BENCH-RTE ROUNDED =
024400          (1 + WS-TOTAL-RETURN-BENCH-RTE) ** (1 / WS-YEARS-RTE) - 1
024500             ON SIZE ERROR MOVE ZERO TO WS-ANN-RETURN-BENCH-RTE
024600         END-COMPUTE
024700     END-IF.
024800 2010-EXIT.
024900     EXIT.
025000*
025100*    ANNUALIZED VOLATILITY = SAMPLE STDEV OF DAILY RETURNS *
025200*    SQRT(242)
025300 2100-COMPUTE-VOLATILITY.
025400     PERFORM 2110-STDEV-STRATEGY THRU 2110-EXIT.
025500     MOVE 242 TO WS-SQRT-INPUT-RTE.
025600     PERFORM 9000-COMPUTE-SQRT THRU 9000-EXIT.
025700     COMPUTE WS-ANN-VOL-STRAT-RTE ROUNDED =
025800         WS-MEAN-RTE * WS-SQRT-RESULT-RTE
025900         ON SIZE ERROR MOVE ZERO TO WS-ANN-VOL-STRAT-RTE
026000     END-COMPUTE.
026100 2100-EXIT.
026200     EXIT.
026300*
026400*    WS-MEAN-RTE IS REUSED HERE TO HOLD THE DAILY STDEV RESULT -
026500*    SEE THE COMMENT AT 2100
026600 2110-STDEV-STRATEGY.
026700     MOVE ZERO TO WS-SUMSQ-RTE.
026800     IF WS-RETURN-CNT GREATER THAN ZERO
026900         PERFORM 2115-MEAN-STRATEGY THRU 2115-EXIT
027000         SET WS-SUB-1 TO 1
027100         PERFORM 2120-SUMSQ-STRATEGY THRU 2120-EXIT
027200             WS-RETURN-CNT TIMES
027300         IF WS-RETURN-CNT GREATER THAN 1
027400             COMPUTE WS-SQRT-INPUT-RTE =
027500                 WS-SUMSQ-RTE / (WS-RETURN-CNT - 1)
027600                 ON SIZE ERROR MOVE ZERO TO WS-SQRT-INPUT-RTE
027700             END-COMPUTE
027800             PERFORM 9000-COMPUTE-SQRT THRU 9000-EXIT
027900             MOVE WS-SQRT-RESULT-RTE TO WS-MEAN-RTE
028000         END-IF
028100     END-IF.
028200 2110-EXIT.
028300     EXIT.
028400*
028500 2115-MEAN-STRATEGY.
028600     MOVE ZERO TO WS-MEAN-RTE.
028700     SET WS-SUB-1 TO 1.
028800     PERFORM 2116-SUM-ONE-RETURN THRU 2116-EXIT
028900         WS-RETURN-CNT TIMES.
029000     IF WS-RETURN-CNT GREATER THAN ZERO
029100         DIVIDE WS-RETURN-CNT INTO WS-MEAN-RTE
029200     END-IF.
029300 2115-EXIT.
029400     EXIT.
029500*
029600 2116-SUM-ONE-RETURN.
029700     SET RETI TO WS-SUB-1.
029800     ADD WS-RET-STRAT-RTE (RETI) TO WS-MEAN-RTE.
029900     SET WS-SUB-1 UP BY 1.
030000 2116-EXIT.
030100     EXIT.
030200*
030300 2120-SUMSQ-STRATEGY.
030400     SET RETI TO WS-SUB-1.
030500     COMPUTE WS-DIFF-RTE = WS-RET-STRAT-RTE (RETI) - WS-MEAN-RTE.
030600     ADD (WS-DIFF-RTE * WS-DIFF-RTE) TO WS-SUMSQ-RTE.
030700     SET WS-SUB-1 UP BY 1.
030800 2120-EXIT.
030900     EXIT.
031000*
031100*    SHARPE = (ANN RETURN - RF) / ANN VOL, RF = 2%
031200 2200-COMPUTE-SHARPE.
031300     IF WS-ANN-VOL-STRAT-RTE GREATER THAN ZERO
031400         COMPUTE WS-SHARPE-RTE ROUNDED =
031500             (WS-ANN-RETURN-STRAT-RTE - .02) / WS-ANN-VOL-STRAT-RTE
031600             ON SIZE ERROR MOVE ZERO TO WS-SHARPE-RTE
031700         END-COMPUTE
031800     ELSE
031900         MOVE ZERO TO WS-SHARPE-RTE
032000     END-IF.
032100 2200-EXIT.
032200     EXIT.
032300*
032400*    MAX DRAWDOWN = MOST NEGATIVE (NAV - RUNNING PEAK) / PEAK
032500 2300-COMPUTE-DRAWDOWNS.
032600     MOVE ZERO TO WS-MAXDD-STRAT-RTE.
032700     MOVE ZERO TO WS-RUNNING-MAX-RTE.
032800     SET NAVI TO 1.
032900     PERFORM 2310-ONE-DRAWDOWN-DAY THRU 2310-EXIT
033000         LK-NAV-HISTORY-CNT TIMES.
033100 2300-EXIT.
033200     EXIT.
033300*
033400 2310-ONE-DRAWDOWN-DAY.
033500     IF LK-NAV-STRATEGY-AMT (NAVI) GREATER THAN WS-RUNNING-MAX-RTE
033600         MOVE LK-NAV-STRATEGY-AMT (NAVI) TO WS-RUNNING-MAX-RTE
033700     END-IF.
033800     IF WS-RUNNING-MAX-RTE GREATER THAN ZERO
033900         COMPUTE WS-DRAWDOWN-RTE ROUNDED =
034000             (LK-NAV-STRATEGY-AMT (NAVI) - WS-RUNNING-MAX-RTE)
034100             / WS-RUNNING-MAX-RTE
034200             ON SIZE ERROR MOVE ZERO TO WS-DRAWDOWN-RTE
034300         END-COMPUTE
034400         IF WS-DRAWDOWN-RTE LESS THAN WS-MAXDD-STRAT-RTE
034500             MOVE WS-DRAWDOWN-RTE TO WS-MAXDD-STRAT-RTE
034600         END-IF
034700     END-IF.
034800     SET NAVI UP BY 1.
034900 2310-EXIT.
035000     EXIT.
035100*
035200*    CALMAR = ANN RETURN / |MAX DRAWDOWN|
035300 2400-COMPUTE-CALMAR.
035400     IF WS-MAXDD-STRAT-RTE NOT = ZERO
035500         COMPUTE WS-CALMAR-RTE ROUNDED =
035600             WS-ANN-RETURN-STRAT-RTE / (WS-MAXDD-STRAT-RTE * -1)
035700             ON SIZE ERROR MOVE ZERO TO WS-CALMAR-RTE
035800         END-COMPUTE
035900     ELSE
036000         MOVE ZERO TO WS-CALMAR-RTE
036100     END-IF.
036200 2400-EXIT.
036300     EXIT.
036400*
036500*    WIN RATE = FRACTION OF DAYS WITH A POSITIVE STRATEGY RETURN;
036600*    EXCESS WIN RATE = FRACTION OF DAYS STRATEGY BEAT BENCHMARK
036700 2500-COMPUTE-WIN-RATES.
036800     MOVE ZERO TO WS-WIN-COUNT-CNT WS-EXCESS-WIN-COUNT-CNT.
036900     SET WS-SUB-1 TO 1.
037000     PERFORM 2510-CHECK-ONE-DAY THRU 2510-EXIT
037100         WS-RETURN-CNT TIMES.
037200     IF WS-RETURN-CNT GREATER THAN ZERO
037300         COMPUTE WS-WIN-RATE-RTE ROUNDED =
037400             WS-WIN-COUNT-CNT / WS-RETURN-CNT
037500             ON SIZE ERROR MOVE ZERO TO WS-WIN-RATE-RTE
037600         END-COMPUTE
037700         COMPUTE WS-EXCESS-WIN-RATE-RTE ROUNDED =
037800             WS-EXCESS-WIN-COUNT-CNT / WS-RETURN-CNT
037900             ON SIZE ERROR MOVE ZERO TO WS-EXCESS-WIN-RATE-RTE
038000         END-COMPUTE
038100     END-IF.
038200 2500-EXIT.
038300     EXIT.
038400*
038500 2510-CHECK-ONE-DAY.
038600     SET RETI TO WS-SUB-1.
038700     IF WS-RET-STRAT-RTE (RETI) GREATER THAN ZERO
038800         ADD 1 TO WS-WIN-COUNT-CNT
038900     END-IF.
039000     IF WS-RET-STRAT-RTE (RETI) GREATER THAN WS-RET-BENCH-RTE (RETI)
039100         ADD 1 TO WS-EXCESS-WIN-COUNT-CNT
039200     END-IF.
039300     SET WS-SUB-1 UP BY 1.
039400 2510-EXIT.
039500     EXIT.
039600*
039700*    ALPHA = STRATEGY ANN RETURN - BENCHMARK ANN RETURN; TRACKING
039800*    ERROR = STDEV(STRAT RETURN - BENCH RETURN) * SQRT(242);
039900*    INFORMATION RATIO = ALPHA / TRACKING ERROR
040000 2600-COMPUTE-ALPHA-AND-IR.
040100     COMPUTE WS-ALPHA-RTE ROUNDED =
040200         WS-ANN-RETURN-STRAT-RTE - WS-ANN-RETURN-BENCH-RTE
040300         ON SIZE ERROR MOVE ZERO TO WS-ALPHA-RTE
040400     END-COMPUTE.
040500     MOVE ZERO TO WS-SUMSQ-RTE.
040600     IF WS-RETURN-CNT GREATER THAN 1
040700         SET WS-SUB-1 TO 1
040800         PERFORM 2610-SUMSQ-EXCESS-RETURN THRU 2610-EXIT
040900             WS-RETURN-CNT TIMES
041000         COMPUTE WS-SQRT-INPUT-RTE =
041100             WS-SUMSQ-RTE / (WS-RETURN-CNT - 1)
041200             ON SIZE ERROR MOVE ZERO TO WS-SQRT-INPUT-RTE
041300         END-COMPUTE
041400         PERFORM 9000-COMPUTE-SQRT THRU 9000-EXIT
041500         MOVE 242 TO WS-SQRT-INPUT-RTE
041600         PERFORM 9000-COMPUTE-SQRT THRU 9000-EXIT
041700         COMPUTE WS-TRACKING-ERROR-RTE ROUNDED =
041800             WS-MEAN-RTE * WS-SQRT-RESULT-RTE
041900             ON SIZE ERROR MOVE ZERO TO WS-TRACKING-ERROR-RTE
042000         END-COMPUTE
042100     END-IF.
042200     IF WS-TRACKING-ERROR-RTE NOT = ZERO
042300         COMPUTE WS-INFO-RATIO-RTE ROUNDED =
042400             WS-ALPHA-RTE / WS-TRACKING-ERROR-RTE
042500             ON SIZE ERROR MOVE ZERO TO WS-INFO-RATIO-RTE
042600         END-COMPUTE
042700     ELSE
042800         MOVE ZERO TO WS-INFO-RATIO-RTE
042900     END-IF.
043000 2600-EXIT.
043100     EXIT.
043200*
043300*    LEAVES THE MEAN EXCESS-RETURN DIFFERENCE IN WS-MEAN-RTE BY
043400*    THE SAME REUSE CONVENTION AS 2110
043500 2610-SUMSQ-EXCESS-RETURN.
043600     SET RETI TO WS-SUB-1.
043700     COMPUTE WS-DIFF-RTE =
043800         WS-RET-STRAT-RTE (RETI) - WS-RET-BENCH-RTE (RETI).
043900     ADD (WS-DIFF-RTE * WS-DIFF-RTE) TO WS-SUMSQ-RTE.
044000     SET WS-SUB-1 UP BY 1.
044100 2610-EXIT.
044200     EXIT.
044300*
044400*    EXCESS NAV(T) = STRATEGY NAV(T) / BENCHMARK NAV(T), ALREADY
044500*    CARRIED DAY BY DAY IN LK-NAV-EXCESS-AMT BY THE DRIVER;
044600*    EXCESS MAXDD AND EXCESS CALMAR RUN OFF THAT SERIES
044700 2700-COMPUTE-EXCESS-STATS.
044800     MOVE ZERO TO WS-EXCESS-MAXDD-RTE.
044900     MOVE ZERO TO WS-RUNNING-MAX-RTE.
045000     SET NAVI TO 1.
045100     PERFORM 2710-ONE-EXCESS-DAY THRU 2710-EXIT
045200         LK-NAV-HISTORY-CNT TIMES.
045300     IF WS-EXCESS-MAXDD-RTE NOT = ZERO
045400         COMPUTE WS-EXCESS-CALMAR-RTE ROUNDED =
045500             WS-ALPHA-RTE / (WS-EXCESS-MAXDD-RTE * -1)
045600             ON SIZE ERROR MOVE ZERO TO WS-EXCESS-CALMAR-RTE
045700         END-COMPUTE
045800     ELSE
045900         MOVE ZERO TO WS-EXCESS-CALMAR-RTE
046000     END-IF.
046100 2700-EXIT.
046200     EXIT.
046300*
046400 2710-ONE-EXCESS-DAY.
046500     IF LK-NAV-EXCESS-AMT (NAVI) GREATER THAN WS-RUNNING-MAX-RTE
046600         MOVE LK-NAV-EXCESS-AMT (NAVI) TO WS-RUNNING-MAX-RTE
046700     END-IF.
046800     IF WS-RUNNING-MAX-RTE GREATER THAN ZERO
046900         COMPUTE WS-DRAWDOWN-RTE ROUNDED =
047000             (LK-NAV-EXCESS-AMT (NAVI) - WS-RUNNING-MAX-RTE)
047100             / WS-RUNNING-MAX-RTE
047200             ON SIZE ERROR MOVE ZERO TO WS-DRAWDOWN-RTE
047300         END-COMPUTE
047400         IF WS-DRAWDOWN-RTE LESS THAN WS-EXCESS-MAXDD-RTE
047500             MOVE WS-DRAWDOWN-RTE TO WS-EXCESS-MAXDD-RTE
047600         END-IF
047700     END-IF.
047800     SET NAVI UP BY 1.
047900 2710-EXIT.
048000     EXIT.
048100*
048200*    HOUSE NEWTON'S-METHOD SQUARE ROOT - WS-SQRT-INPUT-RTE IN,
048300*    WS-SQRT-RESULT-RTE OUT.  20 ITERATIONS IS OVERKILL FOR THE
048400*    SIX-DECIMAL PRECISION THIS PROGRAM NEEDS BUT COSTS NOTHING
048500*    IN A REPORT THAT RUNS ONCE PER BATCH
048600 9000-COMPUTE-SQRT.
048700     IF WS-SQRT-INPUT-RTE NOT GREATER THAN ZERO
048800         MOVE ZERO TO WS-SQRT-RESULT-RTE
048900         GO TO 9000-EXIT
049000     END-IF.
049100     MOVE WS-SQRT-INPUT-RTE TO WS-SQRT-RESULT-RTE.
049200     SET WS-SQRT-ITER-CNT TO 1.
049300     PERFORM 9010-ONE-ITERATION THRU 9010-EXIT
049400         20 TIMES.
049500 9000-EXIT.
049600     EXIT.
049700*
049800 9010-ONE-ITERATION.
049900     COMPUTE WS-SQRT-RESULT-RTE ROUNDED =
050000         (WS-SQRT-RESULT-RTE +
050100          (WS-SQRT-INPUT-RTE / WS-SQRT-RESULT-RTE)) / 2
050200         ON SIZE ERROR CONTINUE
050300     END-COMPUTE.
050400 9010-EXIT.
050500     EXIT.
050600*
050700*    U15 REPORT - SEE THE PRINT LAYOUT IN THE SPEC NOTEBOOK FOR
050800*    THIS PROJECT; RULE LINES ARE 60 '=' OR '-' CHARACTERS
050900 3000-BUILD-REPORT-LINES.
051000     PERFORM 3010-SET-STRATEGY-NAME THRU 3010-EXIT.
051100     PERFORM 3020-EMIT-HEADER THRU 3020-EXIT.
051200     PERFORM 3030-EMIT-STRATEGY-BLOCK THRU 3030-EXIT.
051300     PERFORM 3040-EMIT-BENCHMARK-BLOCK THRU 3040-EXIT.
051400     PERFORM 3050-EMIT-EXCESS-BLOCK THRU 3050-EXIT.
051500     PERFORM 3060-EMIT-TRADING-BLOCK THRU 3060-EXIT.
051600 3000-EXIT.
051700     EXIT.
051800*
051900 3010-SET-STRATEGY-NAME.
052000     EVALUATE TRUE
052100         WHEN LK-STRATEGY-BASELINE
052200             MOVE 'BASELINE ROLL'       TO WS-STRATEGY-NAME
052300         WHEN LK-STRATEGY-SMART-ROLL
052400             MOVE 'SMART ROLL'          TO WS-STRATEGY-NAME
052500         WHEN LK-STRATEGY-LIQUIDITY-ROLL
052600             MOVE 'LIQUIDITY ROLL'      TO WS-STRATEGY-NAME
052700         WHEN LK-STRATEGY-BASIS-TIMING
052800             MOVE 'BASIS TIMING'        TO WS-STRATEGY-NAME
052900         WHEN LK-STRATEGY-BASIS-TIME-ROLL
053000             MOVE 'BASIS-TIMING ROLL'   TO WS-STRATEGY-NAME
053100         WHEN LK-STRATEGY-SPREAD-TIME-ROLL
053200             MOVE 'SPREAD-TIMING ROLL'  TO WS-STRATEGY-NAME
053300         WHEN LK-STRATEGY-AERY-ROLL
053400             MOVE 'AERY ROLL'           TO WS-STRATEGY-NAME
053500         WHEN OTHER
053600             MOVE 'UNKNOWN STRATEGY'    TO WS-STRATEGY-NAME
053700     END-EVALUATE.
053800 3010-EXIT.
053900     EXIT.
054000*
054100 3020-EMIT-HEADER.
054200     ADD 1 TO LK-REPORT-LINE-CNT.
054300     SET RPTI TO LK-REPORT-LINE-CNT.
054400     STRING
054500         '============================================================'
054600         DELIMITED BY SIZE INTO LK-RPT-LINE (RPTI).
054700     ADD 1 TO LK-REPORT-LINE-CNT.
054800     SET RPTI TO LK-REPORT-LINE-CNT.
054900     STRING 'PERFORMANCE REPORT: ' DELIMITED BY SIZE
055000            WS-STRATEGY-NAME       DELIMITED BY SIZE
055100            INTO LK-RPT-LINE (RPTI).
055200     ADD 1 TO LK-REPORT-LINE-CNT.
055300     SET RPTI TO LK-REPORT-LINE-CNT.
055400     STRING
055500         '============================================================'
055600         DELIMITED BY SIZE INTO LK-RPT-LINE (RPTI).
055700     SET NAVI TO 1.
055800     MOVE LK-NAV-TRADE-DTE (NAVI) TO WS-DTE-EDIT-FIELD.
055900     ADD 1 TO LK-REPORT-LINE-CNT.
056000     SET RPTI TO LK-REPORT-LINE-CNT.
056100     MOVE SPACES TO LK-RPT-LINE (RPTI).
056200     STRING 'Period: ' DELIMITED BY SIZE
056300            WS-DTE-EDIT-FIELD DELIMITED BY SIZE
056400            ' to ' DELIMITED BY SIZE
056500            INTO LK-RPT-LINE (RPTI).
056600     SET NAVI TO LK-NAV-HISTORY-CNT.
056700     MOVE LK-NAV-TRADE-DTE (NAVI) TO WS-DTE-EDIT-FIELD.
056800     STRING LK-RPT-LINE (RPTI) DELIMITED BY SPACE
056900            WS-DTE-EDIT-FIELD DELIMITED BY SIZE
057000            INTO LK-RPT-LINE (RPTI).
057100     ADD 1 TO LK-REPORT-LINE-CNT.
057200 3020-EXIT.
057300     EXIT.
057400*
057500 3030-EMIT-STRATEGY-BLOCK.
057600     PERFORM 3900-EMIT-TEXT-LINE THRU 3900-EXIT.
057700     MOVE 'Strategy Performance:' TO LK-RPT-LINE (RPTI).
057800     PERFORM 3900-EMIT-TEXT-LINE THRU 3900-EXIT.
057900     MOVE '----------------------------------------'
058000         TO LK-RPT-LINE (RPTI).
058100     COMPUTE WS-PCT-EDIT-FIELD = WS-TOTAL-RETURN-STRAT-RTE * 100.
058200     PERFORM 3910-EMIT-PCT-LINE THRU 3910-EXIT.
058300     STRING '  Total Return:          ' DELIMITED BY SIZE
058400            WS-PCT-EDIT-FIELD DELIMITED BY SIZE '%'
058500            DELIMITED BY SIZE INTO LK-RPT-LINE (RPTI).
058600     COMPUTE WS-PCT-EDIT-FIELD = WS-ANN-RETURN-STRAT-RTE * 100.
058700     PERFORM 3910-EMIT-PCT-LINE THRU 3910-EXIT.
058800     STRING '  Annualized Return:     ' DELIMITED BY SIZE
058900            WS-PCT-EDIT-FIELD DELIMITED BY SIZE '%'
059000            DELIMITED BY SIZE INTO LK-RPT-LINE (RPTI).
059100     COMPUTE WS-PCT-EDIT-FIELD = WS-ANN-VOL-STRAT-RTE * 100.
059200     PERFORM 3910-EMIT-PCT-LINE THRU 3910-EXIT.
059300     STRING '  Annualized Volatility: ' DELIMITED BY SIZE
059400            WS-PCT-EDIT-FIELD DELIMITED BY SIZE '%'
059500            DELIMITED BY SIZE INTO LK-RPT-LINE (RPTI).
059600     MOVE WS-SHARPE-RTE TO WS-RATIO-EDIT-FIELD.
059700     PERFORM 3910-EMIT-PCT-LINE THRU 3910-EXIT.
059800     STRING '  Sharpe Ratio:          ' DELIMITED BY SIZE
059900            WS-RATIO-EDIT-FIELD DELIMITED BY SIZE
060000            INTO LK-RPT-LINE (RPTI).
060100     COMPUTE WS-PCT-EDIT-FIELD = WS-MAXDD-STRAT-RTE * 100.
060200     PERFORM 3910-EMIT-PCT-LINE THRU 3910-EXIT.
060300     STRING '  Max Drawdown:          ' DELIMITED BY SIZE
060400            WS-PCT-EDIT-FIELD DELIMITED BY SIZE '%'
060500            DELIMITED BY SIZE INTO LK-RPT-LINE (RPTI).
060600     MOVE WS-CALMAR-RTE TO WS-RATIO-EDIT-FIELD.
060700     PERFORM 3910-EMIT-PCT-LINE THRU 3910-EXIT.
060800     STRING '  Calmar Ratio:          ' DELIMITED BY SIZE
060900            WS-RATIO-EDIT-FIELD DELIMITED BY SIZE
061000            INTO LK-RPT-LINE (RPTI).
061100     COMPUTE WS-PCT-EDIT-FIELD = WS-WIN-RATE-RTE * 100.
061200     PERFORM 3910-EMIT-PCT-LINE THRU 3910-EXIT.
061300     STRING '  Win Rate:              ' DELIMITED BY SIZE
061400            WS-PCT-EDIT-FIELD DELIMITED BY SIZE '%'
061500            DELIMITED BY SIZE INTO LK-RPT-LINE (RPTI).
061600 3030-EXIT.
061700     EXIT.
061800*
061900 3040-EMIT-BENCHMARK-BLOCK.
062000     PERFORM 3900-EMIT-TEXT-LINE THRU 3900-EXIT.
062100     MOVE 'Benchmark Performance (UNDERLYING INDEX):'
062200         TO LK-RPT-LINE (RPTI).
062300     COMPUTE WS-PCT-EDIT-FIELD = WS-ANN-RETURN-BENCH-RTE * 100.
062400     PERFORM 3910-EMIT-PCT-LINE THRU 3910-EXIT.
062500     STRING '  Annualized Return:     ' DELIMITED BY SIZE
062600            WS-PCT-EDIT-FIELD DELIMITED BY SIZE '%'
062700            DELIMITED BY SIZE INTO LK-RPT-LINE (RPTI).
062800 3040-EXIT.
062900     EXIT.
063000*
063100 3050-EMIT-EXCESS-BLOCK.
063200     PERFORM 3900-EMIT-TEXT-LINE THRU 3900-EXIT.
063300     MOVE 'Excess Performance (Alpha):' TO LK-RPT-LINE (RPTI).
063400     COMPUTE WS-PCT-EDIT-FIELD = WS-ALPHA-RTE * 100.
063500     PERFORM 3910-EMIT-PCT-LINE THRU 3910-EXIT.
063600     STRING '  Alpha (Ann.):          ' DELIMITED BY SIZE
063700            WS-PCT-EDIT-FIELD DELIMITED BY SIZE '%'
063800            DELIMITED BY SIZE INTO LK-RPT-LINE (RPTI).
063900     COMPUTE WS-PCT-EDIT-FIELD = WS-TRACKING-ERROR-RTE * 100.
064000     PERFORM 3910-EMIT-PCT-LINE THRU 3910-EXIT.
064100     STRING '  Tracking Error:        ' DELIMITED BY SIZE
064200            WS-PCT-EDIT-FIELD DELIMITED BY SIZE '%'
064300            DELIMITED BY SIZE INTO LK-RPT-LINE (RPTI).
064400     MOVE WS-INFO-RATIO-RTE TO WS-RATIO-EDIT-FIELD.
064500     PERFORM 3910-EMIT-PCT-LINE THRU 3910-EXIT.
064600     STRING '  Information Ratio:     ' DELIMITED BY SIZE
064700            WS-RATIO-EDIT-FIELD DELIMITED BY SIZE
064800            INTO LK-RPT-LINE (RPTI).
064900     COMPUTE WS-PCT-EDIT-FIELD = WS-EXCESS-MAXDD-RTE * 100.
065000     PERFORM 3910-EMIT-PCT-LINE THRU 3910-EXIT.
065100     STRING '  Excess Max Drawdown:   ' DELIMITED BY SIZE
065200            WS-PCT-EDIT-FIELD DELIMITED BY SIZE '%'
065300            DELIMITED BY SIZE INTO LK-RPT-LINE (RPTI).
065400     COMPUTE WS-PCT-EDIT-FIELD = WS-EXCESS-WIN-RATE-RTE * 100.
065500     PERFORM 3910-EMIT-PCT-LINE THRU 3910-EXIT.
065600     STRING '  Excess Win Rate:       ' DELIMITED BY SIZE
065700            WS-PCT-EDIT-FIELD DELIMITED BY SIZE '%'
065800            DELIMITED BY SIZE INTO LK-RPT-LINE (RPTI).
065900     MOVE WS-EXCESS-CALMAR-RTE TO WS-RATIO-EDIT-FIELD.
066000     PERFORM 3910-EMIT-PCT-LINE THRU 3910-EXIT.
066100     STRING '  Excess Calmar:         ' DELIMITED BY SIZE
066200            WS-RATIO-EDIT-FIELD DELIMITED BY SIZE
066300            INTO LK-RPT-LINE (RPTI).
066400 3050-EXIT.
066500     EXIT.
066600*
066700 3060-EMIT-TRADING-BLOCK.
066800     PERFORM 3900-EMIT-TEXT-LINE THRU 3900-EXIT.
066900     MOVE 'Trading Statistics:' TO LK-RPT-LINE (RPTI).
067000     MOVE LK-NAV-HISTORY-CNT TO WS-CNT-EDIT-FIELD.
067100     PERFORM 3910-EMIT-PCT-LINE THRU 3910-EXIT.
067200     STRING '  Trading Days:          ' DELIMITED BY SIZE
067300            WS-CNT-EDIT-FIELD DELIMITED BY SIZE
067400            INTO LK-RPT-LINE (RPTI).
067500     MOVE LK-TOTAL-TRADES-CNT TO WS-CNT-EDIT-FIELD.
067600     PERFORM 3910-EMIT-PCT-LINE THRU 3910-EXIT.
067700     STRING '  Total Trades:          ' DELIMITED BY SIZE
067800            WS-CNT-EDIT-FIELD DELIMITED BY SIZE
067900            INTO LK-RPT-LINE (RPTI).
068000     PERFORM 3900-EMIT-TEXT-LINE THRU 3900-EXIT.
068100     STRING
068200         '============================================================'
068300         DELIMITED BY SIZE INTO LK-RPT-LINE (RPTI).
068400 3060-EXIT.
068500     EXIT.
068600*
068700*    ADVANCES THE LINE COUNTER AND BLANKS THE NEW LINE - USED
068800*    AHEAD OF EVERY MOVE/STRING ABOVE SO THE PARAGRAPHS DON'T
068900*    EACH REPEAT THE SAME TWO STATEMENTS
069000 3900-EMIT-TEXT-LINE.
069100     ADD 1 TO LK-REPORT-LINE-CNT.
069200     SET RPTI TO LK-REPORT-LINE-CNT.
069300     MOVE SPACES TO LK-RPT-LINE (RPTI).
069400 3900-EXIT.
069500     EXIT.
069600*
069700 3910-EMIT-PCT-LINE.
069800     ADD 1 TO LK-REPORT-LINE-CNT.
069900     SET RPTI TO LK-REPORT-LINE-CNT.
070000     MOVE SPACES TO LK-RPT-LINE (RPTI).
070100 3910-EXIT.
070200     EXIT.
