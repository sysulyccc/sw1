000100*****************************************************************
000200*                                                               *
000300*   TRDR0900  --  TRADE LOG OUTPUT RECORD                      *
000400*   --------------------------------------                     *
000500*   ONE RECORD PER FILL WRITTEN BY THE EXECUTION ENGINE, PLUS   *
000600*   A LEADING BANNER RECORD AND A TRAILING RUN-TOTALS RECORD.   *
000700*   ADAPTED FROM THE OLD BALANCE-TRANSMITTAL (SDCM.BALANCE)     *
000800*   LAYOUT - KEEPS ITS RECORD-TYPE-CDE HH/DD/TT 88-LEVEL SHAPE  *
000900*   AND ITS TRAILER-TRANSMIT-AREA REDEFINES RUN-TOTALS IDEA.    *
001000*                                                               *
001100*****************************************************************
001200*        L O G   O F   C H A N G E S                            *
001300*****************************************************************
001400*  DATE     BY   REQ#     DESCRIPTION                           *
001500*  -------- ---- -------- -------------------------------------*
001600*  06/14/95 JRM  IX-0035  INITIAL LAYOUT, CARVED OUT OF SDCM      IX0035
001700*  02/09/96 JRM  IX-0062  ADDED DIRECTION 88-LEVELS (BUY/SELL)    IX0062
001800*  11/03/98 DWK  IX-0105  ADDED REASON-CDE FOR ROLL-VS-SIZE FILLS IX0105
001900*  03/22/99 DWK  IX-0123  Y2K - TRADE-DTE CARRIED AS 9(8), NOT    IX0123
002000*                         PACKED CC/YY (OUTPUT FILE, NOT A MASTER) IX0123
002100*  08/17/02 TLN  IX-0171  ADDED TRAILER RUN-TOTALS AREA           IX0171
002200*  05/05/07 TLN  IX-0220  WIDENED COMMISSION-AMT TO 9(9)V99       IX0220
002300*****************************************************************
002400 01  TRD-TRADE-LOG-RECORD.
002500     05  TRD-RECORD-TYPE-CDE            PIC X(2).
002600         88  TRD-RECORD-TYPE-HEADER         VALUE 'HH'.
002700         88  TRD-RECORD-TYPE-DETAIL         VALUE 'DD'.
002800         88  TRD-RECORD-TYPE-TRAILER        VALUE 'TT'.
002900     05  TRD-HEADER-TRANSMIT-AREA.
003000         10  TRD-RUN-STRATEGY-NAME       PIC X(20).
003100         10  TRD-RUN-START-DTE           PIC 9(8).
003200         10  TRD-RUN-END-DTE             PIC 9(8).
003300         10  FILLER                      PIC X(30).
003400     05  TRD-DETAIL-TRANSMIT-AREA REDEFINES TRD-HEADER-TRANSMIT-AREA.
003500         10  TRD-TRADE-DTE               PIC 9(8).
003600         10  TRD-TS-CODE                 PIC X(12).
003700         10  TRD-DIRECTION-CDE           PIC X(4).
003800             88  TRD-DIRECTION-BUY           VALUE 'BUY '.
003900             88  TRD-DIRECTION-SELL          VALUE 'SELL'.
004000         10  TRD-VOLUME-CNT              PIC 9(5).
004100         10  TRD-PRICE-AMT               PIC 9(5)V99.
004200         10  TRD-AMOUNT-AT               PIC 9(13)V99.
004300         10  TRD-COMMISSION-AMT          PIC 9(9)V99.
004400         10  TRD-REALIZED-PNL-AMT        PIC S9(13)V99.
004500         10  TRD-REASON-CDE              PIC X(10).
004600     05  TRD-TRAILER-TRANSMIT-AREA REDEFINES TRD-HEADER-TRANSMIT-AREA.
004700         10  TRD-TOTAL-TRADE-CNT         PIC 9(9)   COMP.
004800         10  TRD-TOTAL-COMMISSION-AT     PIC 9(11)V99.
004900         10  TRD-TOTAL-REALIZED-PNL-AT   PIC S9(13)V99.
005000         10  FILLER                      PIC X(20).
