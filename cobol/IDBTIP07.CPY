000100*****************************************************************
000200*                                                               *
000300*   IDBTIP07  --  INDEX DAILY BAR RECORD                       *
000400*   --------------------------------------                     *
000500*   ONE ENTRY PER TRADING DAY FOR THE UNDERLYING CASH INDEX     *
000600*   (CSI500/CSI1000/CSI300).  ADAPTED FROM THE OLD DIVIDEND-    *
000700*   REFRESHER (DVRA.TIP01) LAYOUT - KEEPS THE CC/YY/MM/DD DATE  *
000800*   BREAKDOWN HABIT, FILLER-PADDED TO THE SHOP STANDARD WIDTH.  *
000900*                                                               *
001000*****************************************************************
001100*        L O G   O F   C H A N G E S                            *
001200*****************************************************************
001300*  DATE     BY   REQ#     DESCRIPTION                           *
001400*  -------- ---- -------- -------------------------------------*
001500*  06/21/95 JRM  IX-0033  INITIAL LAYOUT, CARVED OUT OF DVRA.TIP01 IX0033
001600*  02/09/96 JRM  IX-0060  ADDED HIGH/LOW FOR INTRA-DAY RANGE      IX0060
001700*  03/22/99 DWK  IX-0121  Y2K - TRADE-DTE SPLIT INTO CC/YY/MM/DD  IX0121
001800*  05/05/07 TLN  IX-0216  ADDED ALTERNATE PACKED-DATE REDEFINES   IX0216
001900*****************************************************************
002000 01  IDB-INDEX-BAR-RECORD.
002100     05  IDB-RECORD-TYPE-CDE            PIC X(3).
002200         88  IDB-RECORD-TYPE-BAR            VALUE 'IDB'.
002300     05  IDB-SEQUENCE-NUMBER            PIC 9(3).
002400     05  IDB-DETAIL-RECORD-1.
002500         10  IDB-TRADE-DTE.
002600             15  IDB-TRADE-YYYY-DTE.
002700                 20  IDB-TRADE-CC-DTE    PIC 9(2).
002800                 20  IDB-TRADE-YY-DTE    PIC 9(2).
002900             15  IDB-TRADE-MM-DTE        PIC 9(2).
003000             15  IDB-TRADE-DD-DTE        PIC 9(2).
003100         10  IDB-OPEN-PRICE-AMT          PIC 9(5)V99.
003200         10  IDB-HIGH-PRICE-AMT          PIC 9(5)V99.
003300         10  IDB-LOW-PRICE-AMT           PIC 9(5)V99.
003400         10  IDB-CLOSE-PRICE-AMT         PIC 9(5)V99.
003500         10  FILLER                      PIC X(40).
003600     05  IDB-DETAIL-RECORD-2 REDEFINES IDB-DETAIL-RECORD-1.
003700         10  IDB-ALT-TRADE-DTE           PIC 9(8).
003800         10  IDB-ALT-CLOSE-PRICE-AMT     PIC 9(5)V99.
003900         10  FILLER                      PIC X(48).
