000100*****************************************************************
000200*                                                               *
000300*   IXB0400  --  ACCOUNT EXECUTION AND SETTLEMENT ENGINE        *
000400*   ------------------------------------------------------------
000500*   CALLED TWICE A DAY BY THE DRIVER (IXB0100) - ONCE AT THE    *
000600*   MORNING OPEN TO REBALANCE THE MARGIN ACCOUNT TO THE TARGET  *
000700*   POSITION THE STRATEGY ENGINE DECIDED ON, AND ONCE AT THE    *
000800*   CLOSE TO MARK EVERY OPEN POSITION TO THE DAY'S SETTLEMENT   *
000900*   PRICE.  MAINTAINS THE POSITION TABLE AND THE ACCOUNT'S      *
001000*   CASH/EQUITY BALANCE, AND HANDS BACK A FILLED TRADE RECORD   *
001100*   WHENEVER A FILL OCCURS - THE DRIVER OWNS TRADELOG AND       *
001200*   WRITES IT.                                                  *
001300*                                                               *
001400*****************************************************************
001500*        L O G   O F   C H A N G E S                            *
001600*****************************************************************
001700*  DATE     BY   REQ#     DESCRIPTION                           *
001800*  -------- ---- -------- -------------------------------------*
001900*  06/26/95 JRM  IX-0040  INITIAL VERSION - REBALANCE ONLY        IX0040
002000*  02/21/96 JRM  IX-0067  ADDED MARK-TO-MARKET SETTLE MODE        IX0067
002100*  11/18/98 DWK  IX-0110  REALIZED PNL SPLIT OUT FROM COMMISSION  IX0110
002200*                         ON THE CLOSING LEG OF A ROLL            IX0110
002300*  04/02/99 DWK  IX-0128  Y2K - NO DATE MATH HERE, ONLY 9(8)      IX0128
002400*                         COMPARE/MOVE AGAINST THE CALENDAR       IX0128
002500*  08/28/02 TLN  IX-0176  DYNAMIC MARGIN RATE HONORED AT OPEN     IX0176
002600*  05/13/07 TLN  IX-0223  COMMISSION ROUNDED TO THE PENNY ON      IX0223
002700*                         EVERY FILL, NOT JUST THE ROLL LEG       IX0223
002800*  04/03/13 SHR  IX-0272  1300-OPEN-NEW-LEG WAS REBUYING THE      IX0272
002900*                         FULL TARGET LOTS EVERY REBALANCE DAY,   IX0272
003000*                         EVEN A PLAIN RESIZE ON THE SAME HELD    IX0272
003100*                         CONTRACT - RESTATED AS A DELTA (TARGET  IX0272
003200*                         LESS HELD) SIZED/COMMISSIONED ONLY ON   IX0272
003300*                         THE DELTA, SKIPPING THE FILL ENTIRELY   IX0272
003400*                         WHEN DELTA IS ZERO.  ALSO PICKED UP THE IX0272
003500*                         POSITION-TABLE-CNT NEVER BEING SET TO   IX0272
003600*                         1 ON THE FIRST FILL, WHICH HAD LEFT     IX0272
003700*                         1100-FIND-POSITION UNABLE TO EVER FIND  IX0272
003800*                         THE HELD SLOT                           IX0272
003900*  04/04/13 SHR  IX-0275  1200-CLOSE-OLD-LEG AND 1314-TRIM-LEG    IX0275
004000*                         WERE REALIZING CLOSE/TRIM PNL OFF ENTRY IX0275
004100*                         PRICE - SINCE DAILY SETTLEMENT ALREADY  IX0275
004200*                         BOOKS ENTRY-TO-SETTLE MOVEMENT INTO     IX0275
004300*                         CASH, THAT DOUBLE-COUNTED EVERY DAY OF  IX0275
004400*                         PRICE MOVEMENT A POSITION EVER SAW -    IX0275
004500*                         BOTH NOW REALIZE OFF LAST-SETTLE        IX0275
004600*****************************************************************
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID.    IXB0400.
004900 AUTHOR.        D. W. KRAMER.
005000 INSTALLATION.  FUTURES RESEARCH - SYSTEMS DEVELOPMENT.
005100 DATE-WRITTEN.  06/26/95.
005200 DATE-COMPILED.
005300 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
005400*
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-3090.
005800 OBJECT-COMPUTER. IBM-3090.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     UPSI-0 ON STATUS IS IXB-TRACE-SWITCH.
006200*
006300 DATA DIVISION.
006400 WORKING-STORAGE SECTION.
006500 01  WS-WORK-FIELDS.
006600     05  WS-SUB-1                    PIC 9(5) COMP.
006700     05  WS-SUB-2                    PIC 9(5) COMP.
006800     05  WS-POS-FOUND-IDX            PIC 9(3) COMP VALUE ZERO.
006900     05  WS-POS-FOUND-SWITCH         PIC X(01) VALUE 'N'.
007000         88  WS-POS-WAS-FOUND            VALUE 'Y'.
007100     05  WS-EMPTY-SLOT-IDX           PIC 9(3) COMP VALUE ZERO.
007200     05  WS-EXEC-PRICE-AMT           PIC 9(5)V99.
007300     05  WS-MULTIPLIER-CNT           PIC 9(4) COMP.
007400     05  WS-LOT-DELTA-CNT            PIC S9(5) COMP.
007500     05  WS-OLD-VOLUME-CNT           PIC S9(5) COMP.
007600     05  WS-TRIM-LOTS-CNT            PIC 9(5) COMP.
007700     05  WS-NEW-ENTRY-PRICE-AMT      PIC 9(5)V99.
007800     05  FILLER                      PIC X(02).
007900*
008000 01  WS-COMPUTE-AREA.
008100     05  WS-CMP-COMMISSION-AMT       PIC 9(9)V99.
008200     05  WS-CMP-REALIZED-PNL-AMT     PIC S9(13)V99.
008300     05  WS-CMP-GAP-AMT              PIC S9(5)V99.
008400     05  WS-CMP-EQUITY-DELTA-AMT     PIC S9(13)V99.
008500     05  FILLER                      PIC X(06).
008600 01  WS-COMPUTE-ALT-VIEW REDEFINES WS-COMPUTE-AREA.
008700     05  WS-CMP-ALL-BYTES            PIC X(37).
008800*
008900 01  WS-SETTLE-PRICE-AMT             PIC 9(5)V99.
009000 01  WS-SETTLE-FOUND-SWITCH          PIC X(01) VALUE 'N'.
009100     88  WS-SETTLE-WAS-FOUND             VALUE 'Y'.
009200*
009300 LINKAGE SECTION.
009400 01  LK-MODE-CDE                     PIC X(01).
009500     88  LK-MODE-REBALANCE               VALUE 'R'.
009600     88  LK-MODE-SETTLE                  VALUE 'M'.
009700*
009800 01  LK-RUN-PARAMETERS.
009900     05  FILLER                      PIC X(03).
010000     05  FILLER                      PIC X(03).
010100     05  LK-STRATEGY-CDE             PIC X(01).
010200     05  LK-FIXED-LOT-SWITCH         PIC X(01).
010300         88  LK-FIXED-LOT-YES            VALUE 'Y'.
010400     05  LK-FIXED-LOT-SIZE-CNT       PIC 9(5).
010500     05  LK-INITIAL-CAPITAL-AMT      PIC 9(9)V99.
010600     05  LK-DEFAULT-MARGIN-RTE       PIC V9(4).
010700     05  LK-COMMISSION-RTE           PIC V9(5).
010800     05  LK-DYNAMIC-MARGIN-SWITCH    PIC X(01).
010900     05  LK-EXEC-PRICE-FIELD-CDE     PIC X(01).
011000     05  LK-TARGET-LEVERAGE-RTE      PIC 9(1)V9(4).
011100     05  LK-START-DTE                PIC 9(8).
011200     05  LK-END-DTE                  PIC 9(8).
011300     05  LK-USE-PREV-CLOSE-SWITCH    PIC X(01).
011400     05  FILLER                      PIC X(52).
011500*
011600 01  LK-TARGET-AREA.
011700     05  LK-TGT-TS-CODE              PIC X(12).
011800     05  LK-TGT-LOTS-CNT             PIC S9(5) COMP.
011900     05  LK-TGT-MULTIPLIER-CNT       PIC 9(4) COMP.
012000     05  LK-TGT-ROLL-SWITCH          PIC X(01).
012100         88  LK-TGT-ROLL-YES             VALUE 'Y'.
012200     05  LK-TGT-REASON-CDE           PIC X(10).
012300 01  LK-TARGET-ALT-VIEW REDEFINES LK-TARGET-AREA.
012400     05  LK-TGT-ALL-BYTES            PIC X(29).
012500*
012600 01  LK-TODAYS-DTE                   PIC 9(8).
012700*
012800 01  LK-POSITION-TABLE.
012900     05  LK-POS-ENTRY OCCURS 50 TIMES.
013000         10  LKP-TS-CODE              PIC X(12).
013100         10  LKP-VOLUME-CNT           PIC S9(5) COMP.
013200         10  LKP-ENTRY-PRICE-AMT      PIC 9(5)V99.
013300         10  LKP-LAST-SETTLE-AMT      PIC 9(5)V99.
013400         10  LKP-MULTIPLIER-CNT       PIC 9(4) COMP.
013500 01  LK-POSITION-TABLE-CNT            PIC 9(3) COMP.
013600*
013700 01  LK-FUTBAR-TABLE.
013800     05  LK-FB-ENTRY OCCURS 8000 TIMES.
013900         10  LK-FB-TS-CODE            PIC X(12).
014000         10  LK-FB-TRADE-DTE          PIC 9(8).
014100         10  LK-FB-OPEN-AMT           PIC 9(5)V99.
014200         10  LK-FB-HIGH-AMT           PIC 9(5)V99.
014300         10  LK-FB-LOW-AMT            PIC 9(5)V99.
014400         10  LK-FB-CLOSE-AMT          PIC 9(5)V99.
014500         10  LK-FB-SETTLE-AMT         PIC 9(5)V99.
014600         10  LK-FB-PRE-SETTLE-AMT     PIC 9(5)V99.
014700         10  LK-FB-VOLUME-CNT         PIC 9(9) COMP.
014800         10  LK-FB-AMOUNT-AT          PIC 9(13)V99.
014900         10  LK-FB-OPEN-INT-CNT       PIC 9(9) COMP.
015000 01  LK-FUTBAR-TABLE-CNT              PIC 9(5) COMP.
015100*
015200 01  LK-ACCOUNT-STATE.
015300     05  LK-ACCT-CASH-AMT             PIC S9(11)V99.
015400     05  LK-ACCT-EQUITY-AMT           PIC S9(11)V99.
015500     05  LK-ACCT-MARGIN-USED-AMT      PIC S9(11)V99.
015600     05  LK-ACCT-BENCHMARK-UNITS      PIC S9(9)V9999.
015700 01  LK-ACCOUNT-ALT-VIEW REDEFINES LK-ACCOUNT-STATE.
015800     05  LK-ACCT-ALL-BYTES            PIC X(52).
015900*
016000 01  LK-SNAPSHOT-AREA.
016100     05  LK-SNP-TRADE-DTE             PIC 9(8).
016200     05  LK-SNP-MAIN-TS-CODE          PIC X(12).
016300     05  LK-SNP-NEXT-TS-CODE          PIC X(12).
016400     05  LK-SNP-MAIN-OPEN-AMT         PIC 9(5)V99.
016500     05  LK-SNP-MAIN-PRE-SETTLE-AMT   PIC 9(5)V99.
016600     05  LK-SNP-NEXT-OPEN-AMT         PIC 9(5)V99.
016700     05  LK-SNP-NEXT-PRE-SETTLE-AMT   PIC 9(5)V99.
016800     05  LK-SNP-INDEX-CLOSE-AMT       PIC 9(5)V99.
016900     05  LK-SNP-RELATIVE-BASIS-RTE    PIC S9(1)V9(6).
017000*
017100 01  LK-TRADE-RECORD-AREA.
017200     05  LK-TRD-TRADE-DTE             PIC 9(8).
017300     05  LK-TRD-TS-CODE               PIC X(12).
017400     05  LK-TRD-DIRECTION-CDE         PIC X(4).
017500     05  LK-TRD-VOLUME-CNT            PIC 9(5).
017600     05  LK-TRD-PRICE-AMT             PIC 9(5)V99.
017700     05  LK-TRD-AMOUNT-AT             PIC 9(13)V99.
017800     05  LK-TRD-COMMISSION-AMT        PIC 9(9)V99.
017900     05  LK-TRD-REALIZED-PNL-AMT      PIC S9(13)V99.
018000     05  LK-TRD-REASON-CDE            PIC X(10).
018100*
018200 01  LK-TRADE-WRITTEN-SWITCH          PIC X(01).
018300     88  LK-TRADE-WAS-WRITTEN             VALUE 'Y'.
018400*
018500 PROCEDURE DIVISION USING LK-MODE-CDE
018600                           LK-RUN-PARAMETERS
018700                           LK-TARGET-AREA
018800                           LK-TODAYS-DTE
018900                           LK-POSITION-TABLE LK-POSITION-TABLE-CNT
019000                           LK-FUTBAR-TABLE LK-FUTBAR-TABLE-CNT
019100                           LK-ACCOUNT-STATE
019200                           LK-SNAPSHOT-AREA
019300                           LK-TRADE-RECORD-AREA
019400                           LK-TRADE-WRITTEN-SWITCH.
019500*
019600 0000-MAIN-CONTROL.
019700     EVALUATE TRUE
019800         WHEN LK-MODE-REBALANCE
019900             PERFORM 1000-REBALANCE-ACCOUNT THRU 1000-EXIT
020000         WHEN LK-MODE-SETTLE
020100             PERFORM 2000-SETTLE-ACCOUNT THRU 2000-EXIT
020200     END-EVALUATE.
020300     GOBACK.
020400*
020500*    U4 - REBALANCE TO THE STRATEGY ENGINE'S TARGET.  A ROLL
020600*    CLOSES THE OLD CONTRACT FIRST (REALIZING PNL) THEN OPENS
020700*    THE NEW ONE; A PLAIN RESIZE ADJUSTS LOTS ON THE SAME
020800*    CONTRACT WITH NO REALIZED PNL.
020900 1000-REBALANCE-ACCOUNT.
021000     IF LK-TGT-TS-CODE = SPACES OR LK-TGT-LOTS-CNT = ZERO
021100         GO TO 1000-EXIT
021200     END-IF.
021300     PERFORM 1100-FIND-POSITION THRU 1100-EXIT.
021400     IF LK-TGT-ROLL-YES AND WS-POS-WAS-FOUND
021500         PERFORM 1200-CLOSE-OLD-LEG THRU 1200-EXIT
021600     END-IF.
021700     PERFORM 1300-OPEN-NEW-LEG THRU 1300-EXIT.
021800 1000-EXIT.
021900     EXIT.
022000*
022100*    LOCATE THE POSITION TABLE SLOT FOR THE TARGET CONTRACT, OR
022200*    THE LONE OPEN SLOT WHEN ROLLING (THE ENGINE HOLDS AT MOST
022300*    ONE CONTRACT AT A TIME)
022400 1100-FIND-POSITION.
022500     MOVE 'N' TO WS-POS-FOUND-SWITCH.
022600     MOVE ZERO TO WS-POS-FOUND-IDX WS-EMPTY-SLOT-IDX.
022700     SET WS-SUB-1 TO 1.
022800     PERFORM 1110-CHECK-ONE-SLOT THRU 1110-EXIT
022900         LK-POSITION-TABLE-CNT TIMES.
023000 1100-EXIT.
023100     EXIT.
023200*
023300 1110-CHECK-ONE-SLOT.
023400     IF LKP-VOLUME-CNT (WS-SUB-1) NOT = ZERO
023500        AND WS-EMPTY-SLOT-IDX = ZERO
023600         MOVE WS-SUB-1 TO WS-POS-FOUND-IDX
023700         SET WS-POS-WAS-FOUND TO TRUE
023800     END-IF.
023900     IF LKP-VOLUME-CNT (WS-SUB-1) = ZERO
024000        AND WS-EMPTY-SLOT-IDX = ZERO
024100         MOVE WS-SUB-1 TO WS-EMPTY-SLOT-IDX
024200     END-IF.
024300     SET WS-SUB-1 UP BY 1.
024400 1110-EXIT.
024500     EXIT.
024600*
024700*    CLOSE THE OLD LEG AT THE NEW CONTRACT'S EXECUTION PRICE
024800*    LOGIC - A ROLL TRADES OUT OF THE OLD AND INTO THE NEW IN
024900*    THE SAME MORNING, BOTH AT TODAY'S OPEN
025000 1200-CLOSE-OLD-LEG.
025100*    REALIZED PNL ON CLOSE IS TAKEN FROM LAST-SETTLE, NOT ENTRY -
025200*    2100-SETTLE-ONE-POSITION ALREADY BOOKED EVERY PRIOR DAY'S
025300*    ENTRY-TO-SETTLE GAIN INTO CASH AND ROLLED LAST-SETTLE FORWARD,
025400*    SO ENTRY PRICE HERE WOULD DOUBLE-COUNT THAT MOVEMENT - IX-0275
025500     MOVE LK-SNP-MAIN-OPEN-AMT TO WS-EXEC-PRICE-AMT.
025600     COMPUTE WS-CMP-REALIZED-PNL-AMT =
025700       (WS-EXEC-PRICE-AMT - LKP-LAST-SETTLE-AMT (WS-POS-FOUND-IDX))
025800         * LKP-VOLUME-CNT (WS-POS-FOUND-IDX)
025900         * LKP-MULTIPLIER-CNT (WS-POS-FOUND-IDX).
026000     COMPUTE WS-CMP-COMMISSION-AMT ROUNDED =
026100         WS-EXEC-PRICE-AMT * LKP-VOLUME-CNT (WS-POS-FOUND-IDX)
026200         * LKP-MULTIPLIER-CNT (WS-POS-FOUND-IDX) * LK-COMMISSION-RTE.
026300     MOVE LK-TODAYS-DTE          TO LK-TRD-TRADE-DTE.
026400     MOVE LKP-TS-CODE (WS-POS-FOUND-IDX) TO LK-TRD-TS-CODE.
026500     MOVE 'SELL'                 TO LK-TRD-DIRECTION-CDE.
026600     MOVE LKP-VOLUME-CNT (WS-POS-FOUND-IDX) TO LK-TRD-VOLUME-CNT.
026700     MOVE WS-EXEC-PRICE-AMT      TO LK-TRD-PRICE-AMT.
026800     COMPUTE LK-TRD-AMOUNT-AT =
026900         WS-EXEC-PRICE-AMT * LKP-VOLUME-CNT (WS-POS-FOUND-IDX)
027000         * LKP-MULTIPLIER-CNT (WS-POS-FOUND-IDX).
027100     MOVE WS-CMP-COMMISSION-AMT  TO LK-TRD-COMMISSION-AMT.
027200     MOVE WS-CMP-REALIZED-PNL-AMT TO LK-TRD-REALIZED-PNL-AMT.
027300     MOVE LK-TGT-REASON-CDE      TO LK-TRD-REASON-CDE.
027400     SET LK-TRADE-WAS-WRITTEN TO TRUE.
027500     ADD WS-CMP-REALIZED-PNL-AMT TO LK-ACCT-CASH-AMT.
027600     SUBTRACT WS-CMP-COMMISSION-AMT FROM LK-ACCT-CASH-AMT.
027700     MOVE ZERO TO LKP-VOLUME-CNT (WS-POS-FOUND-IDX).
027800 1200-EXIT.
027900     EXIT.
028000*
028100*    OPEN (OR RESIZE) THE TARGET LEG AT TODAY'S OPEN PRICE.  A LEG
028200*    STILL HOLDING THE TARGET CONTRACT (NO ROLL TODAY) IS A PLAIN
028300*    RESIZE - ONLY THE DELTA BETWEEN TARGET AND HELD LOTS TRADES,
028400*    SIZES COMMISSION AND (ON A TRIM) REALIZES PNL - IX-0272
028500 1300-OPEN-NEW-LEG.
028600     IF WS-POS-WAS-FOUND
028700         MOVE WS-POS-FOUND-IDX TO WS-EMPTY-SLOT-IDX
028800     ELSE
028900         IF WS-EMPTY-SLOT-IDX = ZERO
029000             MOVE 1 TO WS-EMPTY-SLOT-IDX
029100         END-IF
029200     END-IF.
029300     IF LK-TGT-TS-CODE = LK-SNP-NEXT-TS-CODE
029400         MOVE LK-SNP-NEXT-OPEN-AMT TO WS-EXEC-PRICE-AMT
029500     ELSE
029600         MOVE LK-SNP-MAIN-OPEN-AMT TO WS-EXEC-PRICE-AMT
029700     END-IF.
029800     IF LKP-VOLUME-CNT (WS-EMPTY-SLOT-IDX) NOT = ZERO
029900        AND LKP-TS-CODE (WS-EMPTY-SLOT-IDX) = LK-TGT-TS-CODE
030000         PERFORM 1310-RESIZE-SAME-LEG THRU 1310-EXIT
030100     ELSE
030200         PERFORM 1320-OPEN-FRESH-LEG THRU 1320-EXIT
030300     END-IF.
030400     IF LK-POSITION-TABLE-CNT = ZERO
030500         MOVE 1 TO LK-POSITION-TABLE-CNT
030600     END-IF.
030700 1300-EXIT.
030800     EXIT.
030900*
031000*    BRAND-NEW FILL - NO LOTS HELD IN THIS CONTRACT YET, EITHER
031100*    THE FIRST TRADE OF THE RUN OR THE OPENING LEG OF A ROLL THAT
031200*    JUST CLOSED OUT THE OLD CONTRACT
031300 1320-OPEN-FRESH-LEG.
031400     MOVE WS-EXEC-PRICE-AMT      TO LKP-ENTRY-PRICE-AMT
031500         (WS-EMPTY-SLOT-IDX).
031600     MOVE WS-EXEC-PRICE-AMT      TO LKP-LAST-SETTLE-AMT
031700         (WS-EMPTY-SLOT-IDX).
031800     MOVE LK-TGT-TS-CODE         TO LKP-TS-CODE (WS-EMPTY-SLOT-IDX).
031900     MOVE LK-TGT-LOTS-CNT        TO LKP-VOLUME-CNT (WS-EMPTY-SLOT-IDX).
032000     MOVE LK-TGT-MULTIPLIER-CNT  TO LKP-MULTIPLIER-CNT
032100         (WS-EMPTY-SLOT-IDX).
032200     COMPUTE WS-CMP-COMMISSION-AMT ROUNDED =
032300         WS-EXEC-PRICE-AMT * LK-TGT-LOTS-CNT * LK-TGT-MULTIPLIER-CNT
032400         * LK-COMMISSION-RTE.
032500     MOVE LK-TODAYS-DTE          TO LK-TRD-TRADE-DTE.
032600     MOVE LK-TGT-TS-CODE         TO LK-TRD-TS-CODE.
032700     MOVE 'BUY '                 TO LK-TRD-DIRECTION-CDE.
032800     MOVE LK-TGT-LOTS-CNT        TO LK-TRD-VOLUME-CNT.
032900     MOVE WS-EXEC-PRICE-AMT      TO LK-TRD-PRICE-AMT.
033000     COMPUTE LK-TRD-AMOUNT-AT =
033100         WS-EXEC-PRICE-AMT * LK-TGT-LOTS-CNT * LK-TGT-MULTIPLIER-CNT.
033200     MOVE WS-CMP-COMMISSION-AMT  TO LK-TRD-COMMISSION-AMT.
033300     MOVE ZERO                  TO LK-TRD-REALIZED-PNL-AMT.
033400     MOVE LK-TGT-REASON-CDE      TO LK-TRD-REASON-CDE.
033500     SET LK-TRADE-WAS-WRITTEN TO TRUE.
033600     SUBTRACT WS-CMP-COMMISSION-AMT FROM LK-ACCT-CASH-AMT.
033700 1320-EXIT.
033800     EXIT.
033900*
034000*    SAME CONTRACT STILL HELD - SIZE, COMMISSION AND (WHEN
034100*    TRIMMING) REALIZED PNL APPLY ONLY TO THE DELTA, NOT THE
034200*    WHOLE TARGET LOT COUNT - IX-0272
034300 1310-RESIZE-SAME-LEG.
034400     COMPUTE WS-LOT-DELTA-CNT =
034500         LK-TGT-LOTS-CNT - LKP-VOLUME-CNT (WS-EMPTY-SLOT-IDX).
034600     IF WS-LOT-DELTA-CNT = ZERO
034700         GO TO 1310-EXIT
034800     END-IF.
034900     MOVE LKP-VOLUME-CNT (WS-EMPTY-SLOT-IDX) TO WS-OLD-VOLUME-CNT.
035000     IF WS-LOT-DELTA-CNT GREATER THAN ZERO
035100         PERFORM 1312-ADD-TO-LEG THRU 1312-EXIT
035200     ELSE
035300         PERFORM 1314-TRIM-LEG THRU 1314-EXIT
035400     END-IF.
035500     MOVE LK-TODAYS-DTE          TO LK-TRD-TRADE-DTE.
035600     MOVE LK-TGT-TS-CODE         TO LK-TRD-TS-CODE.
035700     MOVE WS-EXEC-PRICE-AMT      TO LK-TRD-PRICE-AMT.
035800     MOVE LK-TGT-REASON-CDE      TO LK-TRD-REASON-CDE.
035900     SET LK-TRADE-WAS-WRITTEN TO TRUE.
036000 1310-EXIT.
036100     EXIT.
036200*
036300*    ADD LOTS ON THE HELD CONTRACT - VOLUME-WEIGHT THE ADD INTO
036400*    THE EXISTING COST BASIS AND MARK BASIS
036500 1312-ADD-TO-LEG.
036600     COMPUTE WS-NEW-ENTRY-PRICE-AMT ROUNDED =
036700         ((LKP-ENTRY-PRICE-AMT (WS-EMPTY-SLOT-IDX) * WS-OLD-VOLUME-CNT)
036800          + (WS-EXEC-PRICE-AMT * WS-LOT-DELTA-CNT))
036900         / (WS-OLD-VOLUME-CNT + WS-LOT-DELTA-CNT).
037000     MOVE WS-NEW-ENTRY-PRICE-AMT TO LKP-ENTRY-PRICE-AMT
037100         (WS-EMPTY-SLOT-IDX).
037200     COMPUTE WS-NEW-ENTRY-PRICE-AMT ROUNDED =
037300         ((LKP-LAST-SETTLE-AMT (WS-EMPTY-SLOT-IDX) * WS-OLD-VOLUME-CNT)
037400          + (WS-EXEC-PRICE-AMT * WS-LOT-DELTA-CNT))
037500         / (WS-OLD-VOLUME-CNT + WS-LOT-DELTA-CNT).
037600     MOVE WS-NEW-ENTRY-PRICE-AMT TO LKP-LAST-SETTLE-AMT
037700         (WS-EMPTY-SLOT-IDX).
037800     ADD WS-LOT-DELTA-CNT TO LKP-VOLUME-CNT (WS-EMPTY-SLOT-IDX).
037900     COMPUTE WS-CMP-COMMISSION-AMT ROUNDED =
038000         WS-EXEC-PRICE-AMT * WS-LOT-DELTA-CNT
038100         * LKP-MULTIPLIER-CNT (WS-EMPTY-SLOT-IDX) * LK-COMMISSION-RTE.
038200     MOVE 'BUY '                 TO LK-TRD-DIRECTION-CDE.
038300     MOVE WS-LOT-DELTA-CNT       TO LK-TRD-VOLUME-CNT.
038400     COMPUTE LK-TRD-AMOUNT-AT =
038500         WS-EXEC-PRICE-AMT * WS-LOT-DELTA-CNT
038600         * LKP-MULTIPLIER-CNT (WS-EMPTY-SLOT-IDX).
038700     MOVE WS-CMP-COMMISSION-AMT  TO LK-TRD-COMMISSION-AMT.
038800     MOVE ZERO                  TO LK-TRD-REALIZED-PNL-AMT.
038900     SUBTRACT WS-CMP-COMMISSION-AMT FROM LK-ACCT-CASH-AMT.
039000 1312-EXIT.
039100     EXIT.
039200*
039300*    TRIM LOTS ON THE HELD CONTRACT - REALIZE PNL ON THE TRIMMED
039400*    LOTS AGAINST LAST-SETTLE, NOT ENTRY - THE DAILY SETTLEMENT
039500*    PASS ALREADY BOOKED ENTRY-TO-SETTLE MOVEMENT INTO CASH, SO
039600*    ENTRY BASIS HERE WOULD DOUBLE-COUNT IT - IX-0275.  THE LOTS
039700*    LEFT BEHIND KEEP THEIR ENTRY AND MARK BASIS UNTOUCHED
039800 1314-TRIM-LEG.
039900     COMPUTE WS-TRIM-LOTS-CNT = WS-LOT-DELTA-CNT * -1.
040000     COMPUTE WS-CMP-REALIZED-PNL-AMT =
040100      (WS-EXEC-PRICE-AMT - LKP-LAST-SETTLE-AMT (WS-EMPTY-SLOT-IDX))
040200         * WS-TRIM-LOTS-CNT
040300         * LKP-MULTIPLIER-CNT (WS-EMPTY-SLOT-IDX).
040400     ADD WS-LOT-DELTA-CNT TO LKP-VOLUME-CNT (WS-EMPTY-SLOT-IDX).
040500     COMPUTE WS-CMP-COMMISSION-AMT ROUNDED =
040600         WS-EXEC-PRICE-AMT * WS-TRIM-LOTS-CNT
040700         * LKP-MULTIPLIER-CNT (WS-EMPTY-SLOT-IDX) * LK-COMMISSION-RTE.
040800     MOVE 'SELL'                 TO LK-TRD-DIRECTION-CDE.
040900     MOVE WS-TRIM-LOTS-CNT       TO LK-TRD-VOLUME-CNT.
041000     COMPUTE LK-TRD-AMOUNT-AT =
041100         WS-EXEC-PRICE-AMT * WS-TRIM-LOTS-CNT
041200         * LKP-MULTIPLIER-CNT (WS-EMPTY-SLOT-IDX).
041300     MOVE WS-CMP-COMMISSION-AMT   TO LK-TRD-COMMISSION-AMT.
041400     MOVE WS-CMP-REALIZED-PNL-AMT TO LK-TRD-REALIZED-PNL-AMT.
041500     ADD WS-CMP-REALIZED-PNL-AMT TO LK-ACCT-CASH-AMT.
041600     SUBTRACT WS-CMP-COMMISSION-AMT FROM LK-ACCT-CASH-AMT.
041700 1314-EXIT.
041800     EXIT.
041900*
042000*    U4 - MARK EVERY OPEN POSITION TO TODAY'S SETTLEMENT PRICE
042100 2000-SETTLE-ACCOUNT.
042200     SET WS-SUB-1 TO 1.
042300     PERFORM 2100-SETTLE-ONE-POSITION THRU 2100-EXIT
042400         LK-POSITION-TABLE-CNT TIMES.
042500 2000-EXIT.
042600     EXIT.
042700*
042800 2100-SETTLE-ONE-POSITION.
042900     IF LKP-VOLUME-CNT (WS-SUB-1) NOT = ZERO
043000         MOVE 'N' TO WS-SETTLE-FOUND-SWITCH
043100         SET WS-SUB-2 TO 1
043200         PERFORM 2110-FIND-SETTLE-PRICE THRU 2110-EXIT
043300             LK-FUTBAR-TABLE-CNT TIMES
043400         IF WS-SETTLE-WAS-FOUND
043500             COMPUTE WS-CMP-EQUITY-DELTA-AMT =
043600                 (WS-SETTLE-PRICE-AMT -
043700                  LKP-LAST-SETTLE-AMT (WS-SUB-1))
043800                 * LKP-VOLUME-CNT (WS-SUB-1)
043900                 * LKP-MULTIPLIER-CNT (WS-SUB-1)
044000             ADD WS-CMP-EQUITY-DELTA-AMT TO LK-ACCT-CASH-AMT
044100             MOVE WS-SETTLE-PRICE-AMT
044200                 TO LKP-LAST-SETTLE-AMT (WS-SUB-1)
044300         END-IF
044400     END-IF.
044500     SET WS-SUB-1 UP BY 1.
044600 2100-EXIT.
044700     EXIT.
044800*
044900 2110-FIND-SETTLE-PRICE.
045000     IF LK-FB-TS-CODE (WS-SUB-2) = LKP-TS-CODE (WS-SUB-1)
045100        AND LK-FB-TRADE-DTE (WS-SUB-2) = LK-TODAYS-DTE
045200         MOVE LK-FB-SETTLE-AMT (WS-SUB-2) TO WS-SETTLE-PRICE-AMT
045300         SET WS-SETTLE-WAS-FOUND TO TRUE
045400     END-IF.
045500     SET WS-SUB-2 UP BY 1.
045600 2110-EXIT.
045700     EXIT.
