000100*****************************************************************
000200*                                                               *
000300*   NAVR0901  --  NAV SERIES OUTPUT RECORD                     *
000400*   ---------------------------------------                    *
000500*   ONE RECORD PER TRADING DAY OF THE RUN, PLUS A LEADING       *
000600*   BANNER RECORD CARRYING THE RUN'S DATE RANGE AND STRATEGY    *
000700*   NAME.  ADAPTED FROM THE OLD REPORTING-TRANSMIT (MTF.R00858) *
000800*   LAYOUT - KEEPS ITS RECORD-TYPE-CD H/D REDEFINES SHAPE.      *
000900*                                                               *
001000*****************************************************************
001100*        L O G   O F   C H A N G E S                            *
001200*****************************************************************
001300*  DATE     BY   REQ#     DESCRIPTION                           *
001400*  -------- ---- -------- -------------------------------------*
001500*  06/14/95 JRM  IX-0036  INITIAL LAYOUT, CARVED OUT OF MTF.R00858 IX0036
001600*  02/09/96 JRM  IX-0063  ADDED EXCESS-NAV-AMT (STRATEGY LESS     IX0063
001700*                         BENCHMARK)                              IX0063
001800*  11/03/98 DWK  IX-0106  NAV BASIS POINT KEPT AT 9(3)V9(6)       IX0106
001900*  03/22/99 DWK  IX-0124  Y2K - TRADE-DTE CARRIED AS 9(8)         IX0124
002000*  08/17/02 TLN  IX-0172  ADDED HEADER BANNER AREA                IX0172
002100*****************************************************************
002200 01  NAV-NAV-SERIES-RECORD.
002300     05  NAV-RECORD-TYPE-CD             PIC X(1).
002400         88  NAV-RECORD-TYPE-HEADER         VALUE 'H'.
002500         88  NAV-RECORD-TYPE-DETAIL         VALUE 'D'.
002600     05  NAV-HEADER-AREA.
002700         10  NAV-RUN-STRATEGY-NAME       PIC X(20).
002800         10  NAV-RUN-START-DTE           PIC 9(8).
002900         10  NAV-RUN-END-DTE             PIC 9(8).
003000         10  FILLER                      PIC X(22).
003100     05  NAV-DETAIL-AREA REDEFINES NAV-HEADER-AREA.
003200         10  NAV-TRADE-DTE               PIC 9(8).
003300         10  NAV-STRATEGY-NAV-AMT        PIC 9(3)V9(6).
003400         10  NAV-BENCHMARK-NAV-AMT       PIC 9(3)V9(6).
003500         10  NAV-EXCESS-NAV-AMT          PIC S9(3)V9(6).
003600         10  FILLER                      PIC X(8).
