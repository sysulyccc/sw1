000100*****************************************************************
000200*                                                               *
000300*   CTMTIP05  --  CONTRACT MASTER RECORD                       *
000400*   -------------------------------------                      *
000500*   ONE ENTRY PER TRADABLE STOCK-INDEX FUTURES CONTRACT.        *
000600*   ADAPTED FROM THE OLD ACCOUNT-POSITION (APR.TIP03) LAYOUT -  *
000700*   KEEPS THE SAME DETAIL-RECORD-n REDEFINES HABIT BUT CARRIES  *
000800*   CONTRACT IDENTIFICATION DATA INSTEAD OF ACCOUNT BALANCES.   *
000900*                                                               *
001000*****************************************************************
001100*        L O G   O F   C H A N G E S                            *
001200*****************************************************************
001300*  DATE     BY   REQ#     DESCRIPTION                           *
001400*  -------- ---- -------- -------------------------------------*
001500*  06/14/95 JRM  IX-0031  INITIAL LAYOUT, CARVED OUT OF APR.TIP03 IX0031
001600*  02/09/96 JRM  IX-0058  ADDED PRODUCT-CODE 88-LEVELS FOR IC/IM/IF IX0058
001700*  11/03/98 DWK  IX-0102  EXPANDED MULTIPLIER TO 4 DIGITS (IF=300) IX0102
001800*  03/22/99 DWK  IX-0119  Y2K - CC/YY SPLIT ON LIST/DELIST DATES  IX0119
001900*  08/17/02 TLN  IX-0166  ADDED ALTERNATE DISPLAY-VIEW REDEFINES  IX0166
002000*  05/05/07 TLN  IX-0214  ADDED EXCHANGE-CDE, QUOTATION-UNIT-CDE  IX0214
002100*  01/11/13 SHR  IX-0261  LAST-DELIVERY-DTE CARRIED, NOT USED     IX0261
002200*****************************************************************
002300 01  CTM-CONTRACT-MASTER-RECORD.
002400     05  CTM-RECORD-TYPE-CDE           PIC X(3).
002500         88  CTM-RECORD-TYPE-MASTER        VALUE 'CTM'.
002600     05  CTM-SEQUENCE-NUMBER           PIC 9(3).
002700     05  CTM-DETAIL-RECORD-1.
002800         10  CTM-TS-CODE                PIC X(12).
002900         10  CTM-FUT-CODE               PIC X(2).
003000             88  CTM-FUT-CODE-IC            VALUE 'IC'.
003100             88  CTM-FUT-CODE-IM            VALUE 'IM'.
003200             88  CTM-FUT-CODE-IF            VALUE 'IF'.
003300         10  CTM-MULTIPLIER-CNT         PIC 9(4).
003400         10  CTM-LIST-DTE.
003500             15  CTM-LIST-YYYY-DTE.
003600                 20  CTM-LIST-CC-DTE    PIC 9(2).
003700                 20  CTM-LIST-YY-DTE    PIC 9(2).
003800             15  CTM-LIST-MM-DTE        PIC 9(2).
003900             15  CTM-LIST-DD-DTE        PIC 9(2).
004000         10  CTM-DELIST-DTE.
004100             15  CTM-DELIST-YYYY-DTE.
004200                 20  CTM-DELIST-CC-DTE  PIC 9(2).
004300                 20  CTM-DELIST-YY-DTE  PIC 9(2).
004400             15  CTM-DELIST-MM-DTE      PIC 9(2).
004500             15  CTM-DELIST-DD-DTE      PIC 9(2).
004600         10  CTM-LAST-DELIVERY-DTE.
004700             15  CTM-LAST-DLVY-YYYY-DTE.
004800                 20  CTM-LAST-DLVY-CC-DTE PIC 9(2).
004900                 20  CTM-LAST-DLVY-YY-DTE PIC 9(2).
005000             15  CTM-LAST-DLVY-MM-DTE   PIC 9(2).
005100             15  CTM-LAST-DLVY-DD-DTE   PIC 9(2).
005200         10  CTM-CONTRACT-NAME          PIC X(20).
005300         10  FILLER                     PIC X(28).
005400     05  CTM-DETAIL-RECORD-2 REDEFINES CTM-DETAIL-RECORD-1.
005500         10  CTM-ALT-TS-CODE            PIC X(12).
005600         10  CTM-EXCHANGE-CDE           PIC X(4).
005700             88  CTM-EXCHANGE-CFX           VALUE 'CFX '.
005800         10  CTM-QUOTATION-UNIT-CDE     PIC X(1).
005900             88  CTM-QUOTATION-UNIT-PTS     VALUE 'P'.
006000         10  CTM-TRADING-UNIT-CDE       PIC X(1).
006100             88  CTM-TRADING-UNIT-LOT       VALUE 'L'.
006200         10  CTM-CONTRACT-STATUS-CDE    PIC X(1).
006300             88  CTM-CONTRACT-ACTIVE        VALUE 'A'.
006400             88  CTM-CONTRACT-EXPIRED       VALUE 'X'.
006500         10  CTM-LAST-MAINTENANCE-DTE.
006600             15  CTM-LAST-MAINT-YYYY-DTE.
006700                 20  CTM-LAST-MAINT-CC-DTE PIC 9(2).
006800                 20  CTM-LAST-MAINT-YY-DTE PIC 9(2).
006900             15  CTM-LAST-MAINT-MM-DTE  PIC 9(2).
007000             15  CTM-LAST-MAINT-DD-DTE  PIC 9(2).
007100         10  FILLER                     PIC X(60).
